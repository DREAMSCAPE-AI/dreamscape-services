000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZMLT020.
000300 AUTHOR.        R HALVORSEN.
000400 INSTALLATION.  DREAMSCAPE TRAVEL SYSTEMS - DATA ENGINEERING.
000500 DATE-WRITTEN.  03/17/1994.
000600 DATE-COMPILED.
000700 SECURITY.      DREAMSCAPE INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZMLT020 - EXTRACT-RECOMMENDATIONS                            *
001100*                                                               *
001200* Reads RECS-IN and keeps rows whose CREATED-AT falls inside    *
001300* the trailing DATA-WINDOW-DAYS window AND whose USER-ID shows  *
001400* up in USERS-EXTRACT (inner join on the vector-present user    *
001500* set built by ZMLT010).  Item vector is optional - an absent   *
001600* item vector is left all-zero, not dropped.                     *
001700*                                                               *
001800* Date       UserID   Description                               *
001900* ---------- -------- ----------------------------------------- *
002000* 03/17/1994 RHALVORS INITIAL VERSION PER DS-0118.               *DS-0118 
002100* 04/05/1994 RHALVORS LOAD USERS-EXTRACT INTO A TABLE AND        *
002200*            RHALVORS SEARCH ALL INSTEAD OF RE-READING IT PER   *
002300*            RHALVORS RECOMMENDATION ROW - WAS WAY TOO SLOW.     *
002400* 11/30/1994 TOKONKWO ADDED PER-STATUS COUNTERS FOR THE DAILY    *
002500*            TOKONKWO RECONCILIATION REPORT, REQUEST OPS-3313.   *OPS-3313
002600* 02/20/1995 TOKONKWO ADDED ITEM-VECTOR-PRESENT AND USER-RATING  *
002700*            TOKONKWO COUNTERS PER DS-0151.                      *DS-0151 
002800* 01/06/1998 MSANTANA REVIEWED FOR Y2K - DATE ARITHMETIC ALREADY *
002900*            MSANTANA USES THE 4-DIGIT-YEAR JULIAN ROUTINE IN    *
003000*            MSANTANA ZMLTWRKC, NO CHANGE REQUIRED HERE.         *
003100* 09/02/1999 MSANTANA Y2K CERTIFICATION SIGN-OFF, DS-0400.       *DS-0400 
003200* 04/17/2001 DFENWICK MOVED THE WINDOW-DAYS CONSTANT UP NEXT TO  *
003300*            DFENWICK THE OTHER CONFIG CONSTANTS, OPS-5041.      *OPS-5041
003400* 10/30/2003 DFENWICK SWITCHED THE USER TABLE TO THE SHARED      *
003500*            DFENWICK ZMLTKEYC LAYOUT SO ZMLT040 CAN REUSE IT,   *
003600*            DFENWICK DS-0588.                                  * DS-0588 
003700*                                                               *
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     UPSI-0 ON  STATUS IS ZMLT-DEBUG-ON
004300            OFF STATUS IS ZMLT-DEBUG-OFF.
004400     CLASS NUMERIC-CONTENT IS '0' THRU '9'.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT USERS-EXTRACT ASSIGN TO USEREXTR
004900            FILE STATUS IS FS-USERS-EXTRACT.
005000     SELECT RECS-IN       ASSIGN TO RECSIN
005100            FILE STATUS IS FS-RECS-IN.
005200     SELECT RECS-EXTRACT  ASSIGN TO RECEXTR
005300            FILE STATUS IS FS-RECS-EXTRACT.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 FD  USERS-EXTRACT
005900     RECORDING MODE IS F.
006000     COPY ZMLTUSRC.
006100
006200 FD  RECS-IN
006300     RECORDING MODE IS F.
006400     COPY ZMLTRECC.
006500
006600 FD  RECS-EXTRACT
006700     RECORDING MODE IS F.
006800 01  ZMLT-RECOMMENDATION-RECORD-OUT.
006900     05  RO-RECORD               PIC  X(280).
007000
007100 WORKING-STORAGE SECTION.
007200 COPY ZMLTWRKC.
007300 COPY ZMLTKEYC.
007400
007500 01  WS-FILE-STATUSES.
007600     05  FS-USERS-EXTRACT        PIC  X(02) VALUE SPACES.
007700     05  FS-RECS-IN              PIC  X(02) VALUE SPACES.
007800     05  FS-RECS-EXTRACT         PIC  X(02) VALUE SPACES.
007900
008000 01  WS-SWITCHES.
008100     05  WS-EOF-SW               PIC  X(01) VALUE 'N'.
008200         88  WS-EOF                     VALUE 'Y'.
008300         88  WS-NOT-EOF                 VALUE 'N'.
008400     05  WS-KEEP-SW              PIC  X(01) VALUE 'N'.
008500         88  WS-KEEP                    VALUE 'Y'.
008600         88  WS-DO-NOT-KEEP              VALUE 'N'.
008700
008800 01  WS-WINDOW-DAYS               PIC  9(03) VALUE 090.
008900 01  WS-CREATED-JDN                PIC S9(09) COMP VALUE ZEROES.
009000 01  WS-TODAY-JDN                  PIC S9(09) COMP VALUE ZEROES.
009100 01  WS-AGE-DAYS                   PIC S9(09) COMP VALUE ZEROES.
009200
009300 01  WS-ZERO-ITEM-VECTOR-CHECK.
009400     05  WS-ZV-COMP               PIC S9(01)V9(04)
009500                                   OCCURS 8 TIMES VALUE ZEROES.
009600
009700 01  WS-STATUS-COUNTS.
009800     05  WS-CNT-GENERATED         PIC S9(08) COMP VALUE ZEROES.
009900     05  WS-CNT-VIEWED            PIC S9(08) COMP VALUE ZEROES.
010000     05  WS-CNT-CLICKED           PIC S9(08) COMP VALUE ZEROES.
010100     05  WS-CNT-BOOKED            PIC S9(08) COMP VALUE ZEROES.
010200     05  WS-CNT-REJECTED          PIC S9(08) COMP VALUE ZEROES.
010300 01  WS-STATUS-COUNTS-R REDEFINES WS-STATUS-COUNTS.
010400     05  WS-STATUS-COUNT          PIC S9(08) COMP OCCURS 5 TIMES.
010500
010600 01  WS-OTHER-COUNTS.
010700     05  WS-CNT-READ              PIC S9(08) COMP VALUE ZEROES.
010800     05  WS-CNT-WRITTEN           PIC S9(08) COMP VALUE ZEROES.
010900     05  WS-CNT-ITEM-VECTOR       PIC S9(08) COMP VALUE ZEROES.
011000     05  WS-CNT-USER-RATING       PIC S9(08) COMP VALUE ZEROES.
011100
011200 01  WS-COUNTS-LINE.
011300     05  FILLER                   PIC  X(16) VALUE
011400             'ZMLT020 READ:  '.
011500     05  WC-READ                  PIC ZZZ,ZZZ,ZZ9.
011600     05  FILLER                   PIC  X(14) VALUE
011700             '  WRITTEN:   '.
011800     05  WC-WRITTEN               PIC ZZZ,ZZZ,ZZ9.
011900
012000 PROCEDURE DIVISION.
012100
012200 COPY ZMLTWRKP.
012300
012400*****************************************************************
012500* MAIN PROCESS.                                                 *
012600*****************************************************************
012700 0000-MAIN.
012800     PERFORM 1000-INITIALIZE        THRU 1000-EXIT.
012900     PERFORM 2000-PROCESS-REC       THRU 2000-EXIT
013000             WITH TEST AFTER
013100             UNTIL WS-EOF.
013200     PERFORM 9000-TERMINATE         THRU 9000-EXIT.
013300     STOP RUN.
013400
013500*****************************************************************
013600* INITIALIZE - LOAD THE USER TABLE, OPEN THE REMAINING FILES,   *
013700* AND CAPTURE TODAY'S JULIAN DAY NUMBER.                        *
013800*****************************************************************
013900 1000-INITIALIZE.
014000     PERFORM 9950-GET-RUN-DATE    THRU 9950-EXIT.
014100     MOVE RD-TODAY-CCYY-MM-DD     TO DW-DATE-IN.
014200     PERFORM 9960-CALC-JDN        THRU 9960-EXIT.
014300     MOVE DW-JDN                  TO WS-TODAY-JDN.
014400
014500     OPEN INPUT USERS-EXTRACT.
014600     MOVE 'ZMLT020'               TO EW-PROGRAM.
014700     MOVE 'USERS-EXTR'            TO EW-FILE.
014800     MOVE '1000'                  TO EW-PARAGRAPH.
014900     MOVE FS-USERS-EXTRACT        TO EW-FILE-STATUS.
015000     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
015100
015200     PERFORM 1100-LOAD-USER-TABLE THRU 1100-EXIT
015300             WITH TEST AFTER
015400             UNTIL WS-EOF.
015500     CLOSE USERS-EXTRACT.
015600     SET WS-NOT-EOF               TO TRUE.
015700
015800     OPEN INPUT RECS-IN.
015900     MOVE 'RECS-IN'               TO EW-FILE.
016000     MOVE FS-RECS-IN              TO EW-FILE-STATUS.
016100     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
016200
016300     OPEN OUTPUT RECS-EXTRACT.
016400     MOVE 'RECS-EXTRACT'          TO EW-FILE.
016500     MOVE FS-RECS-EXTRACT         TO EW-FILE-STATUS.
016600     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
016700
016800     PERFORM 2100-READ-REC        THRU 2100-EXIT.
016900
017000 1000-EXIT.
017100     EXIT.
017200
017300*****************************************************************
017400* 1100-LOAD-USER-TABLE.                                         *
017500*****************************************************************
017600 1100-LOAD-USER-TABLE.
017700     READ USERS-EXTRACT
017800         AT END
017900             SET WS-EOF               TO TRUE
018000         NOT AT END
018100             ADD 1                    TO UL-ENTRY-COUNT
018200             MOVE US-USER-ID
018300                      TO UL-USER-ID(UL-ENTRY-COUNT)
018400     END-READ.
018500
018600 1100-EXIT.
018700     EXIT.
018800
018900*****************************************************************
019000* 2000-PROCESS-REC.                                             *
019100*****************************************************************
019200 2000-PROCESS-REC.
019300     IF  NOT WS-EOF
019400         PERFORM 2200-APPLY-FILTERS  THRU 2200-EXIT
019500         IF  WS-KEEP
019600             PERFORM 2300-WRITE-EXTRACT THRU 2300-EXIT
019700         END-IF
019800         PERFORM 2100-READ-REC         THRU 2100-EXIT
019900     END-IF.
020000
020100 2000-EXIT.
020200     EXIT.
020300
020400*****************************************************************
020500* 2100-READ-REC.                                                *
020600*****************************************************************
020700 2100-READ-REC.
020800     READ RECS-IN
020900         AT END
021000             SET WS-EOF               TO TRUE
021100         NOT AT END
021200             ADD 1                    TO WS-CNT-READ
021300     END-READ.
021400
021500 2100-EXIT.
021600     EXIT.
021700
021800*****************************************************************
021900* 2200-APPLY-FILTERS - BUSINESS RULE 3 (WINDOW) AND THE INNER   *
022000* JOIN TO THE USER-VECTOR-PRESENT SET.                          *
022100*****************************************************************
022200 2200-APPLY-FILTERS.
022300     SET WS-DO-NOT-KEEP            TO TRUE.
022400
022500     MOVE RC-CREATED-AT(1:10)      TO DW-DATE-IN.
022600     PERFORM 9960-CALC-JDN         THRU 9960-EXIT.
022700     MOVE DW-JDN                   TO WS-CREATED-JDN.
022800     COMPUTE WS-AGE-DAYS = WS-TODAY-JDN - WS-CREATED-JDN.
022900
023000     IF  WS-AGE-DAYS >= ZEROES AND WS-AGE-DAYS <= WS-WINDOW-DAYS
023100         SET UL-IDX TO 1
023200         SEARCH ALL UL-ENTRY
023300             AT END
023400                 SET KL-USER-NOT-FOUND TO TRUE
023500             WHEN UL-USER-ID(UL-IDX) = RC-USER-ID
023600                 SET KL-USER-FOUND     TO TRUE
023700         END-SEARCH
023800         IF  KL-USER-FOUND
023900             SET WS-KEEP               TO TRUE
024000         END-IF
024100     END-IF.
024200
024300 2200-EXIT.
024400     EXIT.
024500
024600*****************************************************************
024700* 2300-WRITE-EXTRACT - ACCUMULATE THE RECONCILIATION COUNTS AND *
024800* COPY THE ROW FORWARD UNCHANGED.                                *
024900*****************************************************************
025000 2300-WRITE-EXTRACT.
025100     EVALUATE TRUE
025200         WHEN RC-STATUS-GENERATED
025300             ADD 1 TO WS-CNT-GENERATED
025400         WHEN RC-STATUS-VIEWED
025500             ADD 1 TO WS-CNT-VIEWED
025600         WHEN RC-STATUS-CLICKED
025700             ADD 1 TO WS-CNT-CLICKED
025800         WHEN RC-STATUS-BOOKED
025900             ADD 1 TO WS-CNT-BOOKED
026000         WHEN RC-STATUS-REJECTED
026100             ADD 1 TO WS-CNT-REJECTED
026200     END-EVALUATE.
026300
026400     IF  RC-ITEM-VECTOR NOT = WS-ZERO-ITEM-VECTOR-CHECK
026500         ADD 1 TO WS-CNT-ITEM-VECTOR.
026600
026700     IF  RC-USER-RATING NOT = ZEROES
026800         ADD 1 TO WS-CNT-USER-RATING.
026900
027000     MOVE ZMLT-RECOMMENDATION-RECORD TO RO-RECORD.
027100     WRITE ZMLT-RECOMMENDATION-RECORD-OUT.
027200     MOVE 'ZMLT020'               TO EW-PROGRAM.
027300     MOVE 'RECS-EXTRACT'          TO EW-FILE.
027400     MOVE '2300'                  TO EW-PARAGRAPH.
027500     MOVE FS-RECS-EXTRACT         TO EW-FILE-STATUS.
027600     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
027700     ADD 1                        TO WS-CNT-WRITTEN.
027800
027900 2300-EXIT.
028000     EXIT.
028100
028200*****************************************************************
028300* 9000-TERMINATE.                                               *
028400*****************************************************************
028500 9000-TERMINATE.
028600     CLOSE RECS-IN.
028700     CLOSE RECS-EXTRACT.
028800
028900     MOVE WS-CNT-READ             TO WC-READ.
029000     MOVE WS-CNT-WRITTEN          TO WC-WRITTEN.
029100     DISPLAY WS-COUNTS-LINE.
029200     DISPLAY 'ZMLT020 GENERATED: ' WS-CNT-GENERATED
029300             ' VIEWED: '           WS-CNT-VIEWED
029400             ' CLICKED: '          WS-CNT-CLICKED.
029500     DISPLAY 'ZMLT020 BOOKED: '    WS-CNT-BOOKED
029600             ' REJECTED: '         WS-CNT-REJECTED
029700             ' ITEM-VECTOR: '      WS-CNT-ITEM-VECTOR
029800             ' RATED: '            WS-CNT-USER-RATING.
029900
030000 9000-EXIT.
030100     EXIT.
