000100*****************************************************************
000200* ZMLTUSRC -  Eligible-user record (USERS-EXTRACT).             *
000300*                                                                *
000400* Written by ZMLT010 for every onboarded user that carries a    *
000500* preference vector; read back by ZMLT020 (vector-present       *
000600* lookup) and ZMLT040 (keyed lookup of the user side of the     *
000700* merge).  Field order matches UM-USER-ID forward in ZMLTUMC so *
000800* the two copybooks can be MOVE CORRESPONDING'd when the file   *
000900* status utility needs to echo a row.                           *
001000*****************************************************************
001100 01  ZMLT-USER-RECORD.
001200     05  US-USER-ID              PIC  X(12).
001300     05  US-DATE-OF-BIRTH        PIC  X(10).
001400     05  US-NATIONALITY          PIC  X(02).
001500     05  US-USER-CATEGORY        PIC  X(12).
001600     05  US-USER-CREATED-AT      PIC  X(19).
001700     05  US-USER-VECTOR.
001800         10  US-UV-CLIMATE       PIC S9(01)V9(04).
001900         10  US-UV-CULTURE       PIC S9(01)V9(04).
002000         10  US-UV-ADVENTURE     PIC S9(01)V9(04).
002100         10  US-UV-RELAXATION    PIC S9(01)V9(04).
002200         10  US-UV-NIGHTLIFE     PIC S9(01)V9(04).
002300         10  US-UV-NATURE        PIC S9(01)V9(04).
002400         10  US-UV-LUXURY        PIC S9(01)V9(04).
002500         10  US-UV-POPULARITY    PIC S9(01)V9(04).
002600     05  US-PRIMARY-SEGMENT      PIC  X(16).
002700     05  US-SEGMENT-CONFIDENCE   PIC S9(01)V9(04).
002800     05  US-TRAVEL-TYPES         PIC  X(40).
002900     05  US-BUDGET-MIN           PIC S9(07)V99.
003000     05  US-BUDGET-MAX           PIC S9(07)V99.
003100     05  US-BUDGET-FLEXIBILITY   PIC  X(10).
003200     05  US-ACTIVITY-LEVEL-ENUM  PIC  X(10).
003300     05  US-ACCOMMODATION-LEVEL  PIC  X(10).
003400     05  US-TRAVEL-WITH-CHILDREN PIC  X(01).
003500     05  US-SEARCH-COUNT-90D     PIC  9(05).
003600     05  US-BOOKING-COUNT-LIFE   PIC  9(05).
003700     05  US-AVG-BOOKING-VALUE    PIC S9(07)V99.
003800     05  FILLER                  PIC  X(14).
