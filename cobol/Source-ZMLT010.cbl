000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZMLT010.
000300 AUTHOR.        R HALVORSEN.
000400 INSTALLATION.  DREAMSCAPE TRAVEL SYSTEMS - DATA ENGINEERING.
000500 DATE-WRITTEN.  03/15/1994.
000600 DATE-COMPILED.
000700 SECURITY.      DREAMSCAPE INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZMLT010 - EXTRACT-USERS                                      *
001100*                                                               *
001200* Reads the raw user master (USERS-IN) and writes one           *
001300* USERS-EXTRACT record for every user who (a) has finished      *
001400* onboarding and (b) carries a non-zero preference vector.      *
001500* Booking/search aggregates arrive already summarised on the    *
001600* master row - this step only filters and copies them forward.  *
001700*                                                               *
001800* Date       UserID   Description                               *
001900* ---------- -------- ----------------------------------------- *
002000* 03/15/1994 RHALVORS INITIAL VERSION PER DS-0117.               *DS-0117 
002100* 04/02/1994 RHALVORS ZERO-VECTOR CHECK ADDED - SEVERAL MASTER   *
002200*            RHALVORS ROWS HAD BLANK VECTORS AND WERE SLIPPING   *
002300*            RHALVORS THROUGH AS ELIGIBLE.                       *
002400* 11/30/1994 TOKONKWO ADDED ONBOARDING-DATA COUNTER FOR THE OPS  *
002500*            TOKONKWO RECONCILIATION REPORT, REQUEST OPS-3312.   *OPS-3312
002600* 08/11/1996 MSANTANA WIDENED TRAVEL-TYPES FROM 24 TO 40 BYTES   *
002700*            MSANTANA TO MATCH THE PROFILE TEAM'S NEW ENUM LIST. *
002800* 01/06/1998 MSANTANA REVIEWED FOR Y2K - DATE-OF-BIRTH AND       *
002900*            MSANTANA CREATED-AT ARE ALREADY FULL 4-DIGIT YEAR   *
003000*            MSANTANA STRINGS ON THE MASTER FILE, NO CHANGE.     *
003100* 09/02/1999 MSANTANA Y2K CERTIFICATION SIGN-OFF, DS-0400.       *DS-0400 
003200* 04/17/2001 DFENWICK FIXED A SPACES-VS-LOW-VALUES MISMATCH ON   *
003300*            DFENWICK THE ONBOARDING SWITCH THAT WAS COUNTING    *
003400*            DFENWICK UNINITIALISED ROWS AS NOT-DONE, OPS-5041.  *OPS-5041
003500* 10/30/2003 DFENWICK ADDED FILE-STATUS CHECKS VIA ZMLTWRKC      *
003600*            DFENWICK INSTEAD OF THE HOME-GROWN ONES, DS-0588.   *DS-0588 
003700* 06/19/2006 PABERNAT NO LOGIC CHANGE - RECOMPILED UNDER THE     *
003800*            PABERNAT NEW COPYBOOK LIBRARY SEARCH ORDER, DS-0710.*DS-0710 
003900*                                                               *
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     UPSI-0 ON  STATUS IS ZMLT-DEBUG-ON
004500            OFF STATUS IS ZMLT-DEBUG-OFF.
004600     CLASS NUMERIC-CONTENT IS '0' THRU '9'.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT USERS-IN      ASSIGN TO USERSIN
005100            FILE STATUS IS FS-USERS-IN.
005200     SELECT USERS-EXTRACT ASSIGN TO USEREXTR
005300            FILE STATUS IS FS-USERS-EXTRACT.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 FD  USERS-IN
005900     RECORDING MODE IS F.
006000     COPY ZMLTUMC.
006100
006200 FD  USERS-EXTRACT
006300     RECORDING MODE IS F.
006400     COPY ZMLTUSRC.
006500
006600 WORKING-STORAGE SECTION.
006700 COPY ZMLTWRKC.
006800
006900 01  WS-FILE-STATUSES.
007000     05  FS-USERS-IN             PIC  X(02) VALUE SPACES.
007100     05  FS-USERS-EXTRACT        PIC  X(02) VALUE SPACES.
007200
007300 01  WS-SWITCHES.
007400     05  WS-EOF-SW               PIC  X(01) VALUE 'N'.
007500         88  WS-EOF                     VALUE 'Y'.
007600         88  WS-NOT-EOF                 VALUE 'N'.
007700     05  WS-ELIGIBLE-SW          PIC  X(01) VALUE 'N'.
007800         88  WS-ELIGIBLE                VALUE 'Y'.
007900         88  WS-NOT-ELIGIBLE            VALUE 'N'.
008000
008100 01  WS-ZERO-VECTOR-CHECK.
008200     05  WS-ZV-COMP              PIC S9(01)V9(04)
008300                                  OCCURS 8 TIMES VALUE ZEROES.
008400
008500 01  WS-ACCUMULATORS.
008600     05  WS-USERS-READ           PIC S9(08) COMP VALUE ZEROES.
008700     05  WS-USERS-WRITTEN        PIC S9(08) COMP VALUE ZEROES.
008800     05  WS-USERS-ONBOARDED      PIC S9(08) COMP VALUE ZEROES.
008900
009000 01  WS-ACCUM-R REDEFINES WS-ACCUMULATORS.
009100     05  WS-ACCUM-COMP           PIC S9(08) COMP OCCURS 3 TIMES.
009200
009300 01  WS-COUNTS-LINE.
009400     05  FILLER                  PIC  X(20) VALUE
009500             'ZMLT010 USERS READ: '.
009600     05  WC-READ                 PIC ZZZ,ZZZ,ZZ9.
009700     05  FILLER                  PIC  X(01) VALUE SPACE.
009800     05  FILLER                  PIC  X(18) VALUE
009900             'ONBOARDED COUNT: '.
010000     05  WC-ONBOARDED            PIC ZZZ,ZZZ,ZZ9.
010100     05  FILLER                  PIC  X(01) VALUE SPACE.
010200     05  FILLER                  PIC  X(16) VALUE
010300             'WRITTEN COUNT: '.
010400     05  WC-WRITTEN              PIC ZZZ,ZZZ,ZZ9.
010500
010600 PROCEDURE DIVISION.
010700
010800 COPY ZMLTWRKP.
010900
011000*****************************************************************
011100* MAIN PROCESS.                                                 *
011200*****************************************************************
011300 0000-MAIN.
011400     PERFORM 1000-INITIALIZE        THRU 1000-EXIT.
011500     PERFORM 2000-PROCESS-USER      THRU 2000-EXIT
011600             WITH TEST AFTER
011700             UNTIL WS-EOF.
011800     PERFORM 9000-TERMINATE         THRU 9000-EXIT.
011900     STOP RUN.
012000
012100*****************************************************************
012200* INITIALIZE.                                                   *
012300*****************************************************************
012400 1000-INITIALIZE.
012500     OPEN INPUT  USERS-IN.
012600     MOVE 'ZMLT010'               TO EW-PROGRAM.
012700     MOVE 'USERS-IN'              TO EW-FILE.
012800     MOVE '1000'                  TO EW-PARAGRAPH.
012900     MOVE FS-USERS-IN             TO EW-FILE-STATUS.
013000     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
013100
013200     OPEN OUTPUT USERS-EXTRACT.
013300     MOVE 'USERS-EXTRACT'         TO EW-FILE.
013400     MOVE FS-USERS-EXTRACT        TO EW-FILE-STATUS.
013500     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
013600
013700     PERFORM 2100-READ-USER      THRU 2100-EXIT.
013800
013900 1000-EXIT.
014000     EXIT.
014100
014200*****************************************************************
014300* 2000-PROCESS-USER - ELIGIBILITY FILTER AND EXTRACT WRITE.     *
014400*****************************************************************
014500 2000-PROCESS-USER.
014600     IF  NOT WS-EOF
014700         PERFORM 2200-CHECK-ELIGIBLE  THRU 2200-EXIT
014800         IF  WS-ELIGIBLE
014900             PERFORM 2300-WRITE-EXTRACT THRU 2300-EXIT
015000         END-IF
015100         PERFORM 2100-READ-USER        THRU 2100-EXIT
015200     END-IF.
015300
015400 2000-EXIT.
015500     EXIT.
015600
015700*****************************************************************
015800* 2100-READ-USER.                                               *
015900*****************************************************************
016000 2100-READ-USER.
016100     READ USERS-IN
016200         AT END
016300             SET WS-EOF               TO TRUE
016400         NOT AT END
016500             ADD 1                    TO WS-USERS-READ
016600     END-READ.
016700
016800 2100-EXIT.
016900     EXIT.
017000
017100*****************************************************************
017200* 2200-CHECK-ELIGIBLE - BUSINESS RULE 1: ONBOARDING COMPLETE    *
017300* AND A NON-ZERO PREFERENCE VECTOR.                             *
017400*****************************************************************
017500 2200-CHECK-ELIGIBLE.
017600     SET WS-NOT-ELIGIBLE              TO TRUE.
017700
017800     IF  UM-ONBOARD-DONE
017900         ADD 1                        TO WS-USERS-ONBOARDED
018000         IF  UM-USER-VECTOR NOT = WS-ZERO-VECTOR-CHECK
018100             SET WS-ELIGIBLE          TO TRUE
018200         END-IF
018300     END-IF.
018400
018500 2200-EXIT.
018600     EXIT.
018700
018800*****************************************************************
018900* 2300-WRITE-EXTRACT.                                           *
019000*****************************************************************
019100 2300-WRITE-EXTRACT.
019200     MOVE UM-USER-ID              TO US-USER-ID.
019300     MOVE UM-DATE-OF-BIRTH        TO US-DATE-OF-BIRTH.
019400     MOVE UM-NATIONALITY          TO US-NATIONALITY.
019500     MOVE UM-USER-CATEGORY        TO US-USER-CATEGORY.
019600     MOVE UM-USER-CREATED-AT      TO US-USER-CREATED-AT.
019700     MOVE UM-USER-VECTOR          TO US-USER-VECTOR.
019800     MOVE UM-PRIMARY-SEGMENT      TO US-PRIMARY-SEGMENT.
019900     MOVE UM-SEGMENT-CONFIDENCE   TO US-SEGMENT-CONFIDENCE.
020000     MOVE UM-TRAVEL-TYPES         TO US-TRAVEL-TYPES.
020100     MOVE UM-BUDGET-FLEXIBILITY   TO US-BUDGET-FLEXIBILITY.
020200     MOVE UM-ACTIVITY-LEVEL-ENUM  TO US-ACTIVITY-LEVEL-ENUM.
020300     MOVE UM-ACCOMMODATION-LEVEL  TO US-ACCOMMODATION-LEVEL.
020400     MOVE UM-TRAVEL-WITH-CHILDREN TO US-TRAVEL-WITH-CHILDREN.
020500     MOVE UM-SEARCH-COUNT-90D     TO US-SEARCH-COUNT-90D.
020600     MOVE UM-BOOKING-COUNT-LIFE   TO US-BOOKING-COUNT-LIFE.
020700     MOVE UM-AVG-BOOKING-VALUE    TO US-AVG-BOOKING-VALUE.
020800
020900*****************************************************************
021000* BUSINESS RULE 9 - BUDGET DEFAULTS WHEN ABSENT (ZERO ON THE    *
021100* MASTER ROW MEANS "NOT SUPPLIED" FOR THESE TWO FIELDS).        *
021200*****************************************************************
021300     IF  UM-BUDGET-MIN = ZEROES
021400         MOVE ZEROES              TO US-BUDGET-MIN
021500     ELSE
021600         MOVE UM-BUDGET-MIN       TO US-BUDGET-MIN
021700     END-IF.
021800
021900     IF  UM-BUDGET-MAX = ZEROES
022000         MOVE 5000.00             TO US-BUDGET-MAX
022100     ELSE
022200         MOVE UM-BUDGET-MAX       TO US-BUDGET-MAX
022300     END-IF.
022400
022500     WRITE ZMLT-USER-RECORD.
022600     MOVE 'ZMLT010'               TO EW-PROGRAM.
022700     MOVE 'USERS-EXTRACT'         TO EW-FILE.
022800     MOVE '2300'                  TO EW-PARAGRAPH.
022900     MOVE FS-USERS-EXTRACT        TO EW-FILE-STATUS.
023000     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
023100     ADD 1                        TO WS-USERS-WRITTEN.
023200
023300 2300-EXIT.
023400     EXIT.
023500
023600*****************************************************************
023700* 9000-TERMINATE.                                               *
023800*****************************************************************
023900 9000-TERMINATE.
024000     CLOSE USERS-IN.
024100     CLOSE USERS-EXTRACT.
024200
024300     MOVE WS-USERS-READ           TO WC-READ.
024400     MOVE WS-USERS-ONBOARDED      TO WC-ONBOARDED.
024500     MOVE WS-USERS-WRITTEN        TO WC-WRITTEN.
024600     DISPLAY WS-COUNTS-LINE.
024700
024800 9000-EXIT.
024900     EXIT.
