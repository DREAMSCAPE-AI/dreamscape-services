000100*****************************************************************
000200* ZMLTINTC -  Interaction-level working/output record.          *
000300*                                                                *
000400* This is the one record shape that rides through the whole     *
000500* pipeline -- MERGED, FEATURED, LABELED, BALANCED, CLEANED and   *
000600* FINAL are all this same 01-level, just with more of it filled  *
000700* in (or, after ZMLT090, less of it -- the PII block gets        *
000800* overlaid in place rather than shortened, see II-PII-BLOCK-R    *
000900* below).  The scratch block at the bottom carries fields that   *
001000* only ZMLT060 needs; nothing after label-construction reads     *
001100* them, they just ride along in the fixed-length record.         *
001200*****************************************************************
001300 01  ZMLT-INTERACTION-RECORD.
001400
001500*****************************************************************
001600* PII block -- USER-ID/DOB/NATIONALITY/AGE/REC-ID occupy this    *
001700* group until ZMLT090 runs; GDPR-ANONYMIZATION overlays the same *
001800* 39 bytes with the hashed/generalised replacements through the  *
001900* REDEFINES below instead of restructuring the record.           *
002000*****************************************************************
002100     05  II-PII-BLOCK.
002200         10  II-USER-ID          PIC  X(12).
002300         10  II-DATE-OF-BIRTH    PIC  X(10).
002400         10  II-NATIONALITY      PIC  X(02).
002500         10  II-USER-AGE         PIC  9(03).
002600         10  II-RECOMMENDATION-ID
002700                                 PIC  X(12).
002800     05  II-PII-BLOCK-R REDEFINES II-PII-BLOCK.
002900         10  II-USER-HASH        PIC  X(16).
003000         10  II-USER-AGE-GROUP   PIC  X(05).
003100         10  FILLER              PIC  X(18).
003200
003300     05  II-INTERACTION-ID       PIC  X(12).
003400     05  II-TIMESTAMP            PIC  X(19).
003500     05  II-TIMESTAMP-R REDEFINES II-TIMESTAMP.
003600         10  II-TS-YYYY          PIC  X(04).
003700         10  FILLER              PIC  X(01).
003800         10  II-TS-MM            PIC  X(02).
003900         10  FILLER              PIC  X(01).
004000         10  II-TS-DD            PIC  X(02).
004100         10  FILLER              PIC  X(01).
004200         10  II-TS-HH            PIC  X(02).
004300         10  FILLER              PIC  X(01).
004400         10  II-TS-MIN           PIC  X(02).
004500         10  FILLER              PIC  X(01).
004600         10  II-TS-SS            PIC  X(02).
004700
004800     05  II-USER-VECTOR.
004900         10  II-USER-CLIMATE-PREF
005000                                 PIC S9(01)V9(04).
005100         10  II-USER-CULTURE-PREF
005200                                 PIC S9(01)V9(04).
005300         10  II-USER-ADVENTURE-PREF
005400                                 PIC S9(01)V9(04).
005500         10  II-USER-RELAXATION-PREF
005600                                 PIC S9(01)V9(04).
005700         10  II-USER-NIGHTLIFE-PREF
005800                                 PIC S9(01)V9(04).
005900         10  II-USER-NATURE-PREF PIC S9(01)V9(04).
006000         10  II-USER-LUXURY-PREF PIC S9(01)V9(04).
006100         10  II-USER-POPULARITY-PREF
006200                                 PIC S9(01)V9(04).
006300     05  II-USER-VECTOR-TBL REDEFINES II-USER-VECTOR.
006400         10  II-USER-VECTOR-COMP
006500                                 PIC S9(01)V9(04)
006600                                 OCCURS 8 TIMES.
006700
006800     05  II-PRIMARY-SEGMENT      PIC  X(16).
006900     05  II-SEGMENT-CONFIDENCE   PIC S9(01)V9(04).
007000     05  II-USER-REGION          PIC  X(13).
007100     05  II-USER-CATEGORY        PIC  X(12).
007200     05  II-TRAVEL-TYPES         PIC  X(40).
007300     05  II-ACCOMMODATION-LEVEL  PIC  X(10).
007400     05  II-ACTIVITY-LEVEL-ENUM  PIC  X(10).
007500     05  II-BUDGET-MIN           PIC S9(07)V99.
007600     05  II-BUDGET-MAX           PIC S9(07)V99.
007700     05  II-BUDGET-FLEXIBILITY   PIC  X(10).
007800     05  II-TRAVEL-WITH-CHILDREN PIC  X(01).
007900
008000     05  II-ITEM-DESTINATION-ID  PIC  X(12).
008100     05  II-ITEM-DESTINATION-NAME
008200                                 PIC  X(30).
008300     05  II-ITEM-DESTINATION-TYPE
008400                                 PIC  X(12).
008500     05  II-ITEM-COUNTRY         PIC  X(02).
008600     05  II-ITEM-VECTOR.
008700         10  II-ITEM-CLIMATE     PIC S9(01)V9(04).
008800         10  II-ITEM-CULTURE     PIC S9(01)V9(04).
008900         10  II-ITEM-ADVENTURE   PIC S9(01)V9(04).
009000         10  II-ITEM-RELAXATION  PIC S9(01)V9(04).
009100         10  II-ITEM-NIGHTLIFE   PIC S9(01)V9(04).
009200         10  II-ITEM-NATURE      PIC S9(01)V9(04).
009300         10  II-ITEM-LUXURY      PIC S9(01)V9(04).
009400         10  II-ITEM-POPULARITY  PIC S9(01)V9(04).
009500     05  II-ITEM-VECTOR-TBL REDEFINES II-ITEM-VECTOR.
009600         10  II-ITEM-VECTOR-COMP PIC S9(01)V9(04)
009700                                 OCCURS 8 TIMES.
009800     05  II-ITEM-POPULARITY-SCORE
009900                                 PIC S9(01)V9(04).
010000     05  II-ITEM-BOOKING-COUNT   PIC  9(07).
010100     05  II-ITEM-SEARCH-COUNT    PIC  9(07).
010200
010300     05  II-CONTEXT-TYPE         PIC  X(12).
010400     05  II-SEARCH-ORIGIN        PIC  X(03).
010500     05  II-SEARCH-PASSENGERS    PIC  9(02).
010600     05  II-SEARCH-CABIN-CLASS   PIC  X(10).
010700     05  II-SEARCH-DEPARTURE-DATE
010800                                 PIC  X(10).
010900     05  II-DAYS-UNTIL-DEPARTURE PIC  9(03).
011000     05  II-SEASON               PIC  X(06).
011100     05  II-IS-WEEKEND           PIC  X(01).
011200
011300     05  II-RECOMMENDATION-SCORE PIC S9(01)V9(04).
011400     05  II-RECOMMENDATION-CONF  PIC S9(01)V9(04).
011500     05  II-USER-SEARCH-COUNT    PIC  9(05).
011600     05  II-USER-BOOKING-COUNT   PIC  9(05).
011700     05  II-USER-AVG-BOOKING-VALUE
011800                                 PIC S9(07)V99.
011900     05  II-DAYS-SINCE-LAST-SEARCH
012000                                 PIC  9(03).
012100     05  II-DAYS-SINCE-LAST-BOOKING
012200                                 PIC  9(03).
012300
012400     05  II-INTERACTION-TYPE     PIC  X(10).
012500         88  II-TYPE-BOOKED             VALUE 'BOOKED    '.
012600         88  II-TYPE-CLICKED            VALUE 'CLICKED   '.
012700         88  II-TYPE-VIEWED             VALUE 'VIEWED    '.
012800         88  II-TYPE-REJECTED           VALUE 'REJECTED  '.
012900         88  II-TYPE-NOT-VIEWED         VALUE 'NOT_VIEWED'.
013000     05  II-ENGAGEMENT-SCORE      PIC S9(01)V9(01).
013100     05  II-BOOKING-PROBABILITY   PIC  9(01).
013200     05  II-USER-RATING           PIC  9(01).
013300     05  II-TIME-TO-INTERACTION   PIC S9(07).
013400     05  II-TTI-SW                PIC  X(01).
013500         88  II-TTI-PRESENT             VALUE 'Y'.
013600         88  II-TTI-MISSING             VALUE 'N'.
013700
013800*****************************************************************
013900* Scratch block -- carried from RECS-EXTRACT through the merge   *
014000* so ZMLT060 has the raw status/timestamps to rank; nothing      *
014100* downstream of ZMLT060 reads these four fields again.           *
014200*****************************************************************
014300     05  II-SCRATCH-STATUS       PIC  X(10).
014400     05  II-SCRATCH-VIEWED-AT    PIC  X(19).
014500     05  II-SCRATCH-CLICKED-AT   PIC  X(19).
014600     05  II-SCRATCH-BOOKED-AT    PIC  X(19).
014700     05  II-SCRATCH-REJECTED-AT  PIC  X(19).
014800
014900     05  FILLER                  PIC  X(10).
