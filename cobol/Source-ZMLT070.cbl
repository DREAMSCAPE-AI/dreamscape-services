000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZMLT070.
000300 AUTHOR.        T OKONKWO.
000400 INSTALLATION.  DREAMSCAPE TRAVEL SYSTEMS - DATA ENGINEERING.
000500 DATE-WRITTEN.  04/01/1994.
000600 DATE-COMPILED.
000700 SECURITY.      DREAMSCAPE INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZMLT070 - NEGATIVE-SAMPLING                                  *
001100*                                                               *
001200* TWO PASSES OVER LABELED.  PASS ONE COUNTS POSITIVES (SCORE    *
001300* GREATER THAN ZERO), AVAILABLE NEGATIVES (SCORE EQUAL ZERO) AND *
001400* REJECTED ROWS (SCORE MINUS ONE, DROPPED HERE FOR GOOD).        *
001500* PASS TWO WRITES EVERY POSITIVE AND A RATIO-ACCUMULATOR-        *
001600* SELECTED SPREAD OF THE NEGATIVES SO THE KEPT COUNT COMES OUT   *
001700* TO EXACTLY TWICE THE POSITIVE COUNT (OR ALL OF THEM IF THERE   *
001800* ARE NOT ENOUGH TO GO AROUND).  THE ACCUMULATOR IS THE SAME     *
001900* EVEN-SPREAD TRICK THE OLD FARE-ALLOCATION RUN USED TO SPREAD   *
002000* STANDBY SEATS ACROSS A FLIGHT MANIFEST A FEW AT A TIME.        *
002100*                                                               *
002200* Date       UserID   Description                               *
002300* ---------- -------- ----------------------------------------- *
002400* 04/01/1994 TOKONKWO INITIAL VERSION PER DS-0121.               *DS-0121 
002500* 08/19/1995 TOKONKWO ADDED THE REJECTED-DROPPED COUNTER TO THE  *
002600*            TOKONKWO RUN DISPLAY AFTER AN AUDIT QUESTION ON     *
002700*            TOKONKWO WHERE THE REJECTED ROWS WERE GOING, DS-0180*DS-0180 
002800* 01/07/1998 MSANTANA REVIEWED FOR Y2K - NO DATE MATH IN THIS    *
002900*            MSANTANA STEP, NO CHANGE NEEDED.                    *
003000* 09/02/1999 MSANTANA Y2K CERTIFICATION SIGN-OFF, DS-0400.       *DS-0400 
003100* 02/26/2003 DFENWICK ADDED FILE-STATUS CHECKS VIA ZMLTWRKC,     *
003200*            DFENWICK DS-0590.                                  * DS-0590 
003300* 06/19/2006 PABERNAT GUARDED AGAINST A ZERO POSITIVE COUNT      *
003400*            PABERNAT DRIVING THE TARGET TO ZERO AND SKIPPING    *
003500*            PABERNAT EVERY NEGATIVE SILENTLY - NOW DISPLAYS A   *
003600*            PABERNAT WARNING LINE INSTEAD, DS-0711.             *DS-0711 
003700*                                                               *
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     UPSI-0 ON  STATUS IS ZMLT-DEBUG-ON
004300            OFF STATUS IS ZMLT-DEBUG-OFF.
004400     CLASS NUMERIC-CONTENT IS '0' THRU '9'.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT LABELED   ASSIGN TO LABELDF
004900            FILE STATUS IS FS-LABELED.
005000     SELECT BALANCED  ASSIGN TO BALANCDF
005100            FILE STATUS IS FS-BALANCED.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600*****************************************************************
005700* LABELED AND BALANCED ARE BOTH INTERACTION-RECORD SHAPED (560  *
005800* BYTES) -- SEE THE NOTE IN ZMLT050 FOR WHY THE FD RECORDS STAY  *
005900* GENERIC AND THE NAMED II-FIELDS LIVE ONCE IN WORKING-STORAGE.  *
006000*****************************************************************
006100 FD  LABELED
006200     RECORDING MODE IS F.
006300 01  LR-RECORD-AREA               PIC  X(560).
006400
006500 FD  BALANCED
006600     RECORDING MODE IS F.
006700 01  BR-RECORD-AREA               PIC  X(560).
006800
006900 WORKING-STORAGE SECTION.
007000 COPY ZMLTWRKC.
007100 COPY ZMLTINTC.
007200
007300 01  WS-FILE-STATUSES.
007400     05  FS-LABELED               PIC  X(02) VALUE SPACES.
007500     05  FS-BALANCED              PIC  X(02) VALUE SPACES.
007600
007700 01  WS-SWITCHES.
007800     05  WS-EOF-SW                PIC  X(01) VALUE 'N'.
007900         88  WS-EOF                      VALUE 'Y'.
008000         88  WS-NOT-EOF                  VALUE 'N'.
008100
008200 01  WS-RATIO.
008300     05  WS-RATIO-FACTOR          PIC  9(01) VALUE 2.
008400
008500 01  WS-ACCUMULATORS.
008600     05  WS-POSITIVE-COUNT        PIC S9(09) COMP VALUE ZEROES.
008700     05  WS-NEGATIVE-AVAILABLE    PIC S9(09) COMP VALUE ZEROES.
008800     05  WS-REJECTED-DROPPED      PIC S9(09) COMP VALUE ZEROES.
008900     05  WS-TARGET-NEGATIVES      PIC S9(09) COMP VALUE ZEROES.
009000     05  WS-NEG-ACCUM             PIC S9(09) COMP VALUE ZEROES.
009100     05  WS-NEG-KEPT              PIC S9(09) COMP VALUE ZEROES.
009200     05  WS-POS-WRITTEN           PIC S9(09) COMP VALUE ZEROES.
009300     05  WS-RECS-READ             PIC S9(09) COMP VALUE ZEROES.
009400 01  WS-ACCUM-R REDEFINES WS-ACCUMULATORS.
009500     05  WS-ACCUM-COMP            PIC S9(09) COMP OCCURS 8 TIMES.
009600
009700 01  WS-COUNTS-LINE.
009800     05  FILLER                   PIC  X(12) VALUE
009900             'ZMLT070 IN:'.
010000     05  WC-READ                  PIC ZZZ,ZZZ,ZZ9.
010100     05  FILLER                   PIC  X(01) VALUE SPACE.
010200     05  FILLER                   PIC  X(12) VALUE
010300             'OUT:      '.
010400     05  WC-WRITTEN               PIC ZZZ,ZZZ,ZZ9.
010500
010600 PROCEDURE DIVISION.
010700
010800 COPY ZMLTWRKP.
010900
011000*****************************************************************
011100* MAIN PROCESS.                                                 *
011200*****************************************************************
011300 0000-MAIN.
011400     PERFORM 1000-PASS-ONE-COUNT    THRU 1000-EXIT.
011500     PERFORM 1500-CALC-TARGET       THRU 1500-EXIT.
011600     PERFORM 2000-PASS-TWO-WRITE    THRU 2000-EXIT.
011700     PERFORM 9000-TERMINATE         THRU 9000-EXIT.
011800     STOP RUN.
011900
012000*****************************************************************
012100* 1000-PASS-ONE-COUNT - COUNT POSITIVES, AVAILABLE NEGATIVES    *
012200* AND REJECTED ROWS WITHOUT WRITING ANYTHING.                    *
012300*****************************************************************
012400 1000-PASS-ONE-COUNT.
012500     OPEN INPUT LABELED.
012600     MOVE 'ZMLT070'                TO EW-PROGRAM.
012700     MOVE 'LABELED'                TO EW-FILE.
012800     MOVE '1000'                   TO EW-PARAGRAPH.
012900     MOVE FS-LABELED               TO EW-FILE-STATUS.
013000     PERFORM 9990-CHECK-STATUS   THRU 9990-EXIT.
013100
013200     SET WS-NOT-EOF                TO TRUE.
013300     PERFORM 1050-READ-FOR-COUNT   THRU 1050-EXIT.
013400     PERFORM 1100-COUNT-ONE-REC    THRU 1100-EXIT
013500             WITH TEST AFTER
013600             UNTIL WS-EOF.
013700
013800     MOVE 'ZMLT070'                TO EW-PROGRAM.
013900     MOVE 'LABELED'                TO EW-FILE.
014000     MOVE '1000'                   TO EW-PARAGRAPH.
014100     CLOSE LABELED.
014200
014300 1000-EXIT.
014400     EXIT.
014500
014600*****************************************************************
014700* 1050-READ-FOR-COUNT.                                          *
014800*****************************************************************
014900 1050-READ-FOR-COUNT.
015000     READ LABELED INTO ZMLT-INTERACTION-RECORD
015100         AT END
015200             SET WS-EOF                 TO TRUE
015300     END-READ.
015400
015500 1050-EXIT.
015600     EXIT.
015700
015800*****************************************************************
015900* 1100-COUNT-ONE-REC.                                           *
016000*****************************************************************
016100 1100-COUNT-ONE-REC.
016200     IF  NOT WS-EOF
016300         ADD 1                          TO WS-RECS-READ
016400         IF  II-ENGAGEMENT-SCORE > 0
016500             ADD 1                      TO WS-POSITIVE-COUNT
016600         ELSE
016700             IF  II-ENGAGEMENT-SCORE = 0
016800                 ADD 1                  TO WS-NEGATIVE-AVAILABLE
016900             ELSE
017000                 ADD 1                  TO WS-REJECTED-DROPPED
017100             END-IF
017200         END-IF
017300         PERFORM 1050-READ-FOR-COUNT    THRU 1050-EXIT
017400     END-IF.
017500
017600 1100-EXIT.
017700     EXIT.
017800
017900*****************************************************************
018000* 1500-CALC-TARGET - BUSINESS RULE 11.  TARGET IS TWICE THE     *
018100* POSITIVE COUNT; SEE THE 2006 CHANGE-LOG ENTRY ON THE ZERO-     *
018200* POSITIVE GUARD.                                                *
018300*****************************************************************
018400 1500-CALC-TARGET.
018500     COMPUTE WS-TARGET-NEGATIVES =
018600             WS-POSITIVE-COUNT * WS-RATIO-FACTOR.
018700     IF  WS-POSITIVE-COUNT = 0
018800         DISPLAY 'ZMLT070 WARNING - NO POSITIVE RECORDS, '
018900                 'ALL NEGATIVES WILL BE DROPPED'
019000     END-IF.
019100
019200 1500-EXIT.
019300     EXIT.
019400
019500*****************************************************************
019600* 2000-PASS-TWO-WRITE - REREADS LABELED FROM THE TOP AND WRITES *
019700* BALANCED.                                                     *
019800*****************************************************************
019900 2000-PASS-TWO-WRITE.
020000     OPEN INPUT  LABELED.
020100     MOVE 'ZMLT070'                TO EW-PROGRAM.
020200     MOVE 'LABELED'                TO EW-FILE.
020300     MOVE '2000'                   TO EW-PARAGRAPH.
020400     MOVE FS-LABELED               TO EW-FILE-STATUS.
020500     PERFORM 9990-CHECK-STATUS   THRU 9990-EXIT.
020600
020700     OPEN OUTPUT BALANCED.
020800     MOVE 'BALANCED'               TO EW-FILE.
020900     MOVE FS-BALANCED              TO EW-FILE-STATUS.
021000     PERFORM 9990-CHECK-STATUS   THRU 9990-EXIT.
021100
021200     SET WS-NOT-EOF                TO TRUE.
021300     PERFORM 2100-READ-REC         THRU 2100-EXIT.
021400     PERFORM 2200-PROCESS-REC      THRU 2200-EXIT
021500             WITH TEST AFTER
021600             UNTIL WS-EOF.
021700
021800 2000-EXIT.
021900     EXIT.
022000
022100*****************************************************************
022200* 2100-READ-REC.                                                *
022300*****************************************************************
022400 2100-READ-REC.
022500     READ LABELED INTO ZMLT-INTERACTION-RECORD
022600         AT END
022700             SET WS-EOF                 TO TRUE
022800     END-READ.
022900
023000 2100-EXIT.
023100     EXIT.
023200
023300*****************************************************************
023400* 2200-PROCESS-REC.                                             *
023500*****************************************************************
023600 2200-PROCESS-REC.
023700     IF  NOT WS-EOF
023800         IF  II-ENGAGEMENT-SCORE > 0
023900             PERFORM 2300-WRITE-BALANCED THRU 2300-EXIT
024000             ADD 1                      TO WS-POS-WRITTEN
024100         ELSE
024200             IF  II-ENGAGEMENT-SCORE = 0
024300                 PERFORM 2400-SPREAD-NEGATIVE THRU 2400-EXIT
024400             END-IF
024500         END-IF
024600         PERFORM 2100-READ-REC          THRU 2100-EXIT
024700     END-IF.
024800
024900 2200-EXIT.
025000     EXIT.
025100
025200*****************************************************************
025300* 2300-WRITE-BALANCED.                                          *
025400*****************************************************************
025500 2300-WRITE-BALANCED.
025600     WRITE BR-RECORD-AREA FROM ZMLT-INTERACTION-RECORD.
025700     MOVE 'ZMLT070'                TO EW-PROGRAM.
025800     MOVE 'BALANCED'               TO EW-FILE.
025900     MOVE '2300'                   TO EW-PARAGRAPH.
026000     MOVE FS-BALANCED              TO EW-FILE-STATUS.
026100     PERFORM 9990-CHECK-STATUS   THRU 9990-EXIT.
026200
026300 2300-EXIT.
026400     EXIT.
026500
026600*****************************************************************
026700* 2400-SPREAD-NEGATIVE - RATIO-ACCUMULATOR EVEN SPREAD.  ADD THE *
026800* TARGET TO THE RUNNING ACCUMULATOR; WHENEVER IT CROSSES THE     *
026900* AVAILABLE COUNT, KEEP THIS RECORD AND BRING THE ACCUMULATOR    *
027000* BACK DOWN BY THE AVAILABLE COUNT.  OVER THE WHOLE FILE THIS    *
027100* KEEPS EXACTLY WS-TARGET-NEGATIVES OUT OF WS-NEGATIVE-AVAILABLE,*
027200* SPREAD AS EVENLY AS THE ARITHMETIC ALLOWS.                     *
027300*****************************************************************
027400 2400-SPREAD-NEGATIVE.
027500     ADD WS-TARGET-NEGATIVES       TO WS-NEG-ACCUM.
027600     IF  WS-NEG-ACCUM >= WS-NEGATIVE-AVAILABLE
027700         SUBTRACT WS-NEGATIVE-AVAILABLE FROM WS-NEG-ACCUM
027800         PERFORM 2300-WRITE-BALANCED THRU 2300-EXIT
027900         ADD 1                      TO WS-NEG-KEPT
028000     END-IF.
028100
028200 2400-EXIT.
028300     EXIT.
028400
028500*****************************************************************
028600* 9000-TERMINATE.                                               *
028700*****************************************************************
028800 9000-TERMINATE.
028900     CLOSE LABELED.
029000     CLOSE BALANCED.
029100
029200     MOVE WS-RECS-READ             TO WC-READ.
029300     COMPUTE WC-WRITTEN = WS-POS-WRITTEN + WS-NEG-KEPT.
029400     DISPLAY WS-COUNTS-LINE.
029500     DISPLAY 'ZMLT070 POSITIVES: '      WS-POSITIVE-COUNT
029600             ' NEG AVAILABLE: '         WS-NEGATIVE-AVAILABLE
029700             ' NEG TARGET: '            WS-TARGET-NEGATIVES.
029800     DISPLAY 'ZMLT070 NEG KEPT: '       WS-NEG-KEPT
029900             ' REJECTED DROPPED: '      WS-REJECTED-DROPPED.
030000
030100 9000-EXIT.
030200     EXIT.
