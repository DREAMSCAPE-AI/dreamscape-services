000100*****************************************************************
000200* ZMLTRPTC -  Print-line and metadata-line layouts for ZMLT100.  *
000300*                                                                *
000400* QUALITY-REPORT prints 132 to the line, one 01-level per line   *
000500* shape the way RELV2/RELATORIO print their headers and detail   *
000600* lines -- build the line into WORKING-STORAGE, then WRITE it to *
000700* REPORT-OUT.  METADATA-OUT is the simpler line-sequential       *
000800* "label: value" file.                                           *
000900*****************************************************************
001000 01  RL-TITLE-LINE1.
001100     05  FILLER                  PIC  X(47) VALUE
001200             'DREAMSCAPE ML TRAINING-DATASET QUALITY REPORT'.
001300     05  FILLER                  PIC  X(09) VALUE 'VERSION: '.
001400     05  RL-VERSION              PIC  X(04) VALUE SPACES.
001500     05  FILLER                  PIC  X(72) VALUE SPACES.
001600
001700 01  RL-TITLE-LINE2.
001800     05  FILLER                  PIC  X(15) VALUE
001900             'RUN TIMESTAMP: '.
002000     05  RL-RUN-TIMESTAMP        PIC  X(19) VALUE SPACES.
002100     05  FILLER                  PIC  X(98) VALUE SPACES.
002200
002300 01  RL-BLANK-LINE               PIC  X(132) VALUE SPACES.
002400
002500 01  RL-STATS-HEADING.
002600     05  FILLER                  PIC  X(19) VALUE
002700             'DATASET STATISTICS'.
002800     05  FILLER                  PIC  X(113) VALUE SPACES.
002900
003000 01  RL-STATS-DETAIL1.
003100     05  FILLER                  PIC  X(12) VALUE 'TRAIN ROWS: '.
003200     05  RL-TRAIN-ROWS           PIC  ZZZ,ZZZ,ZZ9.
003300     05  FILLER                  PIC  X(03) VALUE '  ('.
003400     05  RL-TRAIN-PCT            PIC  ZZ9.9.
003500     05  FILLER                  PIC  X(02) VALUE '%)'.
003600     05  FILLER                  PIC  X(99) VALUE SPACES.
003700
003800 01  RL-STATS-DETAIL2.
003900     05  FILLER                  PIC  X(12) VALUE 'TEST ROWS:  '.
004000     05  RL-TEST-ROWS            PIC  ZZZ,ZZZ,ZZ9.
004100     05  FILLER                  PIC  X(03) VALUE '  ('.
004200     05  RL-TEST-PCT             PIC  ZZ9.9.
004300     05  FILLER                  PIC  X(02) VALUE '%)'.
004400     05  FILLER                  PIC  X(99) VALUE SPACES.
004500
004600 01  RL-STATS-DETAIL3.
004700     05  FILLER                  PIC  X(12) VALUE 'TOTAL ROWS: '.
004800     05  RL-TOTAL-ROWS           PIC  ZZZ,ZZZ,ZZ9.
004900     05  FILLER                  PIC  X(109) VALUE SPACES.
005000
005100 01  RL-STATS-DETAIL4.
005200     05  FILLER                  PIC  X(12) VALUE 'FIELD COUNT:'.
005300     05  RL-FIELD-COUNT          PIC  ZZ9.
005400     05  FILLER                  PIC  X(03) VALUE SPACES.
005500     05  FILLER                  PIC  X(23) VALUE
005600             'OVERALL MISSING DATA: '.
005700     05  RL-OVERALL-MISSING-PCT  PIC  ZZ9.99.
005800     05  FILLER                  PIC  X(01) VALUE '%'.
005900     05  FILLER                  PIC  X(84) VALUE SPACES.
006000
006100 01  RL-LABEL-HEADING.
006200     05  FILLER                  PIC  X(07) VALUE 'SCORE  '.
006300     05  FILLER                  PIC  X(13) VALUE
006400             'COUNT        '.
006500     05  FILLER                  PIC  X(14) VALUE
006600             'PERCENTAGE    '.
006700     05  FILLER                  PIC  X(20) VALUE 'MEANING'.
006800     05  FILLER                  PIC  X(78) VALUE SPACES.
006900
007000 01  RL-LABEL-DETAIL.
007100     05  RL-LBL-SCORE            PIC -9.9.
007200     05  FILLER                  PIC  X(03) VALUE SPACES.
007300     05  RL-LBL-COUNT            PIC  ZZZ,ZZZ,ZZ9.
007400     05  FILLER                  PIC  X(03) VALUE SPACES.
007500     05  RL-LBL-PCT              PIC  ZZ9.9.
007600     05  FILLER                  PIC  X(01) VALUE '%'.
007700     05  FILLER                  PIC  X(04) VALUE SPACES.
007800     05  RL-LBL-MEANING          PIC  X(20) VALUE SPACES.
007900     05  FILLER                  PIC  X(81) VALUE SPACES.
008000
008100 01  RL-BOOKING-RATE-LINE.
008200     05  FILLER                  PIC  X(15) VALUE
008300             'BOOKING RATE: '.
008400     05  RL-BOOKING-RATE-PCT     PIC  ZZ9.99.
008500     05  FILLER                  PIC  X(01) VALUE '%'.
008600     05  FILLER                  PIC  X(110) VALUE SPACES.
008700
008800 01  RL-MISSING-HEADING.
008900     05  FILLER                  PIC  X(27) VALUE 'FIELD'.
009000     05  FILLER                  PIC  X(16) VALUE
009100             'MISSING COUNT'.
009200     05  FILLER                  PIC  X(15) VALUE
009300             'MISSING PCT'.
009400     05  FILLER                  PIC  X(10) VALUE 'FLAG'.
009500     05  FILLER                  PIC  X(64) VALUE SPACES.
009600
009700 01  RL-MISSING-DETAIL.
009800     05  RL-MSS-FIELD            PIC  X(26) VALUE SPACES.
009900     05  FILLER                  PIC  X(02) VALUE SPACES.
010000     05  RL-MSS-COUNT            PIC  ZZZ,ZZZ,ZZ9.
010100     05  FILLER                  PIC  X(04) VALUE SPACES.
010200     05  RL-MSS-PCT              PIC  ZZ9.99.
010300     05  FILLER                  PIC  X(01) VALUE '%'.
010400     05  FILLER                  PIC  X(04) VALUE SPACES.
010500     05  RL-MSS-FLAG             PIC  X(12) VALUE SPACES.
010600     05  FILLER                  PIC  X(66) VALUE SPACES.
010700
010800 01  RL-CHECKLIST-DETAIL.
010900     05  FILLER                  PIC  X(04) VALUE '  - '.
011000     05  RL-CHK-TEXT             PIC  X(60) VALUE SPACES.
011100     05  FILLER                  PIC  X(68) VALUE SPACES.
011200
011300*****************************************************************
011400* METADATA-OUT -  line-sequential "label: value" lines.          *
011500*****************************************************************
011600 01  ML-META-LINE.
011700     05  ML-LABEL                PIC  X(30) VALUE SPACES.
011800     05  FILLER                  PIC  X(02) VALUE ': '.
011900     05  ML-VALUE                PIC  X(40) VALUE SPACES.
