000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZMLT100.
000300 AUTHOR.        P ABERNATHY.
000400 INSTALLATION.  DREAMSCAPE TRAVEL SYSTEMS - DATA ENGINEERING.
000500 DATE-WRITTEN.  12/02/1994.
000600 DATE-COMPILED.
000700 SECURITY.      DREAMSCAPE INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZMLT100 - EXPORT AND METRICS                                 *
001100*                                                               *
001200* TWO PASSES OVER FINAL, SAME SHAPE AS ZMLT070'S NEGATIVE-       *
001300* SAMPLING STEP.  PASS ONE COUNTS ROWS BY ENGAGEMENT-SCORE       *
001400* CLASS AND ACCUMULATES THE METRICS THAT ONLY NEED A TOTAL --    *
001500* BOOKING COUNT, RATING SUM, MISSING-FIELD COUNTS.  PASS TWO     *
001600* RE-READS FINAL AND SPLITS EACH CLASS INTO TRAIN/TEST WITH THE  *
001700* SAME RATIO-ACCUMULATOR EVEN SPREAD ZMLT070 USES FOR THE        *
001800* NEGATIVE SAMPLE, ONE ACCUMULATOR PER ENGAGEMENT-SCORE CLASS    *
001900* INSTEAD OF ONE FOR THE WHOLE FILE.  THE FIRST 1000 ROWS        *
002000* ROUTED TO TRAIN-OUT ALSO GO TO THE PLAIN-TEXT SAMPLE FILE.     *
002100* AFTER THE SPLIT, METADATA-OUT AND REPORT-OUT ARE WRITTEN FROM  *
002200* THE COUNTERS BUILT DURING THE TWO PASSES -- NEITHER ONE NEEDS  *
002300* A THIRD READ OF FINAL.                                         *
002400*                                                               *
002500* Date       UserID   Description                               *
002600* ---------- -------- ----------------------------------------- *
002700* 12/02/1994 PABERNAT INITIAL VERSION PER DS-0140 -- STRATIFIED  *DS-0140 
002800*            PABERNAT TRAIN/TEST SPLIT, SAMPLE FILE, METADATA    *
002900*            PABERNAT SUMMARY AND QUALITY REPORT.                *
003000* 03/11/1995 PABERNAT FOLDED THE METRICS COUNTERS INTO THE       *
003100*            PABERNAT SPLIT'S TWO EXISTING PASSES INSTEAD OF A   *
003200*            PABERNAT THIRD READ OF FINAL, DS-0159.              *DS-0159 
003300* 01/12/1998 MSANTANA REVIEWED FOR Y2K - RUN-TIMESTAMP COMES     *
003400*            MSANTANA FROM ZMLTWRKP'S 4-DIGIT-YEAR DATE WORK,    *
003500*            MSANTANA NO CHANGE REQUIRED.                        *
003600* 09/02/1999 MSANTANA Y2K CERTIFICATION SIGN-OFF, DS-0400.       *DS-0400 
003700* 11/19/2003 DFENWICK ADDED FILE-STATUS CHECKS VIA ZMLTWRKC/     *
003800*            DFENWICK ZMLTWRKP INSTEAD OF THE HOME-GROWN ONES,   *
003900*            DFENWICK DS-0590.                                  * DS-0590 
004000* 08/14/2006 PABERNAT ADDED THE USER-RATING AND TIME-TO-         *
004100*            PABERNAT INTERACTION MISSING-FIELD COUNTERS TO THE  *
004200*            PABERNAT QUALITY REPORT AFTER AN AUDIT QUESTION ON  *
004300*            PABERNAT WHY THOSE TWO NEVER SHOWED UP, DS-0721.    *DS-0721
004400* 02/27/2008 TOKONKWO 4000-WRITE-METADATA WAS MOVING             *
004500*            TOKONKWO WS-BOOKING-RATE AND WS-AVG-RATING (BOTH    *
004600*            TOKONKWO V-SCALED COMP/DISPLAY ITEMS) STRAIGHT INTO *
004700*            TOKONKWO ML-VALUE WITH NO DECIMAL POINT, SO         *
004800*            TOKONKWO METADATA-OUT SHOWED THE NAKED DIGIT STRING *
004900*            TOKONKWO INSTEAD OF THE RATE/RATING.  NOW EDITED    *
005000*            TOKONKWO THROUGH WS-ML-BOOKING-RATE-EDIT AND        *
005100*            TOKONKWO WS-ML-AVG-RATING-EDIT FIRST, SAME AS THE   *
005200*            TOKONKWO RL-xxx FIELDS ALREADY DO FOR THE QUALITY   *
005300*            TOKONKWO REPORT, PER DS-0744.                       *DS-0744
005400*                                                               *
005500*****************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     UPSI-0 ON  STATUS IS ZMLT-DEBUG-ON
006000            OFF STATUS IS ZMLT-DEBUG-OFF.
006100     CLASS NUMERIC-CONTENT IS '0' THRU '9'.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT FINAL       ASSIGN TO FINALFL
006600            FILE STATUS IS FS-FINAL.
006700     SELECT TRAIN-OUT   ASSIGN TO TRAINOUT
006800            FILE STATUS IS FS-TRAIN.
006900     SELECT TEST-OUT    ASSIGN TO TESTOUT
007000            FILE STATUS IS FS-TEST.
007100     SELECT SAMPLE-OUT  ASSIGN TO SAMPLOUT
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS IS FS-SAMPLE.
007400     SELECT METADATA-OUT ASSIGN TO METADOUT
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS IS FS-METADATA.
007700     SELECT REPORT-OUT  ASSIGN TO REPRTOUT
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS IS FS-REPORT.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300
008400*****************************************************************
008500* FINAL, TRAIN-OUT AND TEST-OUT ARE ALL INTERACTION-RECORD       *
008600* SHAPED (560 BYTES) -- GENERIC FD RECORDS HERE, REAL FIELD      *
008700* NAMES LIVE ONCE IN WORKING-STORAGE (COPY ZMLTINTC BELOW), SEE  *
008800* ZMLT050'S HEADER FOR WHY.                                      *
008900*****************************************************************
009000 FD  FINAL
009100     RECORDING MODE IS F.
009200 01  FI-RECORD-AREA               PIC  X(560).
009300
009400 FD  TRAIN-OUT
009500     RECORDING MODE IS F.
009600 01  TR-RECORD-AREA               PIC  X(560).
009700
009800 FD  TEST-OUT
009900     RECORDING MODE IS F.
010000 01  TE-RECORD-AREA               PIC  X(560).
010100
010200*****************************************************************
010300* SAMPLE-OUT, METADATA-OUT AND REPORT-OUT ARE ALL LINE-          *
010400* SEQUENTIAL TEXT -- NO FIXED-LENGTH FD RECORD HERE, THE PRINT   *
010500* LAYOUTS IN ZMLTRPTC AND THE DELIMITED SAMPLE LINE BELOW DRIVE  *
010600* THE WRITE LENGTH INSTEAD.                                      *
010700*****************************************************************
010800 FD  SAMPLE-OUT.
010900 01  SO-RECORD-AREA               PIC  X(600).
011000
011100 FD  METADATA-OUT.
011200 01  MO-RECORD-AREA               PIC  X(072).
011300
011400 FD  REPORT-OUT.
011500 01  RO-RECORD-AREA               PIC  X(132).
011600
011700 WORKING-STORAGE SECTION.
011800 COPY ZMLTWRKC.
011900 COPY ZMLTINTC.
012000 COPY ZMLTRPTC.
012100
012200 01  WS-FILE-STATUSES.
012300     05  FS-FINAL                 PIC  X(02) VALUE SPACES.
012400     05  FS-TRAIN                 PIC  X(02) VALUE SPACES.
012500     05  FS-TEST                  PIC  X(02) VALUE SPACES.
012600     05  FS-SAMPLE                PIC  X(02) VALUE SPACES.
012700     05  FS-METADATA              PIC  X(02) VALUE SPACES.
012800     05  FS-REPORT                PIC  X(02) VALUE SPACES.
012900
013000 01  WS-SWITCHES.
013100     05  WS-EOF-SW                PIC  X(01) VALUE 'N'.
013200         88  WS-EOF                      VALUE 'Y'.
013300         88  WS-NOT-EOF                  VALUE 'N'.
013400
013500*****************************************************************
013600* CONFIGURATION CONSTANTS -- THIS STEP'S OWN COPY, SAME AS       *
013700* EVERY OTHER STEP PROGRAM (SEE ZMLT000'S HEADER FOR WHY).       *
013800*****************************************************************
013900 01  WS-CONFIG-BLOCK.
014000     05  WS-CFG-VERSION           PIC  X(04)      VALUE '1.0 '.
014100     05  WS-CFG-WINDOW-DAYS       PIC  9(03)      VALUE 090.
014200     05  WS-CFG-TEST-SIZE         PIC  9(01)V9(02) VALUE 0.20.
014300     05  WS-CFG-FIELD-COUNT       PIC  9(03)      VALUE 057.
014400 01  WS-CONFIG-BLOCK-R REDEFINES WS-CONFIG-BLOCK.
014500     05  WS-CFG-BYTE              PIC  X(01) OCCURS 13 TIMES.
014600
014700*****************************************************************
014800* ENGAGEMENT-SCORE CLASS TABLE -- THE FIVE LEGAL SCORES, HELD AS *
014900* A SMALL TABLE RATHER THAN FIVE SEPARATE 88-LEVELS SO THE SAME  *
015000* CLASSIFY PARAGRAPH CAN DRIVE THE PER-CLASS COUNTERS BELOW BY   *
015100* SUBSCRIPT.                                                     *
015200*****************************************************************
015300 01  WS-CLASS-SCORE-TABLE.
015400     05  FILLER                   PIC S9(01)V9(01) VALUE -1.0.
015500     05  FILLER                   PIC S9(01)V9(01) VALUE  0.0.
015600     05  FILLER                   PIC S9(01)V9(01) VALUE  1.0.
015700     05  FILLER                   PIC S9(01)V9(01) VALUE  3.0.
015800     05  FILLER                   PIC S9(01)V9(01) VALUE  5.0.
015900 01  WS-CLASS-SCORE-TBL REDEFINES WS-CLASS-SCORE-TABLE.
016000     05  WS-CLASS-SCORE           PIC S9(01)V9(01) OCCURS 5 TIMES.
016100
016200 01  WS-CLASS-SUB                 PIC S9(04) COMP VALUE ZEROES.
016300 01  WS-CLASS-IDX                 PIC S9(04) COMP VALUE ZEROES.
016400
016500 01  WS-CLASS-COUNTERS.
016600     05  WS-CLASS-ENTRY           OCCURS 5 TIMES.
016700         10  WS-CLASS-TOTAL       PIC S9(08) COMP VALUE ZEROES.
016800         10  WS-CLASS-TARGET      PIC S9(08) COMP VALUE ZEROES.
016900         10  WS-CLASS-ACCUM       PIC S9(08) COMP VALUE ZEROES.
017000
017100*****************************************************************
017200* METRICS ACCUMULATORS -- BUILT DURING THE SAME TWO PASSES THE   *
017300* SPLIT USES, SEE THE PROGRAM BANNER ABOVE.                      *
017400*****************************************************************
017500 01  WS-METRICS.
017600     05  WS-TOTAL-ROWS            PIC S9(08) COMP VALUE ZEROES.
017700     05  WS-TRAIN-ROWS            PIC S9(08) COMP VALUE ZEROES.
017800     05  WS-TEST-ROWS             PIC S9(08) COMP VALUE ZEROES.
017900     05  WS-BOOKING-COUNT         PIC S9(08) COMP VALUE ZEROES.
018000     05  WS-RATING-SUM            PIC S9(08) COMP VALUE ZEROES.
018100     05  WS-RATING-COUNT          PIC S9(08) COMP VALUE ZEROES.
018200     05  WS-TTI-MISSING-COUNT     PIC S9(08) COMP VALUE ZEROES.
018300     05  WS-RATING-MISSING-COUNT  PIC S9(08) COMP VALUE ZEROES.
018400 01  WS-METRICS-R REDEFINES WS-METRICS.
018500     05  WS-METRICS-COMP          PIC S9(08) COMP OCCURS 8 TIMES.
018600
018700 01  WS-BOOKING-RATE              PIC S9(01)V9(04) VALUE ZEROES.
018800 01  WS-AVG-RATING                PIC S9(01)V9(02) VALUE ZEROES.
018900 01  WS-OVERALL-MISSING-PCT       PIC S9(03)V9(02) VALUE ZEROES.
019000 01  WS-TTI-MISSING-PCT           PIC S9(03)V9(02) VALUE ZEROES.
019100 01  WS-RATING-MISSING-PCT        PIC S9(03)V9(02) VALUE ZEROES.
019200 01  WS-TRAIN-PCT                 PIC S9(03)V9(01) VALUE ZEROES.
019300 01  WS-TEST-PCT                  PIC S9(03)V9(01) VALUE ZEROES.
019400 01  WS-CLASS-PCT                 PIC S9(03)V9(01) VALUE ZEROES.
019500 01  WS-CLASS-PROPORTION          PIC S9(01)V9(04) VALUE ZEROES.
019600*****************************************************************
019700* EDITED WORK FIELDS FOR METADATA-OUT - ML-VALUE IS PLAIN        *
019800* X(40), SO A V-SCALED ITEM MOVED STRAIGHT IN LOSES ITS DECIMAL  *
019900* POINT.  EDIT THROUGH ONE OF THESE FIRST, SAME IDEA AS THE      *
020000* RL-xxx EDITED FIELDS THE QUALITY-REPORT USES.                  *
020100*****************************************************************
020200 01  WS-ML-BOOKING-RATE-EDIT      PIC 9.9999.
020300 01  WS-ML-AVG-RATING-EDIT        PIC 9.99.
020400
020500*****************************************************************
020600* SAMPLE LINE -- A COMMA-DELIMITED SUBSET OF THE TRAIN ROW,      *
020700* ENOUGH FOR A DATA SCIENTIST TO EYEBALL A FEW ROWS WITHOUT      *
020800* PULLING THE WHOLE 560-BYTE RECORD APART.  BUILT WITH STRING,   *
020900* SAME VERB THE OLD ITINERARY-PRINT ROUTINES USE TO ASSEMBLE A   *
021000* DELIMITED LINE FROM SEPARATE PIECES.                           *
021100*****************************************************************
021200 01  WS-SAMPLE-LINE                PIC  X(600) VALUE SPACES.
021300 01  WS-SAMPLE-NUM-EDIT             PIC -9.9999.
021400
021500 01  WS-RUN-TIMESTAMP              PIC  X(19) VALUE SPACES.
021600 01  WS-RUN-TIMESTAMP-R REDEFINES WS-RUN-TIMESTAMP.
021700     05  WS-RTS-DATE               PIC  X(10).
021800     05  FILLER                    PIC  X(01).
021900     05  WS-RTS-TIME               PIC  X(08).
022000
022100 01  WS-MISSING-PCT-CHECK          PIC S9(03)V9(02) VALUE ZEROES.
022200
022300*****************************************************************
022400* MISSING-FIELD TABLE FOR THE QUALITY REPORT -- POST-CLEANING    *
022500* THE ONLY TWO FIELDS THAT CAN STILL BE "MISSING" ARE TIME-TO-   *
022600* INTERACTION (PLACEHOLDER-FLAGGED VIA II-TTI-SW WHEN THERE WAS  *
022700* NO QUALIFYING INTERACTION) AND USER-RATING (ZERO MEANS NO      *
022800* RATING WAS GIVEN).  EVERY OTHER OUTPUT FIELD WAS EITHER        *
022900* DROPPED-MISSING OR IMPUTED BACK IN DATA-CLEANING, SO THERE IS  *
023000* NOTHING ELSE FOR THIS TABLE TO CARRY.                          *
023100*****************************************************************
023200 01  WS-COUNTS-LINE.
023300     05  FILLER                    PIC  X(12) VALUE
023400             'ZMLT100 IN:'.
023500     05  WC-READ                   PIC ZZZ,ZZZ,ZZ9.
023600     05  FILLER                    PIC  X(01) VALUE SPACE.
023700     05  FILLER                    PIC  X(12) VALUE
023800             'TRAIN:    '.
023900     05  WC-TRAIN                  PIC ZZZ,ZZZ,ZZ9.
024000     05  FILLER                    PIC  X(01) VALUE SPACE.
024100     05  FILLER                    PIC  X(12) VALUE
024200             'TEST:     '.
024300     05  WC-TEST                   PIC ZZZ,ZZZ,ZZ9.
024400
024500 PROCEDURE DIVISION.
024600
024700 COPY ZMLTWRKP.
024800
024900*****************************************************************
025000* MAIN PROCESS.                                                 *
025100*****************************************************************
025200 0000-MAIN.
025300     PERFORM 1000-PASS-ONE-COUNT     THRU 1000-EXIT.
025400     PERFORM 1500-CALC-TARGETS       THRU 1500-EXIT.
025500     PERFORM 2000-PASS-TWO-SPLIT     THRU 2000-EXIT.
025600     PERFORM 3000-CALC-METRICS       THRU 3000-EXIT.
025700     PERFORM 4000-WRITE-METADATA     THRU 4000-EXIT.
025800     PERFORM 5000-WRITE-QUALITY-RPT  THRU 5000-EXIT.
025900     PERFORM 9000-TERMINATE          THRU 9000-EXIT.
026000     STOP RUN.
026100
026200*****************************************************************
026300* 1000-PASS-ONE-COUNT - BUSINESS RULE 22, FIRST HALF.  COUNT     *
026400* ROWS PER ENGAGEMENT-SCORE CLASS AND ACCUMULATE THE METRICS     *
026500* THAT ONLY NEED A FILE TOTAL.                                   *
026600*****************************************************************
026700 1000-PASS-ONE-COUNT.
026800     OPEN INPUT FINAL.
026900     MOVE 'ZMLT100'                TO EW-PROGRAM.
027000     MOVE 'FINAL'                  TO EW-FILE.
027100     MOVE '1000'                   TO EW-PARAGRAPH.
027200     MOVE FS-FINAL                 TO EW-FILE-STATUS.
027300     PERFORM 9990-CHECK-STATUS   THRU 9990-EXIT.
027400
027500     SET WS-NOT-EOF                 TO TRUE.
027600     PERFORM 1100-READ-FINAL        THRU 1100-EXIT.
027700     PERFORM 1200-COUNT-ONE-REC     THRU 1200-EXIT
027800             WITH TEST AFTER
027900             UNTIL WS-EOF.
028000
028100     CLOSE FINAL.
028200
028300 1000-EXIT.
028400     EXIT.
028500
028600*****************************************************************
028700* 1100-READ-FINAL - SHARED BY BOTH PASSES, WHICHEVER ONE HAS     *
028800* FINAL OPEN AT THE TIME.                                        *
028900*****************************************************************
029000 1100-READ-FINAL.
029100     READ FINAL INTO ZMLT-INTERACTION-RECORD
029200         AT END
029300             SET WS-EOF                TO TRUE
029400         NOT AT END
029500             ADD 1                     TO WS-TOTAL-ROWS
029600     END-READ.
029700
029800 1100-EXIT.
029900     EXIT.
030000
030100*****************************************************************
030200* 1200-COUNT-ONE-REC.                                           *
030300*****************************************************************
030400 1200-COUNT-ONE-REC.
030500     IF  NOT WS-EOF
030600         PERFORM 1300-CLASSIFY-ENGAGEMENT THRU 1300-EXIT
030700         ADD 1 TO WS-CLASS-TOTAL(WS-CLASS-IDX)
030800         PERFORM 1400-ACCUM-METRICS       THRU 1400-EXIT
030900         PERFORM 1100-READ-FINAL          THRU 1100-EXIT
031000     END-IF.
031100
031200 1200-EXIT.
031300     EXIT.
031400
031500*****************************************************************
031600* 1300-CLASSIFY-ENGAGEMENT - SERIAL SEARCH OF THE FIVE LEGAL     *
031700* SCORES.  VALIDATION (ZMLT110) IS WHAT CATCHES A SCORE OUTSIDE  *
031800* THE FIVE, NOT THIS STEP -- IF ONE SLIPS THROUGH, CLASS 5 IS    *
031900* USED RATHER THAN SUBSCRIPTING OUT OF BOUNDS.                   *
032000*****************************************************************
032100 1300-CLASSIFY-ENGAGEMENT.
032200     MOVE 5                        TO WS-CLASS-IDX.
032300     PERFORM 1310-MATCH-ONE-SCORE  THRU 1310-EXIT
032400             VARYING WS-CLASS-SUB FROM 1 BY 1
032500             UNTIL WS-CLASS-SUB > 5.
032600
032700 1300-EXIT.
032800     EXIT.
032900
033000*****************************************************************
033100* 1310-MATCH-ONE-SCORE - ONE TABLE ENTRY PER CALL.               *
033200*****************************************************************
033300 1310-MATCH-ONE-SCORE.
033400     IF  II-ENGAGEMENT-SCORE = WS-CLASS-SCORE(WS-CLASS-SUB)
033500         MOVE WS-CLASS-SUB             TO WS-CLASS-IDX
033600     END-IF.
033700
033800 1310-EXIT.
033900     EXIT.
034000
034100*****************************************************************
034200* 1400-ACCUM-METRICS - METRICS SECTION OF THE SPEC.  BOOKING     *
034300* RATE AND AVERAGE RATING ARE BUILT AS SUMS HERE AND DIVIDED OUT *
034400* IN 3000 BELOW, ONCE THE FILE TOTAL IS KNOWN.                   *
034500*****************************************************************
034600 1400-ACCUM-METRICS.
034700     IF  II-BOOKING-PROBABILITY = 1
034800         ADD 1                     TO WS-BOOKING-COUNT
034900     END-IF.
035000     IF  II-USER-RATING > 0
035100         ADD II-USER-RATING        TO WS-RATING-SUM
035200         ADD 1                     TO WS-RATING-COUNT
035300     ELSE
035400         ADD 1                     TO WS-RATING-MISSING-COUNT
035500     END-IF.
035600     IF  II-TTI-MISSING
035700         ADD 1                     TO WS-TTI-MISSING-COUNT
035800     END-IF.
035900
036000 1400-EXIT.
036100     EXIT.
036200
036300*****************************************************************
036400* 1500-CALC-TARGETS - BUSINESS RULE 22, SECOND HALF.  PER-CLASS  *
036500* TEST COUNT IS THE CLASS COUNT TIMES THE TEST-SIZE CONSTANT,    *
036600* ROUNDED -- SAME HALF-UP ROUNDING RULE AS EVERY OTHER RATIO IN  *
036700* THIS PIPELINE.                                                 *
036800*****************************************************************
036900 1500-CALC-TARGETS.
037000     PERFORM 1510-CALC-ONE-TARGET  THRU 1510-EXIT
037100             VARYING WS-CLASS-SUB FROM 1 BY 1
037200             UNTIL WS-CLASS-SUB > 5.
037300
037400 1500-EXIT.
037500     EXIT.
037600
037700*****************************************************************
037800* 1510-CALC-ONE-TARGET - ONE ENGAGEMENT-SCORE CLASS PER CALL.    *
037900*****************************************************************
038000 1510-CALC-ONE-TARGET.
038100     COMPUTE WS-CLASS-TARGET(WS-CLASS-SUB) ROUNDED =
038200             WS-CLASS-TOTAL(WS-CLASS-SUB) * WS-CFG-TEST-SIZE.
038300
038400 1510-EXIT.
038500     EXIT.
038600
038700*****************************************************************
038800* 2000-PASS-TWO-SPLIT - FINAL TO TRAIN-OUT/TEST-OUT (AND THE     *
038900* FIRST 1000 TRAIN ROWS ALSO TO SAMPLE-OUT).                     *
039000*****************************************************************
039100 2000-PASS-TWO-SPLIT.
039200     OPEN INPUT  FINAL.
039300     MOVE 'ZMLT100'                TO EW-PROGRAM.
039400     MOVE 'FINAL'                  TO EW-FILE.
039500     MOVE '2000'                   TO EW-PARAGRAPH.
039600     MOVE FS-FINAL                 TO EW-FILE-STATUS.
039700     PERFORM 9990-CHECK-STATUS   THRU 9990-EXIT.
039800
039900     OPEN OUTPUT TRAIN-OUT.
040000     MOVE 'TRAIN-OUT'              TO EW-FILE.
040100     MOVE FS-TRAIN                 TO EW-FILE-STATUS.
040200     PERFORM 9990-CHECK-STATUS   THRU 9990-EXIT.
040300
040400     OPEN OUTPUT TEST-OUT.
040500     MOVE 'TEST-OUT'               TO EW-FILE.
040600     MOVE FS-TEST                  TO EW-FILE-STATUS.
040700     PERFORM 9990-CHECK-STATUS   THRU 9990-EXIT.
040800
040900     OPEN OUTPUT SAMPLE-OUT.
041000     MOVE 'SAMPLE-OUT'             TO EW-FILE.
041100     MOVE FS-SAMPLE                TO EW-FILE-STATUS.
041200     PERFORM 9990-CHECK-STATUS   THRU 9990-EXIT.
041300
041400     SET WS-NOT-EOF                 TO TRUE.
041500     PERFORM 2100-READ-FINAL        THRU 2100-EXIT.
041600     PERFORM 2200-ROUTE-REC         THRU 2200-EXIT
041700             WITH TEST AFTER
041800             UNTIL WS-EOF.
041900
042000     CLOSE FINAL.
042100     CLOSE TRAIN-OUT.
042200     CLOSE TEST-OUT.
042300     CLOSE SAMPLE-OUT.
042400
042500 2000-EXIT.
042600     EXIT.
042700
042800*****************************************************************
042900* 2100-READ-FINAL - SAME RECORD AREA AS 1100 ABOVE, DIFFERENT    *
043000* PASS, SO IT GETS ITS OWN COPY RATHER THAN SHARING WS-EOF-SW    *
043100* STATE ACROSS PASSES IN ONE PARAGRAPH.                          *
043200*****************************************************************
043300 2100-READ-FINAL.
043400     READ FINAL INTO ZMLT-INTERACTION-RECORD
043500         AT END
043600             SET WS-EOF                TO TRUE
043700     END-READ.
043800
043900 2100-EXIT.
044000     EXIT.
044100
044200*****************************************************************
044300* 2200-ROUTE-REC - RATIO-ACCUMULATOR EVEN SPREAD, ONE            *
044400* ACCUMULATOR PER ENGAGEMENT-SCORE CLASS (SAME TRICK AS          *
044500* ZMLT070'S NEGATIVE SPREAD, JUST FIVE COPIES OF THE             *
044600* ACCUMULATOR INSTEAD OF ONE).                                   *
044700*****************************************************************
044800 2200-ROUTE-REC.
044900     IF  NOT WS-EOF
045000         PERFORM 1300-CLASSIFY-ENGAGEMENT THRU 1300-EXIT
045100         ADD WS-CLASS-TARGET(WS-CLASS-IDX)
045200                                   TO WS-CLASS-ACCUM(WS-CLASS-IDX)
045300         IF  WS-CLASS-ACCUM(WS-CLASS-IDX) >=
045400                 WS-CLASS-TOTAL(WS-CLASS-IDX)
045500             SUBTRACT WS-CLASS-TOTAL(WS-CLASS-IDX)
045600                               FROM WS-CLASS-ACCUM(WS-CLASS-IDX)
045700             PERFORM 2300-WRITE-TEST      THRU 2300-EXIT
045800         ELSE
045900             PERFORM 2400-WRITE-TRAIN     THRU 2400-EXIT
046000         END-IF
046100         PERFORM 2100-READ-FINAL          THRU 2100-EXIT
046200     END-IF.
046300
046400 2200-EXIT.
046500     EXIT.
046600
046700*****************************************************************
046800* 2300-WRITE-TEST.                                              *
046900*****************************************************************
047000 2300-WRITE-TEST.
047100     WRITE TE-RECORD-AREA FROM ZMLT-INTERACTION-RECORD.
047200     MOVE 'ZMLT100'                TO EW-PROGRAM.
047300     MOVE 'TEST-OUT'               TO EW-FILE.
047400     MOVE '2300'                   TO EW-PARAGRAPH.
047500     MOVE FS-TEST                  TO EW-FILE-STATUS.
047600     PERFORM 9990-CHECK-STATUS   THRU 9990-EXIT.
047700     ADD 1                         TO WS-TEST-ROWS.
047800
047900 2300-EXIT.
048000     EXIT.
048100
048200*****************************************************************
048300* 2400-WRITE-TRAIN - THE FIRST 1000 TRAIN ROWS, IN FILE ORDER,   *
048400* ALSO GO TO THE SAMPLE FILE.                                    *
048500*****************************************************************
048600 2400-WRITE-TRAIN.
048700     WRITE TR-RECORD-AREA FROM ZMLT-INTERACTION-RECORD.
048800     MOVE 'ZMLT100'                TO EW-PROGRAM.
048900     MOVE 'TRAIN-OUT'              TO EW-FILE.
049000     MOVE '2400'                   TO EW-PARAGRAPH.
049100     MOVE FS-TRAIN                 TO EW-FILE-STATUS.
049200     PERFORM 9990-CHECK-STATUS   THRU 9990-EXIT.
049300     ADD 1                         TO WS-TRAIN-ROWS.
049400     IF  WS-TRAIN-ROWS NOT > 1000
049500         PERFORM 2450-WRITE-SAMPLE THRU 2450-EXIT
049600     END-IF.
049700
049800 2400-EXIT.
049900     EXIT.
050000
050100*****************************************************************
050200* 2450-WRITE-SAMPLE - COMMA-DELIMITED LINE, ENOUGH COLUMNS TO    *
050300* SPOT-CHECK A ROW WITHOUT UNPACKING THE WHOLE RECORD: THE HASH, *
050400* THE FIRST USER-VECTOR COMPONENT, THE ITEM KEY, THE SCORE AND   *
050500* THE LABEL.                                                     *
050600*****************************************************************
050700 2450-WRITE-SAMPLE.
050800     MOVE II-USER-CLIMATE-PREF     TO WS-SAMPLE-NUM-EDIT.
050900     STRING II-USER-HASH           DELIMITED BY SIZE
051000            ','                    DELIMITED BY SIZE
051100            II-INTERACTION-ID      DELIMITED BY SIZE
051200            ','                    DELIMITED BY SIZE
051300            WS-SAMPLE-NUM-EDIT     DELIMITED BY SIZE
051400            ','                    DELIMITED BY SIZE
051500            II-ITEM-DESTINATION-ID DELIMITED BY SIZE
051600            ','                    DELIMITED BY SIZE
051700            II-INTERACTION-TYPE    DELIMITED BY SPACE
051800            ','                    DELIMITED BY SIZE
051900            II-ENGAGEMENT-SCORE    DELIMITED BY SIZE
052000            ','                    DELIMITED BY SIZE
052100            II-BOOKING-PROBABILITY DELIMITED BY SIZE
052200            INTO WS-SAMPLE-LINE
052300     END-STRING.
052400     MOVE WS-SAMPLE-LINE           TO SO-RECORD-AREA.
052500     WRITE SO-RECORD-AREA.
052600     MOVE 'ZMLT100'                TO EW-PROGRAM.
052700     MOVE 'SAMPLE-OUT'             TO EW-FILE.
052800     MOVE '2450'                   TO EW-PARAGRAPH.
052900     MOVE FS-SAMPLE                TO EW-FILE-STATUS.
053000     PERFORM 9990-CHECK-STATUS   THRU 9990-EXIT.
053100     MOVE SPACES                   TO WS-SAMPLE-LINE.
053200
053300 2450-EXIT.
053400     EXIT.
053500
053600*****************************************************************
053700* 3000-CALC-METRICS - DIVIDE THE SUMS BUILT DURING THE TWO       *
053800* PASSES ABOVE OUT INTO THE RATES AND PERCENTAGES THE METADATA   *
053900* SUMMARY AND QUALITY REPORT BOTH NEED.                          *
054000*****************************************************************
054100 3000-CALC-METRICS.
054200     IF  WS-TOTAL-ROWS > 0
054300         COMPUTE WS-BOOKING-RATE ROUNDED =
054400                 WS-BOOKING-COUNT / WS-TOTAL-ROWS
054500         COMPUTE WS-TTI-MISSING-PCT ROUNDED =
054600                 (WS-TTI-MISSING-COUNT / WS-TOTAL-ROWS) * 100
054700         COMPUTE WS-RATING-MISSING-PCT ROUNDED =
054800                 (WS-RATING-MISSING-COUNT / WS-TOTAL-ROWS) * 100
054900         COMPUTE WS-TRAIN-PCT ROUNDED =
055000                 (WS-TRAIN-ROWS / WS-TOTAL-ROWS) * 100
055100         COMPUTE WS-TEST-PCT ROUNDED =
055200                 (WS-TEST-ROWS / WS-TOTAL-ROWS) * 100
055300     END-IF.
055400     COMPUTE WS-OVERALL-MISSING-PCT ROUNDED =
055500             WS-TTI-MISSING-PCT + WS-RATING-MISSING-PCT.
055600     IF  WS-RATING-COUNT > 0
055700         COMPUTE WS-AVG-RATING ROUNDED =
055800                 WS-RATING-SUM / WS-RATING-COUNT
055900     END-IF.
056000
056100 3000-EXIT.
056200     EXIT.
056300
056400*****************************************************************
056500* 4000-WRITE-METADATA - METADATA-SUMMARY, ONE LABEL PER LINE.    *
056600*****************************************************************
056700 4000-WRITE-METADATA.
056800     OPEN OUTPUT METADATA-OUT.
056900     MOVE 'ZMLT100'                TO EW-PROGRAM.
057000     MOVE 'METADATA-OUT'           TO EW-FILE.
057100     MOVE '4000'                   TO EW-PARAGRAPH.
057200     MOVE FS-METADATA              TO EW-FILE-STATUS.
057300     PERFORM 9990-CHECK-STATUS   THRU 9990-EXIT.
057400
057500     PERFORM 9950-GET-RUN-DATE   THRU 9950-EXIT.
057600     MOVE RD-TODAY-CCYY-MM-DD      TO WS-RTS-DATE.
057700     MOVE '00:00:00'               TO WS-RTS-TIME.
057800
057900     MOVE 'VERSION'                TO ML-LABEL.
058000     MOVE WS-CFG-VERSION           TO ML-VALUE.
058100     PERFORM 4100-WRITE-META-LINE  THRU 4100-EXIT.
058200
058300     MOVE 'RUN TIMESTAMP'          TO ML-LABEL.
058400     MOVE WS-RUN-TIMESTAMP         TO ML-VALUE.
058500     PERFORM 4100-WRITE-META-LINE  THRU 4100-EXIT.
058600
058700     MOVE 'TRAIN ROWS'             TO ML-LABEL.
058800     MOVE WS-TRAIN-ROWS            TO ML-VALUE.
058900     PERFORM 4100-WRITE-META-LINE  THRU 4100-EXIT.
059000
059100     MOVE 'TEST ROWS'              TO ML-LABEL.
059200     MOVE WS-TEST-ROWS             TO ML-VALUE.
059300     PERFORM 4100-WRITE-META-LINE  THRU 4100-EXIT.
059400
059500     MOVE 'TOTAL ROWS'             TO ML-LABEL.
059600     MOVE WS-TOTAL-ROWS            TO ML-VALUE.
059700     PERFORM 4100-WRITE-META-LINE  THRU 4100-EXIT.
059800
059900     MOVE 'FEATURE COUNT'          TO ML-LABEL.
060000     MOVE WS-CFG-FIELD-COUNT       TO ML-VALUE.
060100     PERFORM 4100-WRITE-META-LINE  THRU 4100-EXIT.
060200
060300     MOVE 'DATA WINDOW DAYS'       TO ML-LABEL.
060400     MOVE WS-CFG-WINDOW-DAYS       TO ML-VALUE.
060500     PERFORM 4100-WRITE-META-LINE  THRU 4100-EXIT.
060600
060700     PERFORM 4050-WRITE-CLASS-COUNT THRU 4050-EXIT
060800             VARYING WS-CLASS-SUB FROM 1 BY 1
060900             UNTIL WS-CLASS-SUB > 5.
061000
061100     MOVE 'BOOKING RATE'           TO ML-LABEL.
061200     MOVE WS-BOOKING-RATE          TO WS-ML-BOOKING-RATE-EDIT.
061300     MOVE WS-ML-BOOKING-RATE-EDIT  TO ML-VALUE.
061400     PERFORM 4100-WRITE-META-LINE  THRU 4100-EXIT.
061500
061600     MOVE 'AVG USER RATING'        TO ML-LABEL.
061700     MOVE WS-AVG-RATING            TO WS-ML-AVG-RATING-EDIT.
061800     MOVE WS-ML-AVG-RATING-EDIT    TO ML-VALUE.
061900     PERFORM 4100-WRITE-META-LINE  THRU 4100-EXIT.
062000
062100     CLOSE METADATA-OUT.
062200
062300 4000-EXIT.
062400     EXIT.
062500
062600*****************************************************************
062700* 4050-WRITE-CLASS-COUNT - ONE ENGAGEMENT-SCORE CLASS PER CALL.  *
062800*****************************************************************
062900 4050-WRITE-CLASS-COUNT.
063000     MOVE 'ENGAGEMENT CLASS COUNT'  TO ML-LABEL.
063100     MOVE WS-CLASS-TOTAL(WS-CLASS-SUB) TO ML-VALUE.
063200     PERFORM 4100-WRITE-META-LINE   THRU 4100-EXIT.
063300
063400 4050-EXIT.
063500     EXIT.
063600
063700*****************************************************************
063800* 4100-WRITE-META-LINE.                                         *
063900*****************************************************************
064000 4100-WRITE-META-LINE.
064100     MOVE ML-META-LINE             TO MO-RECORD-AREA.
064200     WRITE MO-RECORD-AREA.
064300     MOVE FS-METADATA              TO EW-FILE-STATUS.
064400     PERFORM 9990-CHECK-STATUS   THRU 9990-EXIT.
064500
064600 4100-EXIT.
064700     EXIT.
064800
064900*****************************************************************
065000* 5000-WRITE-QUALITY-RPT - HEADING, STATISTICS, LABEL-           *
065100* DISTRIBUTION, BOOKING RATE, MISSING-VALUES AND CHECKLIST       *
065200* SECTIONS, IN THE ORDER THE REPORTS SECTION OF THE SPEC LISTS   *
065300* THEM.                                                          *
065400*****************************************************************
065500 5000-WRITE-QUALITY-RPT.
065600     OPEN OUTPUT REPORT-OUT.
065700     MOVE 'ZMLT100'                TO EW-PROGRAM.
065800     MOVE 'REPORT-OUT'             TO EW-FILE.
065900     MOVE '5000'                   TO EW-PARAGRAPH.
066000     MOVE FS-REPORT                TO EW-FILE-STATUS.
066100     PERFORM 9990-CHECK-STATUS   THRU 9990-EXIT.
066200
066300     MOVE WS-CFG-VERSION           TO RL-VERSION.
066400     MOVE RL-TITLE-LINE1           TO RO-RECORD-AREA.
066500     PERFORM 5100-PRINT            THRU 5100-EXIT.
066600     MOVE WS-RUN-TIMESTAMP         TO RL-RUN-TIMESTAMP.
066700     MOVE RL-TITLE-LINE2           TO RO-RECORD-AREA.
066800     PERFORM 5100-PRINT            THRU 5100-EXIT.
066900     MOVE RL-BLANK-LINE            TO RO-RECORD-AREA.
067000     PERFORM 5100-PRINT            THRU 5100-EXIT.
067100
067200     MOVE RL-STATS-HEADING         TO RO-RECORD-AREA.
067300     PERFORM 5100-PRINT            THRU 5100-EXIT.
067400     MOVE WS-TRAIN-ROWS            TO RL-TRAIN-ROWS.
067500     MOVE WS-TRAIN-PCT             TO RL-TRAIN-PCT.
067600     MOVE RL-STATS-DETAIL1         TO RO-RECORD-AREA.
067700     PERFORM 5100-PRINT            THRU 5100-EXIT.
067800     MOVE WS-TEST-ROWS             TO RL-TEST-ROWS.
067900     MOVE WS-TEST-PCT              TO RL-TEST-PCT.
068000     MOVE RL-STATS-DETAIL2         TO RO-RECORD-AREA.
068100     PERFORM 5100-PRINT            THRU 5100-EXIT.
068200     MOVE WS-TOTAL-ROWS            TO RL-TOTAL-ROWS.
068300     MOVE RL-STATS-DETAIL3         TO RO-RECORD-AREA.
068400     PERFORM 5100-PRINT            THRU 5100-EXIT.
068500     MOVE WS-CFG-FIELD-COUNT       TO RL-FIELD-COUNT.
068600     MOVE WS-OVERALL-MISSING-PCT   TO RL-OVERALL-MISSING-PCT.
068700     MOVE RL-STATS-DETAIL4         TO RO-RECORD-AREA.
068800     PERFORM 5100-PRINT            THRU 5100-EXIT.
068900     MOVE RL-BLANK-LINE            TO RO-RECORD-AREA.
069000     PERFORM 5100-PRINT            THRU 5100-EXIT.
069100
069200     MOVE RL-LABEL-HEADING         TO RO-RECORD-AREA.
069300     PERFORM 5100-PRINT            THRU 5100-EXIT.
069400     PERFORM 5200-PRINT-LABEL-ROW  THRU 5200-EXIT
069500             VARYING WS-CLASS-SUB FROM 1 BY 1
069600             UNTIL WS-CLASS-SUB > 5.
069700     MOVE RL-BLANK-LINE            TO RO-RECORD-AREA.
069800     PERFORM 5100-PRINT            THRU 5100-EXIT.
069900
070000     MOVE WS-BOOKING-RATE          TO RL-BOOKING-RATE-PCT.
070100     MOVE RL-BOOKING-RATE-LINE     TO RO-RECORD-AREA.
070200     PERFORM 5100-PRINT            THRU 5100-EXIT.
070300     MOVE RL-BLANK-LINE            TO RO-RECORD-AREA.
070400     PERFORM 5100-PRINT            THRU 5100-EXIT.
070500
070600     MOVE RL-MISSING-HEADING       TO RO-RECORD-AREA.
070700     PERFORM 5100-PRINT            THRU 5100-EXIT.
070800     MOVE 'TIME-TO-INTERACTION'    TO RL-MSS-FIELD.
070900     MOVE WS-TTI-MISSING-COUNT     TO RL-MSS-COUNT.
071000     MOVE WS-TTI-MISSING-PCT       TO RL-MSS-PCT.
071100     MOVE WS-TTI-MISSING-PCT       TO WS-MISSING-PCT-CHECK.
071200     PERFORM 5300-SET-MISSING-FLAG THRU 5300-EXIT.
071300     MOVE RL-MISSING-DETAIL        TO RO-RECORD-AREA.
071400     PERFORM 5100-PRINT            THRU 5100-EXIT.
071500     MOVE 'USER-RATING'            TO RL-MSS-FIELD.
071600     MOVE WS-RATING-MISSING-COUNT  TO RL-MSS-COUNT.
071700     MOVE WS-RATING-MISSING-PCT    TO RL-MSS-PCT.
071800     MOVE WS-RATING-MISSING-PCT    TO WS-MISSING-PCT-CHECK.
071900     PERFORM 5300-SET-MISSING-FLAG THRU 5300-EXIT.
072000     MOVE RL-MISSING-DETAIL        TO RO-RECORD-AREA.
072100     PERFORM 5100-PRINT            THRU 5100-EXIT.
072200     MOVE RL-BLANK-LINE            TO RO-RECORD-AREA.
072300     PERFORM 5100-PRINT            THRU 5100-EXIT.
072400
072500     MOVE 'TRAIN/TEST SPLIT IS STRATIFIED ON ENGAGEMENT SCORE'
072600                                   TO RL-CHK-TEXT.
072700     MOVE RL-CHECKLIST-DETAIL      TO RO-RECORD-AREA.
072800     PERFORM 5100-PRINT            THRU 5100-EXIT.
072900     MOVE 'VECTOR FIELDS CLIPPED TO THE 0-1 RANGE'
073000                                   TO RL-CHK-TEXT.
073100     MOVE RL-CHECKLIST-DETAIL      TO RO-RECORD-AREA.
073200     PERFORM 5100-PRINT            THRU 5100-EXIT.
073300     MOVE 'GDPR ANONYMIZATION APPLIED - PII FIELDS DROPPED'
073400                                   TO RL-CHK-TEXT.
073500     MOVE RL-CHECKLIST-DETAIL      TO RO-RECORD-AREA.
073600     PERFORM 5100-PRINT            THRU 5100-EXIT.
073700     MOVE '3-SIGMA OUTLIERS REMOVED'
073800                                   TO RL-CHK-TEXT.
073900     MOVE RL-CHECKLIST-DETAIL      TO RO-RECORD-AREA.
074000     PERFORM 5100-PRINT            THRU 5100-EXIT.
074100     MOVE 'DUPLICATE USER/RECOMMENDATION PAIRS REMOVED'
074200                                   TO RL-CHK-TEXT.
074300     MOVE RL-CHECKLIST-DETAIL      TO RO-RECORD-AREA.
074400     PERFORM 5100-PRINT            THRU 5100-EXIT.
074500
074600     CLOSE REPORT-OUT.
074700
074800 5000-EXIT.
074900     EXIT.
075000
075100*****************************************************************
075200* 5100-PRINT - RO-RECORD-AREA HOLDS WHATEVER 132-BYTE LINE THE   *
075300* CALLER MOVED IN; THIS PARAGRAPH JUST WRITES IT AND CHECKS THE  *
075400* STATUS.                                                        *
075500*****************************************************************
075600 5100-PRINT.
075700     WRITE RO-RECORD-AREA.
075800     MOVE FS-REPORT                 TO EW-FILE-STATUS.
075900     PERFORM 9990-CHECK-STATUS    THRU 9990-EXIT.
076000
076100 5100-EXIT.
076200     EXIT.
076300
076400*****************************************************************
076500* 5200-PRINT-LABEL-ROW - ONE LINE PER ENGAGEMENT SCORE PRESENT,  *
076600* MAPPED TO ITS MEANING.                                         *
076700*****************************************************************
076800 5200-PRINT-LABEL-ROW.
076900     IF  WS-CLASS-TOTAL(WS-CLASS-SUB) > 0
077000         MOVE WS-CLASS-SCORE(WS-CLASS-SUB) TO RL-LBL-SCORE
077100         MOVE WS-CLASS-TOTAL(WS-CLASS-SUB) TO RL-LBL-COUNT
077200         IF  WS-TOTAL-ROWS > 0
077300             COMPUTE WS-CLASS-PCT ROUNDED =
077400                     (WS-CLASS-TOTAL(WS-CLASS-SUB) /
077500                      WS-TOTAL-ROWS) * 100
077600         END-IF
077700         MOVE WS-CLASS-PCT             TO RL-LBL-PCT
077800         PERFORM 5250-SET-LABEL-MEANING THRU 5250-EXIT
077900         MOVE RL-LABEL-DETAIL          TO RO-RECORD-AREA
078000         PERFORM 5100-PRINT            THRU 5100-EXIT
078100     END-IF.
078200
078300 5200-EXIT.
078400     EXIT.
078500
078600*****************************************************************
078700* 5250-SET-LABEL-MEANING.                                       *
078800*****************************************************************
078900 5250-SET-LABEL-MEANING.
079000     EVALUATE WS-CLASS-SUB
079100         WHEN 1
079200             MOVE 'REJECTED=EXPLICIT NEG'  TO RL-LBL-MEANING
079300         WHEN 2
079400             MOVE 'NOT_VIEWED=NEGATIVE'    TO RL-LBL-MEANING
079500         WHEN 3
079600             MOVE 'VIEWED=AWARENESS'       TO RL-LBL-MEANING
079700         WHEN 4
079800             MOVE 'CLICKED=INTEREST'       TO RL-LBL-MEANING
079900         WHEN 5
080000             MOVE 'BOOKED=CONVERSION'      TO RL-LBL-MEANING
080100     END-EVALUATE.
080200
080300 5250-EXIT.
080400     EXIT.
080500
080600*****************************************************************
080700* 5300-SET-MISSING-FLAG - FLAGGED WHEN MISSING EXCEEDS 10        *
080800* PERCENT, PER THE REPORTS SECTION OF THE SPEC.                  *
080900*****************************************************************
081000 5300-SET-MISSING-FLAG.
081100     IF  WS-MISSING-PCT-CHECK > 10
081200         MOVE '*** HIGH ***'        TO RL-MSS-FLAG
081300     ELSE
081400         MOVE SPACES                TO RL-MSS-FLAG
081500     END-IF.
081600
081700 5300-EXIT.
081800     EXIT.
081900
082000*****************************************************************
082100* 9000-TERMINATE.                                               *
082200*****************************************************************
082300 9000-TERMINATE.
082400     MOVE WS-TOTAL-ROWS            TO WC-READ.
082500     MOVE WS-TRAIN-ROWS            TO WC-TRAIN.
082600     MOVE WS-TEST-ROWS             TO WC-TEST.
082700     DISPLAY WS-COUNTS-LINE.
082800     DISPLAY 'ZMLT100 BOOKING RATE: '     WS-BOOKING-RATE.
082900     DISPLAY 'ZMLT100 AVG USER RATING: '  WS-AVG-RATING.
083000
083100 9000-EXIT.
083200     EXIT.
