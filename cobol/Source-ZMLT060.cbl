000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZMLT060.
000300 AUTHOR.        R HALVORSEN.
000400 INSTALLATION.  DREAMSCAPE TRAVEL SYSTEMS - DATA ENGINEERING.
000500 DATE-WRITTEN.  03/28/1994.
000600 DATE-COMPILED.
000700 SECURITY.      DREAMSCAPE INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZMLT060 - LABEL-CONSTRUCTION                                 *
001100*                                                               *
001200* TURNS THE RAW STATUS/TIMESTAMP QUARTET CARRIED IN THE SCRATCH  *
001300* BLOCK (SEE ZMLTINTC) INTO THE THREE FIELDS THE MODEL TRAINS   *
001400* ON -- ENGAGEMENT-SCORE, BOOKING-PROBABILITY AND THE ELAPSED    *
001500* TIME FROM RECOMMENDATION TO FIRST INTERACTION.  THE SCRATCH    *
001600* FIELDS THEMSELVES ARE NOT CLEARED HERE -- ZMLT070 IS THE LAST  *
001700* STEP THAT CARES ABOUT STATUS, AND IT READS THE SAME RECORD.    *
001800*                                                               *
001900* Date       UserID   Description                               *
002000* ---------- -------- ----------------------------------------- *
002100* 03/28/1994 RHALVORS INITIAL VERSION PER DS-0121.               *DS-0121 
002200* 07/11/1995 TOKONKWO SWAPPED THE NESTED IFS FOR EVALUATE TRUE   *
002300*            TOKONKWO ON THE PRIORITY LADDER, DS-0171.           *DS-0171 
002400* 01/06/1998 MSANTANA REVIEWED FOR Y2K - NO 2-DIGIT YEAR MATH    *
002500*            MSANTANA ANYWHERE IN THIS STEP, NO CHANGE NEEDED.   *
002600* 09/02/1999 MSANTANA Y2K CERTIFICATION SIGN-OFF, DS-0400.       *DS-0400 
002700* 05/08/2002 DFENWICK FIXED TIME-TO-INTERACTION TO CHECK VIEWED  *
002800*            DFENWICK BEFORE CLICKED BEFORE BOOKED REGARDLESS OF *
002900*            DFENWICK THE ENGAGEMENT PRIORITY ORDER - AUDIT      *
003000*            DFENWICK FOUND A BOOKED RECORD REPORTING A NEGATIVE *
003100*            DFENWICK TTI BECAUSE WE WERE READING BOOKED-AT      *
003200*            DFENWICK FIRST EVEN WHEN A VIEWED-AT WAS EARLIER,   *
003300*            DFENWICK OPS-5311.                                 * OPS-5311
003400* 11/14/2004 DFENWICK ADDED FILE-STATUS CHECKS VIA ZMLTWRKC,     *
003500*            DFENWICK DS-0650.                                  * DS-0650
003600* 03/09/2006 TOKONKWO 2200-CALC-ENGAGEMENT WAS MOVING A MADE-UP  *
003700*            TOKONKWO VALUE, 'GENERATED', INTO INTERACTION-TYPE  *
003800*            TOKONKWO ON THE NO-STATUS-MATCHED LEG INSTEAD OF    *
003900*            TOKONKWO SETTING THE NOT_VIEWED CONDITION-NAME THAT *
004000*            TOKONKWO WAS ALREADY SITTING IN ZMLTINTC UNUSED -   *
004100*            TOKONKWO CAUGHT BY THE DOWNSTREAM TEAM WHEN A JOIN  *
004200*            TOKONKWO ON INTERACTION-TYPE IN TRAIN-OUT CAME UP   *
004300*            TOKONKWO SHORT, DS-0711.                            *DS-0711
004400*                                                               *
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     UPSI-0 ON  STATUS IS ZMLT-DEBUG-ON
005000            OFF STATUS IS ZMLT-DEBUG-OFF.
005100     CLASS NUMERIC-CONTENT IS '0' THRU '9'.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT FEATURED  ASSIGN TO FEATRDF
005600            FILE STATUS IS FS-FEATURED.
005700     SELECT LABELED   ASSIGN TO LABELDF
005800            FILE STATUS IS FS-LABELED.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300*****************************************************************
006400* FEATURED AND LABELED ARE BOTH INTERACTION-RECORD SHAPED (560  *
006500* BYTES) -- SEE THE NOTE IN ZMLT050 FOR WHY THE FD RECORDS STAY  *
006600* GENERIC AND THE NAMED II-FIELDS LIVE ONCE IN WORKING-STORAGE.  *
006700*****************************************************************
006800 FD  FEATURED
006900     RECORDING MODE IS F.
007000 01  FR-RECORD-AREA               PIC  X(560).
007100
007200 FD  LABELED
007300     RECORDING MODE IS F.
007400 01  LR-RECORD-AREA               PIC  X(560).
007500
007600 WORKING-STORAGE SECTION.
007700 COPY ZMLTWRKC.
007800 COPY ZMLTINTC.
007900
008000 01  WS-FILE-STATUSES.
008100     05  FS-FEATURED              PIC  X(02) VALUE SPACES.
008200     05  FS-LABELED               PIC  X(02) VALUE SPACES.
008300
008400 01  WS-SWITCHES.
008500     05  WS-EOF-SW                PIC  X(01) VALUE 'N'.
008600         88  WS-EOF                      VALUE 'Y'.
008700         88  WS-NOT-EOF                  VALUE 'N'.
008800
008900*****************************************************************
009000* TIME-TO-INTERACTION WORK AREA - THE EVENT TIMESTAMP IS        *
009100* WHICHEVER OF VIEWED-AT/CLICKED-AT/BOOKED-AT WAS FOUND, COPIED  *
009200* HERE SO ITS DATE AND CLOCK PARTS CAN BE PULLED OFF THE         *
009300* REDEFINES BELOW THE SAME WAY II-TIMESTAMP-R DOES IT.           *
009400*****************************************************************
009500 01  WS-EVENT-TS                  PIC  X(19) VALUE SPACES.
009600 01  WS-EVENT-TS-R REDEFINES WS-EVENT-TS.
009700     05  WS-EVENT-DATE             PIC  X(10).
009800     05  FILLER                    PIC  X(01).
009900     05  WS-EVENT-HH               PIC  9(02).
010000     05  FILLER                    PIC  X(01).
010100     05  WS-EVENT-MM               PIC  9(02).
010200     05  FILLER                    PIC  X(01).
010300     05  WS-EVENT-SS               PIC  9(02).
010400
010500 01  WS-TS-NUM-WORK.
010600     05  WS-CR-HH                  PIC 9(02) VALUE ZEROES.
010700     05  WS-CR-MM                  PIC 9(02) VALUE ZEROES.
010800     05  WS-CR-SS                  PIC 9(02) VALUE ZEROES.
010900
011000 01  WS-CREATED-JDN                PIC S9(09) COMP VALUE ZEROES.
011100 01  WS-EVENT-JDN                  PIC S9(09) COMP VALUE ZEROES.
011200 01  WS-CREATED-SOD                PIC S9(05) COMP VALUE ZEROES.
011300 01  WS-EVENT-SOD                  PIC S9(05) COMP VALUE ZEROES.
011400 01  WS-TTI-SECONDS                PIC S9(09) COMP VALUE ZEROES.
011500
011600 01  WS-ACCUMULATORS.
011700     05  WS-RECS-READ              PIC S9(08) COMP VALUE ZEROES.
011800     05  WS-RECS-WRITTEN           PIC S9(08) COMP VALUE ZEROES.
011900     05  WS-TTI-MISSING-CNT        PIC S9(08) COMP VALUE ZEROES.
012000     05  WS-BOOKED-CNT             PIC S9(08) COMP VALUE ZEROES.
012100     05  WS-CLICKED-CNT            PIC S9(08) COMP VALUE ZEROES.
012200     05  WS-VIEWED-CNT             PIC S9(08) COMP VALUE ZEROES.
012300     05  WS-REJECTED-CNT           PIC S9(08) COMP VALUE ZEROES.
012400     05  WS-NOT-VIEWED-CNT         PIC S9(08) COMP VALUE ZEROES.
012500 01  WS-ACCUM-R REDEFINES WS-ACCUMULATORS.
012600     05  WS-ACCUM-COMP             PIC S9(08) COMP OCCURS 8 TIMES.
012700
012800 01  WS-COUNTS-LINE.
012900     05  FILLER                    PIC  X(12) VALUE
013000             'ZMLT060 IN:'.
013100     05  WC-READ                   PIC ZZZ,ZZZ,ZZ9.
013200     05  FILLER                    PIC  X(01) VALUE SPACE.
013300     05  FILLER                    PIC  X(12) VALUE
013400             'OUT:      '.
013500     05  WC-WRITTEN                PIC ZZZ,ZZZ,ZZ9.
013600
013700 PROCEDURE DIVISION.
013800
013900 COPY ZMLTWRKP.
014000
014100*****************************************************************
014200* MAIN PROCESS.                                                 *
014300*****************************************************************
014400 0000-MAIN.
014500     PERFORM 1000-INITIALIZE        THRU 1000-EXIT.
014600     PERFORM 2000-PROCESS-REC       THRU 2000-EXIT
014700             WITH TEST AFTER
014800             UNTIL WS-EOF.
014900     PERFORM 9000-TERMINATE         THRU 9000-EXIT.
015000     STOP RUN.
015100
015200*****************************************************************
015300* INITIALIZE.                                                   *
015400*****************************************************************
015500 1000-INITIALIZE.
015600     OPEN INPUT  FEATURED.
015700     MOVE 'ZMLT060'                TO EW-PROGRAM.
015800     MOVE 'FEATURED'               TO EW-FILE.
015900     MOVE '1000'                   TO EW-PARAGRAPH.
016000     MOVE FS-FEATURED              TO EW-FILE-STATUS.
016100     PERFORM 9990-CHECK-STATUS   THRU 9990-EXIT.
016200
016300     OPEN OUTPUT LABELED.
016400     MOVE 'LABELED'                TO EW-FILE.
016500     MOVE FS-LABELED               TO EW-FILE-STATUS.
016600     PERFORM 9990-CHECK-STATUS   THRU 9990-EXIT.
016700
016800     PERFORM 2100-READ-REC         THRU 2100-EXIT.
016900
017000 1000-EXIT.
017100     EXIT.
017200
017300*****************************************************************
017400* 2000-PROCESS-REC.                                             *
017500*****************************************************************
017600 2000-PROCESS-REC.
017700     IF  NOT WS-EOF
017800         PERFORM 2200-CALC-ENGAGEMENT THRU 2200-EXIT
017900         PERFORM 2300-CALC-BOOK-PROB  THRU 2300-EXIT
018000         PERFORM 2400-CALC-TTI        THRU 2400-EXIT
018100         MOVE II-RECOMMENDATION-ID TO II-INTERACTION-ID
018200         PERFORM 2500-WRITE-LABELED   THRU 2500-EXIT
018300         PERFORM 2100-READ-REC        THRU 2100-EXIT
018400     END-IF.
018500
018600 2000-EXIT.
018700     EXIT.
018800
018900*****************************************************************
019000* 2100-READ-REC.                                                *
019100*****************************************************************
019200
019300 2100-READ-REC.
019400     READ FEATURED INTO ZMLT-INTERACTION-RECORD
019500         AT END
019600             SET WS-EOF                TO TRUE
019700         NOT AT END
019800             ADD 1                     TO WS-RECS-READ
019900     END-READ.
020000
020100 2100-EXIT.
020200     EXIT.
020300
020400*****************************************************************
020500* 2200-CALC-ENGAGEMENT - BUSINESS RULE 10, PRIORITY-ORDERED,    *
020600* FIRST MATCH WINS: BOOKED, CLICKED, VIEWED, REJECTED, ELSE THE  *
020700* RECOMMENDATION WAS NEVER SURFACED TO THE CUSTOMER - NOT_VIEWED*
020800*****************************************************************
020900 2200-CALC-ENGAGEMENT.
021000     EVALUATE TRUE
021100         WHEN II-SCRATCH-BOOKED-AT NOT = SPACES
021200         WHEN II-SCRATCH-STATUS = 'BOOKED    '
021300             MOVE 5.0              TO II-ENGAGEMENT-SCORE
021400             SET II-TYPE-BOOKED    TO TRUE
021500             ADD 1                 TO WS-BOOKED-CNT
021600         WHEN II-SCRATCH-CLICKED-AT NOT = SPACES
021700         WHEN II-SCRATCH-STATUS = 'CLICKED   '
021800             MOVE 3.0              TO II-ENGAGEMENT-SCORE
021900             SET II-TYPE-CLICKED   TO TRUE
022000             ADD 1                 TO WS-CLICKED-CNT
022100         WHEN II-SCRATCH-VIEWED-AT NOT = SPACES
022200         WHEN II-SCRATCH-STATUS = 'VIEWED    '
022300             MOVE 1.0              TO II-ENGAGEMENT-SCORE
022400             SET II-TYPE-VIEWED    TO TRUE
022500             ADD 1                 TO WS-VIEWED-CNT
022600         WHEN II-SCRATCH-REJECTED-AT NOT = SPACES
022700         WHEN II-SCRATCH-STATUS = 'REJECTED  '
022800             MOVE -1.0             TO II-ENGAGEMENT-SCORE
022900             SET II-TYPE-REJECTED  TO TRUE
023000             ADD 1                 TO WS-REJECTED-CNT
023100         WHEN OTHER
023200             MOVE 0.0              TO II-ENGAGEMENT-SCORE
023300             SET II-TYPE-NOT-VIEWED TO TRUE
023400             ADD 1                 TO WS-NOT-VIEWED-CNT
023500     END-EVALUATE.
023600
023700 2200-EXIT.
023800     EXIT.
023900
024000*****************************************************************
024100* 2300-CALC-BOOK-PROB - BUSINESS RULE 10.                       *
024200*****************************************************************
024300 2300-CALC-BOOK-PROB.
024400     IF  II-ENGAGEMENT-SCORE = 5.0
024500         MOVE 1                    TO II-BOOKING-PROBABILITY
024600     ELSE
024700         MOVE 0                    TO II-BOOKING-PROBABILITY
024800     END-IF.
024900
025000 2300-EXIT.
025100     EXIT.
025200
025300*****************************************************************
025400* 2400-CALC-TTI - BUSINESS RULE 10.  THE EVENT TIMESTAMP IS     *
025500* PICKED UP VIEWED-AT FIRST, THEN CLICKED-AT, THEN BOOKED-AT --  *
025600* SEE THE 05/08/2002 CHANGE-LOG ENTRY, THIS ORDER IS DELIBERATE  *
025700* AND DOES NOT MATCH THE ENGAGEMENT-SCORE PRIORITY ABOVE.        *
025800*****************************************************************
025900 2400-CALC-TTI.
026000     MOVE SPACES                   TO WS-EVENT-TS.
026100     IF  II-SCRATCH-VIEWED-AT NOT = SPACES
026200         MOVE II-SCRATCH-VIEWED-AT  TO WS-EVENT-TS
026300     ELSE
026400         IF  II-SCRATCH-CLICKED-AT NOT = SPACES
026500             MOVE II-SCRATCH-CLICKED-AT TO WS-EVENT-TS
026600         ELSE
026700             IF  II-SCRATCH-BOOKED-AT NOT = SPACES
026800                 MOVE II-SCRATCH-BOOKED-AT TO WS-EVENT-TS
026900             END-IF
027000         END-IF
027100     END-IF.
027200
027300     IF  II-TIMESTAMP = SPACES OR WS-EVENT-TS = SPACES
027400         SET II-TTI-MISSING         TO TRUE
027500         MOVE ZEROES                TO II-TIME-TO-INTERACTION
027600         ADD 1                      TO WS-TTI-MISSING-CNT
027700     ELSE
027800         MOVE II-TIMESTAMP(1:10)    TO DW-DATE-IN
027900         PERFORM 9960-CALC-JDN    THRU 9960-EXIT
028000         MOVE DW-JDN                 TO WS-CREATED-JDN
028100         MOVE II-TS-HH               TO WS-CR-HH
028200         MOVE II-TS-MIN              TO WS-CR-MM
028300         MOVE II-TS-SS               TO WS-CR-SS
028400         COMPUTE WS-CREATED-SOD =
028500                 (WS-CR-HH * 3600) + (WS-CR-MM * 60) + WS-CR-SS
028600
028700         MOVE WS-EVENT-DATE          TO DW-DATE-IN
028800         PERFORM 9960-CALC-JDN    THRU 9960-EXIT
028900         MOVE DW-JDN                 TO WS-EVENT-JDN
029000         COMPUTE WS-EVENT-SOD =
029100                 (WS-EVENT-HH * 3600) + (WS-EVENT-MM * 60)
029200                 + WS-EVENT-SS
029300
029400         COMPUTE WS-TTI-SECONDS =
029500                 ((WS-EVENT-JDN - WS-CREATED-JDN) * 86400)
029600                 + (WS-EVENT-SOD - WS-CREATED-SOD)
029700         MOVE WS-TTI-SECONDS         TO II-TIME-TO-INTERACTION
029800         SET II-TTI-PRESENT          TO TRUE
029900     END-IF.
030000
030100 2400-EXIT.
030200     EXIT.
030300
030400*****************************************************************
030500* 2500-WRITE-LABELED.                                           *
030600*****************************************************************
030700 2500-WRITE-LABELED.
030800     WRITE LR-RECORD-AREA FROM ZMLT-INTERACTION-RECORD.
030900     MOVE 'ZMLT060'                TO EW-PROGRAM.
031000     MOVE 'LABELED'                TO EW-FILE.
031100     MOVE '2500'                   TO EW-PARAGRAPH.
031200     MOVE FS-LABELED               TO EW-FILE-STATUS.
031300     PERFORM 9990-CHECK-STATUS   THRU 9990-EXIT.
031400     ADD 1                         TO WS-RECS-WRITTEN.
031500
031600 2500-EXIT.
031700     EXIT.
031800
031900*****************************************************************
032000* 9000-TERMINATE.                                               *
032100*****************************************************************
032200 9000-TERMINATE.
032300     CLOSE FEATURED.
032400     CLOSE LABELED.
032500
032600     MOVE WS-RECS-READ             TO WC-READ.
032700     MOVE WS-RECS-WRITTEN          TO WC-WRITTEN.
032800     DISPLAY WS-COUNTS-LINE.
032900     DISPLAY 'ZMLT060 BOOKED: '         WS-BOOKED-CNT
033000             ' CLICKED: '               WS-CLICKED-CNT
033100             ' VIEWED: '                WS-VIEWED-CNT.
033200     DISPLAY 'ZMLT060 REJECTED: '       WS-REJECTED-CNT
033300             ' NOT VIEWED: '            WS-NOT-VIEWED-CNT
033400             ' TTI MISSING: '           WS-TTI-MISSING-CNT.
033500
033600 9000-EXIT.
033700     EXIT.
