000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZMLT040.
000300 AUTHOR.        R HALVORSEN.
000400 INSTALLATION.  DREAMSCAPE TRAVEL SYSTEMS - DATA ENGINEERING.
000500 DATE-WRITTEN.  03/22/1994.
000600 DATE-COMPILED.
000700 SECURITY.      DREAMSCAPE INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZMLT040 - MERGE                                              *
001100*                                                               *
001200* RECS-EXTRACT is the driving file.  USERS-EXTRACT and          *
001300* SEARCHES-EXTRACT are loaded into the keyed tables in ZMLTKEYC *
001400* ahead of the main pass (both arrive in USER-ID sequence, so a *
001500* SEARCH ALL binary lookup against the table takes the place of *
001600* the keyed VSAM read this would be coded as online).  A        *
001700* recommendation whose user is not on file still comes through  *
001800* - left join semantics - with the user-side fields zeroed/     *
001900* blanked by INITIALIZE rather than dropped.                    *
002000*                                                               *
002100* The preference-vector and PRIMARY-SEGMENT precedence rule     *
002200* (recommendation-side wins, user-side is the fallback) has     *
002300* nothing to arbitrate on this file set - RECS-EXTRACT does not *
002400* carry a parallel user-vector or segment column of its own, so *
002500* the merged value is always the user-side one when the user is *
002600* on file, and zero/blank when not.  See the note at 2400       *
002700* below.                                                         *
002800*                                                               *
002900* Date       UserID   Description                               *
003000* ---------- -------- ----------------------------------------- *
003100* 03/22/1994 RHALVORS INITIAL VERSION PER DS-0120.               *DS-0120 
003200* 06/14/1995 TOKONKWO SWITCHED FROM RE-READING USERS-EXTRACT PER *
003300*            TOKONKWO RECOMMENDATION TO THE IN-MEMORY TABLE IN   *
003400*            TOKONKWO ZMLTKEYC - READ COUNT WAS KILLING THE      *
003500*            TOKONKWO OVERNIGHT WINDOW, DS-0163.                 *DS-0163 
003600* 01/06/1998 MSANTANA REVIEWED FOR Y2K - NO DATE ARITHMETIC IN   *
003700*            MSANTANA THIS STEP, NO CHANGE REQUIRED.             *
003800* 09/02/1999 MSANTANA Y2K CERTIFICATION SIGN-OFF, DS-0400.       *DS-0400 
003900* 10/30/2003 DFENWICK MOVED THE KEYED TABLES OUT TO THE SHARED   *
004000*            DFENWICK ZMLTKEYC COPYBOOK SO ZMLT020 COULD REUSE   *
004100*            DFENWICK THE USER TABLE SHAPE, DS-0588.             *DS-0588 
004200* 06/19/2006 PABERNAT NOTE ADDED EXPLAINING WHY THE VECTOR       *
004300*            PABERNAT PRECEDENCE RULE IS A NO-OP ON THIS FILE    *
004400*            PABERNAT SET, AFTER AN AUDIT QUESTION, DS-0710.     *DS-0710 
004500*                                                               *
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     UPSI-0 ON  STATUS IS ZMLT-DEBUG-ON
005100            OFF STATUS IS ZMLT-DEBUG-OFF.
005200     CLASS NUMERIC-CONTENT IS '0' THRU '9'.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT USERS-EXTRACT    ASSIGN TO USEREXTR
005700            FILE STATUS IS FS-USERS-EXTRACT.
005800     SELECT SEARCHES-EXTRACT ASSIGN TO SEARCHEX
005900            FILE STATUS IS FS-SEARCHES-EXTR.
006000     SELECT RECS-EXTRACT     ASSIGN TO RECEXTR
006100            FILE STATUS IS FS-RECS-EXTRACT.
006200     SELECT MERGED           ASSIGN TO MERGEDF
006300            FILE STATUS IS FS-MERGED.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 FD  USERS-EXTRACT
006900     RECORDING MODE IS F.
007000     COPY ZMLTUSRC.
007100
007200 FD  SEARCHES-EXTRACT
007300     RECORDING MODE IS F.
007400     COPY ZMLTSCHC.
007500
007600 FD  RECS-EXTRACT
007700     RECORDING MODE IS F.
007800     COPY ZMLTRECC.
007900
008000 FD  MERGED
008100     RECORDING MODE IS F.
008200     COPY ZMLTINTC.
008300
008400 WORKING-STORAGE SECTION.
008500 COPY ZMLTWRKC.
008600 COPY ZMLTKEYC.
008700
008800 01  WS-FILE-STATUSES.
008900     05  FS-USERS-EXTRACT        PIC  X(02) VALUE SPACES.
009000     05  FS-SEARCHES-EXTR        PIC  X(02) VALUE SPACES.
009100     05  FS-RECS-EXTRACT         PIC  X(02) VALUE SPACES.
009200     05  FS-MERGED               PIC  X(02) VALUE SPACES.
009300
009400 01  WS-SWITCHES.
009500     05  WS-EOF-SW               PIC  X(01) VALUE 'N'.
009600         88  WS-EOF                     VALUE 'Y'.
009700         88  WS-NOT-EOF                 VALUE 'N'.
009800
009900 01  WS-ACCUMULATORS.
010000     05  WS-RECS-READ            PIC S9(08) COMP VALUE ZEROES.
010100     05  WS-MERGED-WRITTEN       PIC S9(08) COMP VALUE ZEROES.
010200     05  WS-USER-MATCHED         PIC S9(08) COMP VALUE ZEROES.
010300     05  WS-USER-NOT-MATCHED     PIC S9(08) COMP VALUE ZEROES.
010400     05  WS-SEARCH-MATCHED       PIC S9(08) COMP VALUE ZEROES.
010500 01  WS-ACCUM-R REDEFINES WS-ACCUMULATORS.
010600     05  WS-ACCUM-COMP           PIC S9(08) COMP OCCURS 5 TIMES.
010700
010800 01  WS-COUNTS-LINE.
010900     05  FILLER                  PIC  X(13) VALUE
011000             'ZMLT040 IN: '.
011100     05  WC-READ                 PIC ZZZ,ZZZ,ZZ9.
011200     05  FILLER                  PIC  X(01) VALUE SPACE.
011300     05  FILLER                  PIC  X(12) VALUE
011400             'OUT:      '.
011500     05  WC-WRITTEN              PIC ZZZ,ZZZ,ZZ9.
011600
011700 PROCEDURE DIVISION.
011800
011900 COPY ZMLTWRKP.
012000
012100*****************************************************************
012200* MAIN PROCESS.                                                 *
012300*****************************************************************
012400 0000-MAIN.
012500     PERFORM 1000-INITIALIZE        THRU 1000-EXIT.
012600     PERFORM 2000-PROCESS-REC       THRU 2000-EXIT
012700             WITH TEST AFTER
012800             UNTIL WS-EOF.
012900     PERFORM 9000-TERMINATE         THRU 9000-EXIT.
013000     STOP RUN.
013100
013200*****************************************************************
013300* INITIALIZE - LOAD BOTH KEYED TABLES BEFORE THE DRIVING READ.  *
013400*****************************************************************
013500 1000-INITIALIZE.
013600     OPEN INPUT USERS-EXTRACT.
013700     MOVE 'ZMLT040'               TO EW-PROGRAM.
013800     MOVE 'USERS-EXTR'            TO EW-FILE.
013900     MOVE '1000'                  TO EW-PARAGRAPH.
014000     MOVE FS-USERS-EXTRACT        TO EW-FILE-STATUS.
014100     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
014200
014300     PERFORM 1100-LOAD-USER-TABLE THRU 1100-EXIT
014400             WITH TEST AFTER
014500             UNTIL WS-EOF.
014600     CLOSE USERS-EXTRACT.
014700     SET WS-NOT-EOF                TO TRUE.
014800
014900     OPEN INPUT SEARCHES-EXTRACT.
015000     MOVE 'SEARCHES-EXTR'         TO EW-FILE.
015100     MOVE FS-SEARCHES-EXTR        TO EW-FILE-STATUS.
015200     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
015300
015400     PERFORM 1200-LOAD-SEARCH-TABLE THRU 1200-EXIT
015500             WITH TEST AFTER
015600             UNTIL WS-EOF.
015700     CLOSE SEARCHES-EXTRACT.
015800     SET WS-NOT-EOF                TO TRUE.
015900
016000     OPEN INPUT RECS-EXTRACT.
016100     MOVE 'RECS-EXTRACT'          TO EW-FILE.
016200     MOVE FS-RECS-EXTRACT         TO EW-FILE-STATUS.
016300     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
016400
016500     OPEN OUTPUT MERGED.
016600     MOVE 'MERGED'                TO EW-FILE.
016700     MOVE FS-MERGED               TO EW-FILE-STATUS.
016800     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
016900
017000     PERFORM 2100-READ-REC        THRU 2100-EXIT.
017100
017200 1000-EXIT.
017300     EXIT.
017400
017500*****************************************************************
017600* 1100-LOAD-USER-TABLE - GROUP MOVE, THE FD RECORD AND ONE TABLE*
017700* ENTRY ARE THE SAME 238 BYTES.                                 *
017800*****************************************************************
017900 1100-LOAD-USER-TABLE.
018000     READ USERS-EXTRACT
018100         AT END
018200             SET WS-EOF               TO TRUE
018300         NOT AT END
018400             ADD 1                    TO UL-ENTRY-COUNT
018500             MOVE ZMLT-USER-RECORD    TO UL-ENTRY(UL-ENTRY-COUNT)
018600     END-READ.
018700
018800 1100-EXIT.
018900     EXIT.
019000
019100*****************************************************************
019200* 1200-LOAD-SEARCH-TABLE - GROUP MOVE, THE FD RECORD AND ONE    *
019300* TABLE ENTRY ARE THE SAME 90 BYTES.                            *
019400*****************************************************************
019500 1200-LOAD-SEARCH-TABLE.
019600     READ SEARCHES-EXTRACT
019700         AT END
019800             SET WS-EOF               TO TRUE
019900         NOT AT END
020000             ADD 1                    TO SL-ENTRY-COUNT
020100             MOVE ZMLT-SEARCH-RECORD  TO SL-ENTRY(SL-ENTRY-COUNT)
020200     END-READ.
020300
020400 1200-EXIT.
020500     EXIT.
020600
020700*****************************************************************
020800* 2000-PROCESS-REC.                                             *
020900*****************************************************************
021000 2000-PROCESS-REC.
021100     IF  NOT WS-EOF
021200         PERFORM 2200-LOOKUP-USER    THRU 2200-EXIT
021300         PERFORM 2300-LOOKUP-SEARCH  THRU 2300-EXIT
021400         PERFORM 2400-BUILD-MERGED   THRU 2400-EXIT
021500         PERFORM 2500-WRITE-MERGED   THRU 2500-EXIT
021600         PERFORM 2100-READ-REC       THRU 2100-EXIT
021700     END-IF.
021800
021900 2000-EXIT.
022000     EXIT.
022100
022200*****************************************************************
022300* 2100-READ-REC.                                                *
022400*****************************************************************
022500 2100-READ-REC.
022600     READ RECS-EXTRACT
022700         AT END
022800             SET WS-EOF               TO TRUE
022900         NOT AT END
023000             ADD 1                    TO WS-RECS-READ
023100     END-READ.
023200
023300 2100-EXIT.
023400     EXIT.
023500
023600*****************************************************************
023700* 2200-LOOKUP-USER - LEFT JOIN ON USER-ID.  A MISS LEAVES THE   *
023800* FD RECORD (UNUSED NOW THAT THE FILE IS CLOSED) INITIALIZED TO *
023900* SPACES/ZEROES.                                                 *
024000*****************************************************************
024100 2200-LOOKUP-USER.
024200     SET KL-USER-NOT-FOUND        TO TRUE.
024300     IF  UL-ENTRY-COUNT > ZEROES
024400         SET UL-IDX TO 1
024500         SEARCH ALL UL-ENTRY
024600             AT END
024700                 SET KL-USER-NOT-FOUND TO TRUE
024800             WHEN UL-USER-ID(UL-IDX) = RC-USER-ID
024900                 SET KL-USER-FOUND     TO TRUE
025000         END-SEARCH
025100     END-IF.
025200
025300     IF  KL-USER-FOUND
025400         MOVE UL-ENTRY(UL-IDX)    TO ZMLT-USER-RECORD
025500         ADD 1                    TO WS-USER-MATCHED
025600     ELSE
025700         INITIALIZE ZMLT-USER-RECORD
025800         ADD 1                    TO WS-USER-NOT-MATCHED
025900     END-IF.
026000
026100 2200-EXIT.
026200     EXIT.
026300
026400*****************************************************************
026500* 2300-LOOKUP-SEARCH - LEFT JOIN ON USER-ID AGAINST THE LATEST- *
026600* SEARCH TABLE (ONE ENTRY PER USER, ALREADY THE MOST RECENT).   *
026700*****************************************************************
026800 2300-LOOKUP-SEARCH.
026900     SET KL-SEARCH-NOT-FOUND      TO TRUE.
027000     IF  SL-ENTRY-COUNT > ZEROES
027100         SET SL-IDX TO 1
027200         SEARCH ALL SL-ENTRY
027300             AT END
027400                 SET KL-SEARCH-NOT-FOUND TO TRUE
027500             WHEN SL-USER-ID(SL-IDX) = RC-USER-ID
027600                 SET KL-SEARCH-FOUND     TO TRUE
027700         END-SEARCH
027800     END-IF.
027900
028000     IF  KL-SEARCH-FOUND
028100         MOVE SL-ENTRY(SL-IDX)    TO ZMLT-SEARCH-RECORD
028200         ADD 1                    TO WS-SEARCH-MATCHED
028300     ELSE
028400         INITIALIZE ZMLT-SEARCH-RECORD
028500     END-IF.
028600
028700 2300-EXIT.
028800     EXIT.
028900
029000*****************************************************************
029100* 2400-BUILD-MERGED - BUSINESS RULE 5 (VECTOR/SEGMENT           *
029200* PRECEDENCE) HAS NO RECOMMENDATION-SIDE VALUE TO PREFER ON     *
029300* THIS FILE SET, SO THE USER-SIDE COPY (ZERO/BLANK ON A MISS)   *
029400* IS MOVED STRAIGHT ACROSS.                                     *
029500*****************************************************************
029600 2400-BUILD-MERGED.
029700     INITIALIZE ZMLT-INTERACTION-RECORD.
029800
029900     MOVE RC-USER-ID              TO II-USER-ID.
030000     MOVE US-DATE-OF-BIRTH        TO II-DATE-OF-BIRTH.
030100     MOVE US-NATIONALITY          TO II-NATIONALITY.
030200     MOVE RC-RECOMMENDATION-ID    TO II-RECOMMENDATION-ID.
030300
030400     MOVE RC-CREATED-AT           TO II-TIMESTAMP.
030500
030600     MOVE US-USER-VECTOR          TO II-USER-VECTOR.
030700     MOVE US-PRIMARY-SEGMENT      TO II-PRIMARY-SEGMENT.
030800     MOVE US-SEGMENT-CONFIDENCE   TO II-SEGMENT-CONFIDENCE.
030900     MOVE US-USER-CATEGORY        TO II-USER-CATEGORY.
031000     MOVE US-TRAVEL-TYPES         TO II-TRAVEL-TYPES.
031100     MOVE US-ACCOMMODATION-LEVEL  TO II-ACCOMMODATION-LEVEL.
031200     MOVE US-ACTIVITY-LEVEL-ENUM  TO II-ACTIVITY-LEVEL-ENUM.
031300     MOVE US-BUDGET-MIN           TO II-BUDGET-MIN.
031400     MOVE US-BUDGET-MAX           TO II-BUDGET-MAX.
031500     MOVE US-BUDGET-FLEXIBILITY   TO II-BUDGET-FLEXIBILITY.
031600     MOVE US-TRAVEL-WITH-CHILDREN TO II-TRAVEL-WITH-CHILDREN.
031700     MOVE US-SEARCH-COUNT-90D     TO II-USER-SEARCH-COUNT.
031800     MOVE US-BOOKING-COUNT-LIFE   TO II-USER-BOOKING-COUNT.
031900     MOVE US-AVG-BOOKING-VALUE    TO II-USER-AVG-BOOKING-VALUE.
032000
032100     MOVE RC-DESTINATION-ID       TO II-ITEM-DESTINATION-ID.
032200     MOVE RC-DESTINATION-NAME     TO II-ITEM-DESTINATION-NAME.
032300     MOVE RC-DESTINATION-TYPE     TO II-ITEM-DESTINATION-TYPE.
032400     MOVE RC-ITEM-COUNTRY         TO II-ITEM-COUNTRY.
032500     MOVE RC-ITEM-VECTOR          TO II-ITEM-VECTOR.
032600     MOVE RC-ITEM-POPULARITY-SCR  TO II-ITEM-POPULARITY-SCORE.
032700     MOVE RC-ITEM-BOOKING-COUNT   TO II-ITEM-BOOKING-COUNT.
032800     MOVE RC-ITEM-SEARCH-COUNT    TO II-ITEM-SEARCH-COUNT.
032900
033000     MOVE RC-CONTEXT-TYPE         TO II-CONTEXT-TYPE.
033100     MOVE SR-SEARCH-ORIGIN        TO II-SEARCH-ORIGIN.
033200     MOVE SR-SEARCH-PASSENGERS    TO II-SEARCH-PASSENGERS.
033300     MOVE SR-SEARCH-CABIN-CLASS   TO II-SEARCH-CABIN-CLASS.
033400     MOVE SR-DEPARTURE-DATE       TO II-SEARCH-DEPARTURE-DATE.
033500     MOVE RC-RECOMMENDATION-SCORE TO II-RECOMMENDATION-SCORE.
033600     MOVE RC-RECOMMENDATION-CONF  TO II-RECOMMENDATION-CONF.
033700
033800     MOVE RC-STATUS               TO II-SCRATCH-STATUS.
033900     MOVE RC-VIEWED-AT            TO II-SCRATCH-VIEWED-AT.
034000     MOVE RC-CLICKED-AT           TO II-SCRATCH-CLICKED-AT.
034100     MOVE RC-BOOKED-AT            TO II-SCRATCH-BOOKED-AT.
034200     MOVE RC-REJECTED-AT          TO II-SCRATCH-REJECTED-AT.
034300     MOVE RC-USER-RATING          TO II-USER-RATING.
034400
034500 2400-EXIT.
034600     EXIT.
034700
034800*****************************************************************
034900* 2500-WRITE-MERGED.                                             *
035000*****************************************************************
035100 2500-WRITE-MERGED.
035200     WRITE ZMLT-INTERACTION-RECORD.
035300     MOVE 'ZMLT040'               TO EW-PROGRAM.
035400     MOVE 'MERGED'                TO EW-FILE.
035500     MOVE '2500'                  TO EW-PARAGRAPH.
035600     MOVE FS-MERGED               TO EW-FILE-STATUS.
035700     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
035800     ADD 1                        TO WS-MERGED-WRITTEN.
035900
036000 2500-EXIT.
036100     EXIT.
036200
036300*****************************************************************
036400* 9000-TERMINATE.                                               *
036500*****************************************************************
036600 9000-TERMINATE.
036700     CLOSE RECS-EXTRACT.
036800     CLOSE MERGED.
036900
037000     MOVE WS-RECS-READ            TO WC-READ.
037100     MOVE WS-MERGED-WRITTEN       TO WC-WRITTEN.
037200     DISPLAY WS-COUNTS-LINE.
037300     DISPLAY 'ZMLT040 USER MATCHED: '   WS-USER-MATCHED
037400             ' NOT MATCHED: '           WS-USER-NOT-MATCHED
037500             ' SEARCH MATCHED: '        WS-SEARCH-MATCHED.
037600
037700 9000-EXIT.
037800     EXIT.
