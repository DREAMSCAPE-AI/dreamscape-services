000100*****************************************************************
000200* ZMLTWRKP -  Shared file-status / hard-error/date/sqrt          *
000300* paragraphs.  Every ZMLT01x-ZMLT11x program COPYs ZMLTWRKC      *
000400* into WORKING-STORAGE for the data items these paragraphs use,  *
000500* and COPYs this member once at the top of the PROCEDURE         *
000600* DIVISION.  The shop's rule carried over from the older CICS    *
000700* 9997/9998/9999 error-chain convention: build the message       *
000800* fields, DISPLAY it, and -- for a hard error -- set a non-zero  *
000900* RETURN-CODE and STOP RUN rather than limping on.               *
001000*****************************************************************
001100
001200*****************************************************************
001300* 9970-FILE-ERROR  -  DISPLAY a non-fatal file-status warning.   *
001400* Caller loads EW-PROGRAM/EW-FILE/EW-PARAGRAPH/EW-FILE-STATUS    *
001500* before the PERFORM.                                            *
001600*****************************************************************
001700 9970-FILE-ERROR.
001800     MOVE EW-PROGRAM             TO FL-PROGRAM.
001900     MOVE EW-FILE                TO FL-FILE.
002000     MOVE EW-FILE-STATUS         TO FL-FILE-STATUS.
002100     MOVE EW-PARAGRAPH           TO FL-PARAGRAPH.
002200     DISPLAY ZMLT-FILE-ERROR-LINE.
002300
002400 9970-EXIT.
002500     EXIT.
002600
002700*****************************************************************
002800* 9980-ABEND  -  Hard-error termination.  Caller loads           *
002900* EW-PROGRAM/EW-REASON before the PERFORM.  Matches the          *
003000* contract in SPEC BUSINESS RULE 23 -- hard errors abort the run *
003100* with a non-zero condition.                                     *
003200*****************************************************************
003300 9980-ABEND.
003400     MOVE EW-PROGRAM             TO AB-PROGRAM.
003500     MOVE EW-REASON              TO AB-REASON.
003600     DISPLAY ZMLT-ABEND-LINE.
003700     MOVE 16                     TO RETURN-CODE.
003800     STOP RUN.
003900
004000 9980-EXIT.
004100     EXIT.
004200
004300*****************************************************************
004400* 9990-CHECK-STATUS  -  General open/close/read/write status     *
004500* check.  EW-FILE-STATUS NOT = '00' or '10' (EOF) is fatal for   *
004600* OPEN/CLOSE/WRITE; READ end-of-file ('10') is handled by the    *
004700* caller before this paragraph is reached.                       *
004800*****************************************************************
004900 9990-CHECK-STATUS.
005000     IF  EW-FILE-STATUS NOT = '00'
005100         PERFORM 9970-FILE-ERROR THRU 9970-EXIT
005200         MOVE 'I/O ERROR ON FILE LISTED ABOVE'
005300                                 TO EW-REASON
005400         PERFORM 9980-ABEND     THRU 9980-EXIT.
005500
005600 9990-EXIT.
005700     EXIT.
005800
005900*****************************************************************
006000* 9960-CALC-JDN  -  Build a Julian day number in DW-JDN from     *
006100* the YYYY-MM-DD string the caller loaded into DW-DATE-IN.       *
006200* DW-JDN MOD 7 gives the weekday (0=Mon ... 5=Sat, 6=Sun); the   *
006300* caller saves DW-JDN off to its own field before the next call  *
006400* since this work area is shared by every step.                  *
006500*****************************************************************
006600 9960-CALC-JDN.
006700     COMPUTE DW-A = (14 - DW-IN-MM) / 12.
006800     COMPUTE DW-Y = DW-IN-YYYY + 4800 - DW-A.
006900     COMPUTE DW-M = DW-IN-MM + (12 * DW-A) - 3.
007000     COMPUTE DW-JDN =
007100             DW-IN-DD
007200             + ((153 * DW-M) + 2) / 5
007300             + (365 * DW-Y)
007400             + (DW-Y / 4)
007500             - (DW-Y / 100)
007600             + (DW-Y / 400)
007700             - 32045.
007800     DIVIDE DW-JDN BY 7 GIVING DW-WEEKDAY-QUOT
007900             REMAINDER DW-WEEKDAY-REM.
008000
008100 9960-EXIT.
008200     EXIT.
008300
008400*****************************************************************
008500* 9950-GET-RUN-DATE  -  ACCEPT today's date (YYYYMMDD) and       *
008600* build the YYYY-MM-DD display form used to drive 9960 above.    *
008700*****************************************************************
008800 9950-GET-RUN-DATE.
008900     ACCEPT RD-TODAY-YYYYMMDD FROM DATE YYYYMMDD.
009000     MOVE RD-TODAY-YYYY          TO RD-TODAY-CCYY-MM-DD(1:4).
009100     MOVE '-'                    TO RD-TODAY-CCYY-MM-DD(5:1).
009200     MOVE RD-TODAY-MM            TO RD-TODAY-CCYY-MM-DD(6:2).
009300     MOVE '-'                    TO RD-TODAY-CCYY-MM-DD(8:1).
009400     MOVE RD-TODAY-DD            TO RD-TODAY-CCYY-MM-DD(9:2).
009500
009600 9950-EXIT.
009700     EXIT.
009800
009900*****************************************************************
010000* 9940-CALC-SQRT  -  Newton's method square root.  Caller loads  *
010100* MW-SQRT-IN, PERFORMs this paragraph, reads the answer back off *
010200* MW-SQRT-OUT.  A non-positive input returns zero rather than    *
010300* abending - the 3-sigma caller never has a use for an imaginary *
010400* standard deviation.                                            *
010500*****************************************************************
010600 9940-CALC-SQRT.
010700     IF  MW-SQRT-IN NOT > 0
010800         MOVE ZEROES                TO MW-SQRT-OUT
010900     ELSE
011000         MOVE MW-SQRT-IN            TO MW-SQRT-OUT
011100         PERFORM 9941-SQRT-ITERATE  THRU 9941-EXIT
011200                 VARYING MW-SQRT-SUB FROM 1 BY 1
011300                 UNTIL MW-SQRT-SUB > 20
011400     END-IF.
011500
011600 9940-EXIT.
011700     EXIT.
011800
011900*****************************************************************
012000* 9941-SQRT-ITERATE  -  ONE NEWTON STEP: X(N+1) = (X(N) +        *
012100* IN/X(N)) / 2.                                                  *
012200*****************************************************************
012300 9941-SQRT-ITERATE.
012400     MOVE MW-SQRT-OUT               TO MW-SQRT-PREV.
012500     COMPUTE MW-SQRT-OUT ROUNDED =
012600             (MW-SQRT-PREV + (MW-SQRT-IN / MW-SQRT-PREV)) / 2.
012700
012800 9941-EXIT.
012900     EXIT.
