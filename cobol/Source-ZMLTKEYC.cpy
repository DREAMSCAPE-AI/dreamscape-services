000100*****************************************************************
000200* ZMLTKEYC -  Keyed lookup tables for the MERGE step.            *
000300*                                                                *
000400* ZMLT040 loads USERS-EXTRACT and SEARCHES-EXTRACT into these    *
000500* tables before it starts reading the RECS-EXTRACT driving file  *
000600* -- both inputs arrive sorted by USER-ID so a binary SEARCH     *
000700* ALL against the table stands in for the keyed VSAM lookup the  *
000800* shop would otherwise code as a READ INTO on an alternate path. *
000900*****************************************************************
001000 01  ZMLT-USER-LOOKUP-TABLE.
001100     05  UL-ENTRY  OCCURS 1 TO 20000 TIMES
001200                   DEPENDING ON UL-ENTRY-COUNT
001300                   ASCENDING KEY IS UL-USER-ID
001400                   INDEXED BY UL-IDX.
001500         10  UL-USER-ID          PIC  X(12).
001600         10  UL-USER-DATA        PIC  X(226).
001700 01  UL-ENTRY-COUNT              PIC S9(08) COMP VALUE ZEROES.
001800
001900 01  ZMLT-SEARCH-LOOKUP-TABLE.
002000     05  SL-ENTRY  OCCURS 1 TO 20000 TIMES
002100                   DEPENDING ON SL-ENTRY-COUNT
002200                   ASCENDING KEY IS SL-USER-ID
002300                   INDEXED BY SL-IDX.
002400         10  SL-USER-ID          PIC  X(12).
002500         10  SL-SEARCH-DATA      PIC  X(78).
002600 01  SL-ENTRY-COUNT               PIC S9(08) COMP VALUE ZEROES.
002700
002800 01  KEY-LOOKUP-SWITCHES.
002900     05  KL-USER-FOUND-SW        PIC  X(01) VALUE 'N'.
003000         88  KL-USER-FOUND              VALUE 'Y'.
003100         88  KL-USER-NOT-FOUND          VALUE 'N'.
003200     05  KL-SEARCH-FOUND-SW      PIC  X(01) VALUE 'N'.
003300         88  KL-SEARCH-FOUND            VALUE 'Y'.
003400         88  KL-SEARCH-NOT-FOUND        VALUE 'N'.
