000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZMLT080.
000300 AUTHOR.        T OKONKWO.
000400 INSTALLATION.  DREAMSCAPE TRAVEL SYSTEMS - DATA ENGINEERING.
000500 DATE-WRITTEN.  04/08/1994.
000600 DATE-COMPILED.
000700 SECURITY.      DREAMSCAPE INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZMLT080 - DATA-CLEANING                                      *
001100*                                                               *
001200* Five passes over BALANCED, each one's output feeding the      *
001300* next, ping-ponging between the two WORK scratch files so      *
001400* nothing has to sit in memory all at once:                     *
001500*   1) DROP ANY ROW MISSING A CRITICAL FIELD (USER-ID, THE      *
001600*      USER VECTOR, RECOMMENDATION-SCORE).                      *
001700*   2) MEDIAN-IMPUTE AVG-BOOKING-VALUE (VIA AN INTERNAL SORT)    *
001800*      AND UNKNOWN-FILL THE OPTIONAL CATEGORICAL FIELDS.        *
001900*   3) DROP 3-SIGMA OUTLIERS ON BUDGET-MAX, USER-AGE AND         *
002000*      ITEM-BOOKING-COUNT, ONE FIELD AT A TIME.                 *
002100*   4) RE-CLIP BOTH 8-D VECTORS TO [0,1].                       *
002200*   5) DROP DUPLICATE (USER-ID, RECOMMENDATION-ID) ROWS, KEEP   *
002300*      FIRST.                                                   *
002400* WRITES CLEANED.                                                *
002500*                                                               *
002600* Date       UserID   Description                               *
002700* ---------- -------- ----------------------------------------- *
002800* 04/08/1994 TOKONKWO INITIAL VERSION PER DS-0124.               *DS-0124 
002900* 09/12/1994 TOKONKWO ADDED THE UNKNOWN-FILL PASS FOR THE        *
003000*            TOKONKWO OPTIONAL CATEGORICAL FIELDS LEFT BLANK BY  *
003100*            TOKONKWO A ZMLT040 LEFT-JOIN MISS, DS-0141.         *DS-0141 
003200* 03/02/1995 RHALVORS ADDED THE MEDIAN-IMPUTE PASS FOR           *
003300*            RHALVORS AVG-BOOKING-VALUE VIA AN INTERNAL SORT     *
003400*            RHALVORS INSTEAD OF A JCL SORT STEP -- THIS ONE     *
003500*            RHALVORS RUNS MID-PIPELINE SO IT CAN'T BE PUSHED    *
003600*            RHALVORS OUT TO A SEPARATE JOB STEP, DS-0158.       *DS-0158 
003700* 11/09/1995 TOKONKWO ADDED THE 3-SIGMA OUTLIER PASS FOR         *
003800*            TOKONKWO BUDGET-MAX, USER-AGE AND                   *
003900*            TOKONKWO ITEM-BOOKING-COUNT, DS-0179.               *DS-0179 
004000* 01/06/1998 MSANTANA REVIEWED FOR Y2K - NO 2-DIGIT YEARS IN     *
004100*            MSANTANA THIS PROGRAM, NO CHANGE REQUIRED.          *
004200* 09/02/1999 MSANTANA Y2K CERTIFICATION SIGN-OFF, DS-0400.       *DS-0400 
004300* 10/30/2003 DFENWICK ADDED FILE-STATUS CHECKS VIA ZMLTWRKC/     *
004400*            DFENWICK ZMLTWRKP INSTEAD OF THE HOME-GROWN ONES,   *
004500*            DFENWICK DS-0588.                                   *DS-0588 
004600* 06/19/2006 PABERNAT ADDED THE DEDUP PASS ON (USER-ID,          *
004700*            PABERNAT RECOMMENDATION-ID) -- OPS FOUND DUPLICATE  *
004800*            PABERNAT ROWS FROM A RERUN THAT DOUBLE-FED ZMLT070, *
004900*            PABERNAT DS-0712.                                   *DS-0712 
005000*                                                               *
005100*****************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     UPSI-0 ON  STATUS IS ZMLT-DEBUG-ON
005600            OFF STATUS IS ZMLT-DEBUG-OFF.
005700     CLASS NUMERIC-CONTENT IS '0' THRU '9'.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT BALANCED  ASSIGN TO BALANCDF
006200            FILE STATUS IS FS-BALANCED.
006300     SELECT WORK1     ASSIGN TO WORK1FL
006400            FILE STATUS IS FS-WORK1.
006500     SELECT WORK2     ASSIGN TO WORK2FL
006600            FILE STATUS IS FS-WORK2.
006700     SELECT CLEANED   ASSIGN TO CLEANEDF
006800            FILE STATUS IS FS-CLEANED.
006900     SELECT SRTWORK   ASSIGN TO SORTWKF.
007000     SELECT SRTOUT    ASSIGN TO SRTOUTFL
007100            FILE STATUS IS FS-SRTOUT.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500
007600*****************************************************************
007700* BALANCED, WORK1, WORK2 AND CLEANED ARE ALL INTERACTION-RECORD *
007800* SHAPED (560 BYTES) -- GENERIC FD RECORDS HERE, REAL FIELD     *
007900* NAMES LIVE ONCE IN WORKING-STORAGE (COPY ZMLTINTC BELOW), SEE  *
008000* ZMLT050'S HEADER FOR WHY.                                      *
008100*****************************************************************
008200 FD  BALANCED
008300     RECORDING MODE IS F.
008400 01  BR-RECORD-AREA               PIC  X(560).
008500
008600 FD  WORK1
008700     RECORDING MODE IS F.
008800 01  W1-RECORD-AREA               PIC  X(560).
008900
009000 FD  WORK2
009100     RECORDING MODE IS F.
009200 01  W2-RECORD-AREA               PIC  X(560).
009300
009400 FD  CLEANED
009500     RECORDING MODE IS F.
009600 01  CR-RECORD-AREA               PIC  X(560).
009700
009800*****************************************************************
009900* SORT WORK AREA FOR THE MEDIAN-IMPUTE PASS -- CARRIES ONLY THE  *
010000* NON-MISSING AVG-BOOKING-VALUE AMOUNTS, NOT THE WHOLE RECORD.   *
010100*****************************************************************
010200 SD  SRTWORK.
010300 01  SW-RECORD.
010400     05  SW-VALUE                 PIC S9(07)V99.
010500     05  FILLER                   PIC  X(05).
010600
010700 FD  SRTOUT
010800     RECORDING MODE IS F.
010900 01  SO-RECORD.
011000     05  SO-VALUE                 PIC S9(07)V99.
011100     05  FILLER                   PIC  X(05).
011200
011300 WORKING-STORAGE SECTION.
011400 COPY ZMLTWRKC.
011500 COPY ZMLTINTC.
011600
011700 01  WS-FILE-STATUSES.
011800     05  FS-BALANCED              PIC  X(02) VALUE SPACES.
011900     05  FS-WORK1                 PIC  X(02) VALUE SPACES.
012000     05  FS-WORK2                 PIC  X(02) VALUE SPACES.
012100     05  FS-CLEANED               PIC  X(02) VALUE SPACES.
012200     05  FS-SRTOUT                PIC  X(02) VALUE SPACES.
012300
012400 01  WS-SWITCHES.
012500     05  WS-EOF-SW                PIC  X(01) VALUE 'N'.
012600         88  WS-EOF                      VALUE 'Y'.
012700         88  WS-NOT-EOF                  VALUE 'N'.
012800     05  WS-KEEP-SW               PIC  X(01) VALUE 'N'.
012900         88  WS-KEEP                     VALUE 'Y'.
013000         88  WS-DO-NOT-KEEP               VALUE 'N'.
013100     05  WS-DEDUP-FOUND-SW        PIC  X(01) VALUE 'N'.
013200         88  WS-DEDUP-FOUND              VALUE 'Y'.
013300         88  WS-DEDUP-NOT-FOUND           VALUE 'N'.
013400
013500 01  WS-ZERO-VECTOR-CHECK.
013600     05  WS-ZV-COMP               PIC S9(01)V9(04)
013700                                   OCCURS 8 TIMES VALUE ZEROES.
013800
013900 01  WS-VECTOR-SUB                PIC S9(04) COMP VALUE ZEROES.
014000
014100 01  WS-MEDIAN-WORK.
014200     05  WS-MEDIAN-COUNT          PIC S9(09) COMP VALUE ZEROES.
014300     05  WS-MEDIAN-POS-1          PIC S9(09) COMP VALUE ZEROES.
014400     05  WS-MEDIAN-POS-2          PIC S9(09) COMP VALUE ZEROES.
014500     05  WS-MEDIAN-DIVQUOT        PIC S9(09) COMP VALUE ZEROES.
014600     05  WS-MEDIAN-DIVREM         PIC S9(09) COMP VALUE ZEROES.
014700     05  WS-MEDIAN-SEQ            PIC S9(09) COMP VALUE ZEROES.
014800     05  WS-MEDIAN-AT-POS-1       PIC S9(07)V99 VALUE ZEROES.
014900     05  WS-MEDIAN-AT-POS-2       PIC S9(07)V99 VALUE ZEROES.
015000     05  WS-MEDIAN-VALUE          PIC S9(07)V99 VALUE ZEROES.
015100
015200*****************************************************************
015300* STATISTICS WORK AREA -- SHARED ACROSS THE THREE 3-SIGMA       *
015400* SUB-PASSES, RESET AT THE START OF EACH FIELD'S COUNT PASS.     *
015500*****************************************************************
015600 01  WS-STAT-WORK.
015700     05  WS-STAT-SUM              PIC S9(13)V9(04) COMP-3
015800                                   VALUE ZEROES.
015900     05  WS-STAT-SUMSQ            PIC S9(13)V9(04) COMP-3
016000                                   VALUE ZEROES.
016100     05  WS-STAT-COUNT            PIC S9(09) COMP VALUE ZEROES.
016200     05  WS-STAT-MEAN             PIC S9(09)V9(04) COMP-3
016300                                   VALUE ZEROES.
016400     05  WS-STAT-VARIANCE         PIC S9(09)V9(04) COMP-3
016500                                   VALUE ZEROES.
016600     05  WS-STAT-STDDEV           PIC S9(09)V9(04) COMP-3
016700                                   VALUE ZEROES.
016800     05  WS-STAT-LOW              PIC S9(09)V9(04) COMP-3
016900                                   VALUE ZEROES.
017000     05  WS-STAT-HIGH             PIC S9(09)V9(04) COMP-3
017100                                   VALUE ZEROES.
017200     05  WS-STAT-CURRENT-VALUE    PIC S9(09)V9(04) COMP-3
017300                                   VALUE ZEROES.
017400
017500 01  WS-ACCUMULATORS.
017600     05  WS-RECS-READ             PIC S9(08) COMP VALUE ZEROES.
017700     05  WS-RECS-WRITTEN          PIC S9(08) COMP VALUE ZEROES.
017800     05  WS-DROP-USER-ID          PIC S9(08) COMP VALUE ZEROES.
017900     05  WS-DROP-CLIMATE          PIC S9(08) COMP VALUE ZEROES.
018000     05  WS-DROP-REC-SCORE        PIC S9(08) COMP VALUE ZEROES.
018100     05  WS-DROP-ENGAGEMENT       PIC S9(08) COMP VALUE ZEROES.
018200     05  WS-AVG-VALUE-IMPUTED     PIC S9(08) COMP VALUE ZEROES.
018300     05  WS-CAT-FILLED            PIC S9(08) COMP VALUE ZEROES.
018400     05  WS-OUTLIER-BUDGET        PIC S9(08) COMP VALUE ZEROES.
018500     05  WS-OUTLIER-AGE           PIC S9(08) COMP VALUE ZEROES.
018600     05  WS-OUTLIER-BOOKCNT       PIC S9(08) COMP VALUE ZEROES.
018700     05  WS-DUP-DROPPED           PIC S9(08) COMP VALUE ZEROES.
018800 01  WS-ACCUM-R REDEFINES WS-ACCUMULATORS.
018900     05  WS-ACCUM-COMP            PIC S9(08) COMP OCCURS 12 TIMES.
019000
019100*****************************************************************
019200* DEDUP TABLE -- SAME ODO/INDEXED-BY SHAPE AS ZMLTKEYC'S LOOKUP  *
019300* TABLES, BUT LOADED AS WE GO RATHER THAN UP FRONT, SINCE THE    *
019400* KEY WE ARE CHECKING IS THE ROW WE ARE CURRENTLY READING.       *
019500*****************************************************************
019600 01  ZMLT-DEDUP-TABLE.
019700     05  WS-DEDUP-ENTRY  OCCURS 1 TO 50000 TIMES
019800                          DEPENDING ON WS-DEDUP-COUNT
019900                          INDEXED BY WS-DEDUP-IDX.
020000         10  WD-USER-ID              PIC  X(12).
020100         10  WD-RECOMMENDATION-ID    PIC  X(12).
020200 01  WS-DEDUP-COUNT               PIC S9(08) COMP VALUE ZEROES.
020300
020400 01  WS-COUNTS-LINE.
020500     05  FILLER                   PIC  X(12) VALUE
020600             'ZMLT080 IN:'.
020700     05  WC-READ                  PIC ZZZ,ZZZ,ZZ9.
020800     05  FILLER                   PIC  X(01) VALUE SPACE.
020900     05  FILLER                   PIC  X(12) VALUE
021000             'OUT:      '.
021100     05  WC-WRITTEN               PIC ZZZ,ZZZ,ZZ9.
021200
021300 PROCEDURE DIVISION.
021400
021500 COPY ZMLTWRKP.
021600
021700*****************************************************************
021800* MAIN PROCESS.                                                 *
021900*****************************************************************
022000 0000-MAIN.
022100     PERFORM 1000-DROP-MISSING      THRU 1000-EXIT.
022200     PERFORM 2000-MEDIAN-AND-FILL   THRU 2000-EXIT.
022300     PERFORM 3000-REMOVE-OUTLIERS   THRU 3000-EXIT.
022400     PERFORM 4000-CLIP-VECTORS      THRU 4000-EXIT.
022500     PERFORM 5000-DEDUP             THRU 5000-EXIT.
022600     PERFORM 9000-TERMINATE         THRU 9000-EXIT.
022700     STOP RUN.
022800
022900*****************************************************************
023000* 1000-DROP-MISSING - BUSINESS RULE 17 FIRST HALF.  BALANCED    *
023100* TO WORK1.                                                      *
023200*****************************************************************
023300 1000-DROP-MISSING.
023400     OPEN INPUT  BALANCED.
023500     MOVE 'ZMLT080'               TO EW-PROGRAM.
023600     MOVE 'BALANCED'              TO EW-FILE.
023700     MOVE '1000'                  TO EW-PARAGRAPH.
023800     MOVE FS-BALANCED             TO EW-FILE-STATUS.
023900     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
024000
024100     OPEN OUTPUT WORK1.
024200     MOVE 'WORK1'                 TO EW-FILE.
024300     MOVE FS-WORK1                TO EW-FILE-STATUS.
024400     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
024500
024600     SET WS-NOT-EOF               TO TRUE.
024700     PERFORM 1100-READ-BALANCED   THRU 1100-EXIT.
024800     PERFORM 1200-FILTER-REC      THRU 1200-EXIT
024900             WITH TEST AFTER
025000             UNTIL WS-EOF.
025100
025200     CLOSE BALANCED.
025300     CLOSE WORK1.
025400
025500 1000-EXIT.
025600     EXIT.
025700
025800*****************************************************************
025900* 1100-READ-BALANCED.                                           *
026000*****************************************************************
026100 1100-READ-BALANCED.
026200     READ BALANCED INTO ZMLT-INTERACTION-RECORD
026300         AT END
026400             SET WS-EOF               TO TRUE
026500         NOT AT END
026600             ADD 1                    TO WS-RECS-READ
026700     END-READ.
026800
026900 1100-EXIT.
027000     EXIT.
027100
027200*****************************************************************
027300* 1200-FILTER-REC - DROPS A ROW MISSING ANY CRITICAL FIELD.      *
027400* ENGAGEMENT-SCORE IS ALWAYS POPULATED BY ZMLT060'S PRIORITY     *
027500* LADDER (GENERATED SCORES 0.0, BUT IS NEVER BLANK), SO THE      *
027600* COUNTER BELOW IS CARRIED FOR THE AUDIT REPORT BUT CAN NEVER    *
027700* ACTUALLY FIRE - SEE DS-0124 AUDIT QUESTION ON THIS SAME        *DS-0124 
027800* POINT FOR BUSINESS RULE 5 OVER IN ZMLT040.                     *
027900*****************************************************************
028000 1200-FILTER-REC.
028100     IF  NOT WS-EOF
028200         SET WS-KEEP                  TO TRUE
028300         IF  II-USER-ID = SPACES
028400             SET WS-DO-NOT-KEEP           TO TRUE
028500             ADD 1                        TO WS-DROP-USER-ID
028600         END-IF
028700         IF  II-USER-VECTOR = WS-ZERO-VECTOR-CHECK
028800             SET WS-DO-NOT-KEEP           TO TRUE
028900             ADD 1                        TO WS-DROP-CLIMATE
029000         END-IF
029100         IF  II-RECOMMENDATION-SCORE = ZEROES
029200             SET WS-DO-NOT-KEEP           TO TRUE
029300             ADD 1                        TO WS-DROP-REC-SCORE
029400         END-IF
029500         IF  II-ENGAGEMENT-SCORE NOT NUMERIC
029600             SET WS-DO-NOT-KEEP           TO TRUE
029700             ADD 1                        TO WS-DROP-ENGAGEMENT
029800         END-IF
029900         IF  WS-KEEP
030000             WRITE W1-RECORD-AREA FROM ZMLT-INTERACTION-RECORD
030100             MOVE 'ZMLT080'           TO EW-PROGRAM
030200             MOVE 'WORK1'             TO EW-FILE
030300             MOVE '1200'              TO EW-PARAGRAPH
030400             MOVE FS-WORK1            TO EW-FILE-STATUS
030500             PERFORM 9990-CHECK-STATUS THRU 9990-EXIT
030600         END-IF
030700         PERFORM 1100-READ-BALANCED   THRU 1100-EXIT
030800     END-IF.
030900
031000 1200-EXIT.
031100     EXIT.
031200
031300*****************************************************************
031400* 2000-MEDIAN-AND-FILL - BUSINESS RULE 17 SECOND HALF.  WORK1    *
031500* TO WORK2.  THE AVG-BOOKING-VALUE MEDIAN NEEDS ONE PASS OVER    *
031600* THE NON-MISSING AMOUNTS IN SORTED ORDER, THEN A SECOND PASS    *
031700* TO APPLY IT AND UNKNOWN-FILL THE OPTIONAL TEXT FIELDS.         *
031800*****************************************************************
031900 2000-MEDIAN-AND-FILL.
032000     MOVE ZEROES                  TO WS-MEDIAN-COUNT.
032100     PERFORM 2100-SORT-AVG-VALUES THRU 2100-EXIT.
032200     PERFORM 2200-FIND-MEDIAN     THRU 2200-EXIT.
032300     PERFORM 2300-APPLY-IMPUTE    THRU 2300-EXIT.
032400
032500 2000-EXIT.
032600     EXIT.
032700
032800*****************************************************************
032900* 2100-SORT-AVG-VALUES - THIS ONE CAN'T BE PUSHED OUT TO A JCL   *
033000* SORT STEP SINCE IT RUNS MID-PIPELINE, SO IT'S DONE WITH AN     *
033100* INTERNAL SORT INSTEAD (SEE THE 1995 CHANGE-LOG ENTRY ABOVE).   *
033200*****************************************************************
033300 2100-SORT-AVG-VALUES.
033400     SORT SRTWORK
033500             ASCENDING KEY SW-VALUE
033600             INPUT PROCEDURE 2110-SORT-INPUT THRU 2110-EXIT
033700             GIVING SRTOUT.
033800
033900 2100-EXIT.
034000     EXIT.
034100
034200*****************************************************************
034300* 2110-SORT-INPUT - FEEDS EVERY NON-MISSING AVG-BOOKING-VALUE    *
034400* OUT OF WORK1 INTO THE SORT.                                    *
034500*****************************************************************
034600 2110-SORT-INPUT.
034700     OPEN INPUT WORK1.
034800     SET WS-NOT-EOF                TO TRUE.
034900     PERFORM 2120-READ-FOR-SORT    THRU 2120-EXIT.
035000     PERFORM 2130-RELEASE-IF-PRESENT THRU 2130-EXIT
035100             WITH TEST AFTER
035200             UNTIL WS-EOF.
035300     CLOSE WORK1.
035400
035500 2110-EXIT.
035600     EXIT.
035700
035800*****************************************************************
035900* 2120-READ-FOR-SORT.                                           *
036000*****************************************************************
036100 2120-READ-FOR-SORT.
036200     READ WORK1 INTO ZMLT-INTERACTION-RECORD
036300         AT END
036400             SET WS-EOF               TO TRUE
036500     END-READ.
036600
036700 2120-EXIT.
036800     EXIT.
036900
037000*****************************************************************
037100* 2130-RELEASE-IF-PRESENT.                                      *
037200*****************************************************************
037300 2130-RELEASE-IF-PRESENT.
037400     IF  NOT WS-EOF
037500         IF  II-USER-AVG-BOOKING-VALUE NOT = ZEROES
037600             MOVE II-USER-AVG-BOOKING-VALUE TO SW-VALUE
037700             RELEASE SW-RECORD
037800             ADD 1                    TO WS-MEDIAN-COUNT
037900         END-IF
038000         PERFORM 2120-READ-FOR-SORT   THRU 2120-EXIT
038100     END-IF.
038200
038300 2130-EXIT.
038400     EXIT.
038500
038600*****************************************************************
038700* 2200-FIND-MEDIAN - WALKS THE SORTED OUTPUT TO THE MIDDLE      *
038800* POSITION (OR AVERAGES THE TWO MIDDLE POSITIONS ON AN EVEN      *
038900* COUNT).  A ZERO COUNT LEAVES THE MEDIAN AT ZERO, WHICH LEAVES  *
039000* 2300 BELOW WITH NOTHING TO IMPUTE FROM - THERE ARE NO ROWS     *
039100* WITH A VALUE TO FILL FROM IN THAT CASE ANYWAY.                 *
039200*****************************************************************
039300 2200-FIND-MEDIAN.
039400     IF  WS-MEDIAN-COUNT = ZEROES
039500         MOVE ZEROES               TO WS-MEDIAN-VALUE
039600     ELSE
039700         COMPUTE WS-MEDIAN-POS-1 = (WS-MEDIAN-COUNT + 1) / 2
039800         DIVIDE WS-MEDIAN-COUNT BY 2
039900                 GIVING WS-MEDIAN-DIVQUOT
040000                 REMAINDER WS-MEDIAN-DIVREM
040100         IF  WS-MEDIAN-DIVREM = ZEROES
040200             COMPUTE WS-MEDIAN-POS-2 = WS-MEDIAN-POS-1 + 1
040300         ELSE
040400             MOVE WS-MEDIAN-POS-1  TO WS-MEDIAN-POS-2
040500         END-IF
040600
040700         OPEN INPUT SRTOUT.
040800         MOVE 'SRTOUT'             TO EW-FILE.
040900         MOVE FS-SRTOUT            TO EW-FILE-STATUS.
041000         MOVE '2200'               TO EW-PARAGRAPH.
041100         PERFORM 9990-CHECK-STATUS THRU 9990-EXIT.
041200
041300         MOVE ZEROES               TO WS-MEDIAN-SEQ.
041400         SET WS-NOT-EOF            TO TRUE.
041500         PERFORM 2210-READ-SRTOUT  THRU 2210-EXIT.
041600         PERFORM 2220-CHECK-MEDIAN-POS THRU 2220-EXIT
041700                 WITH TEST AFTER
041800                 UNTIL WS-EOF.
041900         CLOSE SRTOUT.
042000
042100         IF  WS-MEDIAN-POS-1 = WS-MEDIAN-POS-2
042200             MOVE WS-MEDIAN-AT-POS-1 TO WS-MEDIAN-VALUE
042300         ELSE
042400             COMPUTE WS-MEDIAN-VALUE ROUNDED =
042500                     (WS-MEDIAN-AT-POS-1 + WS-MEDIAN-AT-POS-2) / 2
042600         END-IF
042700     END-IF.
042800
042900 2200-EXIT.
043000     EXIT.
043100
043200*****************************************************************
043300* 2210-READ-SRTOUT.                                             *
043400*****************************************************************
043500 2210-READ-SRTOUT.
043600     READ SRTOUT
043700         AT END
043800             SET WS-EOF               TO TRUE
043900     END-READ.
044000
044100 2210-EXIT.
044200     EXIT.
044300
044400*****************************************************************
044500* 2220-CHECK-MEDIAN-POS.                                        *
044600*****************************************************************
044700 2220-CHECK-MEDIAN-POS.
044800     IF  NOT WS-EOF
044900         ADD 1                     TO WS-MEDIAN-SEQ
045000         IF  WS-MEDIAN-SEQ = WS-MEDIAN-POS-1
045100             MOVE SO-VALUE         TO WS-MEDIAN-AT-POS-1
045200         END-IF
045300         IF  WS-MEDIAN-SEQ = WS-MEDIAN-POS-2
045400             MOVE SO-VALUE         TO WS-MEDIAN-AT-POS-2
045500         END-IF
045600         PERFORM 2210-READ-SRTOUT THRU 2210-EXIT
045700     END-IF.
045800
045900 2220-EXIT.
046000     EXIT.
046100
046200*****************************************************************
046300* 2300-APPLY-IMPUTE - WORK1 TO WORK2.  FILLS THE MEDIAN INTO     *
046400* ANY REMAINING ZERO AVG-BOOKING-VALUE AND UNKNOWN-FILLS THE     *
046500* NAMED OPTIONAL CATEGORICAL FIELDS.                             *
046600*****************************************************************
046700 2300-APPLY-IMPUTE.
046800     OPEN INPUT  WORK1.
046900     MOVE 'ZMLT080'               TO EW-PROGRAM.
047000     MOVE 'WORK1'                 TO EW-FILE.
047100     MOVE '2300'                  TO EW-PARAGRAPH.
047200     MOVE FS-WORK1                TO EW-FILE-STATUS.
047300     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
047400
047500     OPEN OUTPUT WORK2.
047600     MOVE 'WORK2'                 TO EW-FILE.
047700     MOVE FS-WORK2                TO EW-FILE-STATUS.
047800     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
047900
048000     SET WS-NOT-EOF                TO TRUE.
048100     PERFORM 2310-READ-WORK1       THRU 2310-EXIT.
048200     PERFORM 2320-IMPUTE-REC       THRU 2320-EXIT
048300             WITH TEST AFTER
048400             UNTIL WS-EOF.
048500
048600     CLOSE WORK1.
048700     CLOSE WORK2.
048800
048900 2300-EXIT.
049000     EXIT.
049100
049200*****************************************************************
049300* 2310-READ-WORK1.                                              *
049400*****************************************************************
049500 2310-READ-WORK1.
049600     READ WORK1 INTO ZMLT-INTERACTION-RECORD
049700         AT END
049800             SET WS-EOF               TO TRUE
049900     END-READ.
050000
050100 2310-EXIT.
050200     EXIT.
050300
050400*****************************************************************
050500* 2320-IMPUTE-REC.                                              *
050600*****************************************************************
050700 2320-IMPUTE-REC.
050800     IF  NOT WS-EOF
050900         IF  II-USER-AVG-BOOKING-VALUE = ZEROES
051000             MOVE WS-MEDIAN-VALUE     TO II-USER-AVG-BOOKING-VALUE
051100             ADD 1                    TO WS-AVG-VALUE-IMPUTED
051200         END-IF
051300         PERFORM 2330-FILL-UNKNOWN    THRU 2330-EXIT
051400         WRITE W2-RECORD-AREA FROM ZMLT-INTERACTION-RECORD
051500         MOVE 'ZMLT080'               TO EW-PROGRAM
051600         MOVE 'WORK2'                 TO EW-FILE
051700         MOVE '2320'                  TO EW-PARAGRAPH
051800         MOVE FS-WORK2                TO EW-FILE-STATUS
051900         PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT
052000         PERFORM 2310-READ-WORK1      THRU 2310-EXIT
052100     END-IF.
052200
052300 2320-EXIT.
052400     EXIT.
052500
052600*****************************************************************
052700* 2330-FILL-UNKNOWN - THE NAMED LIST OF OPTIONAL CATEGORICAL    *
052800* FIELDS THAT COME BACK BLANK ON A ZMLT040 LEFT-JOIN MISS.  NOT  *
052900* A GENERIC LOOP -- THIS SHOP SPELLS OUT EACH FIELD IT TOUCHES.  *
053000*****************************************************************
053100 2330-FILL-UNKNOWN.
053200     IF  II-PRIMARY-SEGMENT = SPACES
053300         MOVE 'UNKNOWN'            TO II-PRIMARY-SEGMENT
053400         ADD 1                     TO WS-CAT-FILLED
053500     END-IF.
053600     IF  II-USER-CATEGORY = SPACES
053700         MOVE 'UNKNOWN'            TO II-USER-CATEGORY
053800         ADD 1                     TO WS-CAT-FILLED
053900     END-IF.
054000     IF  II-TRAVEL-TYPES = SPACES
054100         MOVE 'UNKNOWN'            TO II-TRAVEL-TYPES
054200         ADD 1                     TO WS-CAT-FILLED
054300     END-IF.
054400     IF  II-ACCOMMODATION-LEVEL = SPACES
054500         MOVE 'UNKNOWN'            TO II-ACCOMMODATION-LEVEL
054600         ADD 1                     TO WS-CAT-FILLED
054700     END-IF.
054800     IF  II-ACTIVITY-LEVEL-ENUM = SPACES
054900         MOVE 'UNKNOWN'            TO II-ACTIVITY-LEVEL-ENUM
055000         ADD 1                     TO WS-CAT-FILLED
055100     END-IF.
055200     IF  II-BUDGET-FLEXIBILITY = SPACES
055300         MOVE 'UNKNOWN'            TO II-BUDGET-FLEXIBILITY
055400         ADD 1                     TO WS-CAT-FILLED
055500     END-IF.
055600     IF  II-SEARCH-CABIN-CLASS = SPACES
055700         MOVE 'UNKNOWN'            TO II-SEARCH-CABIN-CLASS
055800         ADD 1                     TO WS-CAT-FILLED
055900     END-IF.
056000
056100 2330-EXIT.
056200     EXIT.
056300
056400*****************************************************************
056500* 3000-REMOVE-OUTLIERS - BUSINESS RULE 18.  ONE FIELD AT A      *
056600* TIME: COUNT/MEAN/STDDEV PASS, THEN A FILTER PASS, PING-        *
056700* PONGING BETWEEN WORK2 AND WORK1 SO THE END RESULT LANDS BACK   *
056800* IN WORK1 READY FOR 4000 BELOW.                                 *
056900*****************************************************************
057000 3000-REMOVE-OUTLIERS.
057100     PERFORM 3100-COUNT-BUDGET    THRU 3100-EXIT.
057200     PERFORM 3110-CALC-STATS      THRU 3110-EXIT.
057300     PERFORM 3200-FILTER-BUDGET   THRU 3200-EXIT.
057400
057500     PERFORM 3300-COUNT-AGE       THRU 3300-EXIT.
057600     PERFORM 3110-CALC-STATS      THRU 3110-EXIT.
057700     PERFORM 3400-FILTER-AGE      THRU 3400-EXIT.
057800
057900     PERFORM 3500-COUNT-BOOKCNT   THRU 3500-EXIT.
058000     PERFORM 3110-CALC-STATS      THRU 3110-EXIT.
058100     PERFORM 3600-FILTER-BOOKCNT  THRU 3600-EXIT.
058200
058300 3000-EXIT.
058400     EXIT.
058500
058600*****************************************************************
058700* 3100-COUNT-BUDGET - READS WORK2, ACCUMULATES SUM/SUM-OF-       *
058800* SQUARES ON II-BUDGET-MAX.                                      *
058900*****************************************************************
059000 3100-COUNT-BUDGET.
059100     MOVE ZEROES                  TO WS-STAT-SUM
059200                                      WS-STAT-SUMSQ
059300                                      WS-STAT-COUNT.
059400     OPEN INPUT WORK2.
059500     MOVE 'ZMLT080'               TO EW-PROGRAM.
059600     MOVE 'WORK2'                 TO EW-FILE.
059700     MOVE '3100'                  TO EW-PARAGRAPH.
059800     MOVE FS-WORK2                TO EW-FILE-STATUS.
059900     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
060000
060100     SET WS-NOT-EOF                TO TRUE.
060200     PERFORM 3120-READ-WORK2       THRU 3120-EXIT.
060300     PERFORM 3130-ACCUM-BUDGET     THRU 3130-EXIT
060400             WITH TEST AFTER
060500             UNTIL WS-EOF.
060600     CLOSE WORK2.
060700
060800 3100-EXIT.
060900     EXIT.
061000
061100*****************************************************************
061200* 3120-READ-WORK2 - SHARED BY THE BUDGET-MAX AND                *
061300* ITEM-BOOKING-COUNT SUB-PASSES, WHICHEVER ONE HAS WORK2 OPEN    *
061400* AT THE TIME.                                                   *
061500*****************************************************************
061600 3120-READ-WORK2.
061700     READ WORK2 INTO ZMLT-INTERACTION-RECORD
061800         AT END
061900             SET WS-EOF               TO TRUE
062000     END-READ.
062100
062200 3120-EXIT.
062300     EXIT.
062400
062500*****************************************************************
062600* 3130-ACCUM-BUDGET.                                            *
062700*****************************************************************
062800 3130-ACCUM-BUDGET.
062900     IF  NOT WS-EOF
063000         ADD 1                     TO WS-STAT-COUNT
063100         ADD II-BUDGET-MAX         TO WS-STAT-SUM
063200         COMPUTE WS-STAT-SUMSQ = WS-STAT-SUMSQ +
063300                 (II-BUDGET-MAX * II-BUDGET-MAX)
063400         PERFORM 3120-READ-WORK2  THRU 3120-EXIT
063500     END-IF.
063600
063700 3130-EXIT.
063800     EXIT.
063900
064000*****************************************************************
064100* 3110-CALC-STATS - SHARED BY ALL THREE SUB-PASSES.  A ZERO     *
064200* COUNT OR A ZERO STDDEV MEANS "FILTER NOTHING" RATHER THAN A    *
064300* DIVIDE-BY-ZERO ABEND.                                          *
064400*****************************************************************
064500 3110-CALC-STATS.
064600     IF  WS-STAT-COUNT = ZEROES
064700         MOVE ZEROES               TO WS-STAT-MEAN
064800                                       WS-STAT-STDDEV
064900                                       WS-STAT-LOW
065000                                       WS-STAT-HIGH
065100     ELSE
065200         COMPUTE WS-STAT-MEAN = WS-STAT-SUM / WS-STAT-COUNT
065300         COMPUTE WS-STAT-VARIANCE =
065400                 (WS-STAT-SUMSQ / WS-STAT-COUNT)
065500                 - (WS-STAT-MEAN * WS-STAT-MEAN)
065600         IF  WS-STAT-VARIANCE < ZEROES
065700             MOVE ZEROES           TO WS-STAT-VARIANCE
065800         END-IF
065900         MOVE WS-STAT-VARIANCE     TO MW-SQRT-IN
066000         PERFORM 9940-CALC-SQRT  THRU 9940-EXIT
066100         MOVE MW-SQRT-OUT          TO WS-STAT-STDDEV
066200         COMPUTE WS-STAT-LOW =
066300                 WS-STAT-MEAN - (3 * WS-STAT-STDDEV)
066400         COMPUTE WS-STAT-HIGH =
066500                 WS-STAT-MEAN + (3 * WS-STAT-STDDEV)
066600     END-IF.
066700
066800 3110-EXIT.
066900     EXIT.
067000
067100*****************************************************************
067200* 3200-FILTER-BUDGET - WORK2 TO WORK1.                          *
067300*****************************************************************
067400 3200-FILTER-BUDGET.
067500     OPEN INPUT  WORK2.
067600     MOVE 'ZMLT080'               TO EW-PROGRAM.
067700     MOVE 'WORK2'                 TO EW-FILE.
067800     MOVE '3200'                  TO EW-PARAGRAPH.
067900     MOVE FS-WORK2                TO EW-FILE-STATUS.
068000     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
068100
068200     OPEN OUTPUT WORK1.
068300     MOVE 'WORK1'                 TO EW-FILE.
068400     MOVE FS-WORK1                TO EW-FILE-STATUS.
068500     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
068600
068700     SET WS-NOT-EOF                TO TRUE.
068800     PERFORM 3120-READ-WORK2       THRU 3120-EXIT.
068900     PERFORM 3210-FILTER-BUDGET-REC THRU 3210-EXIT
069000             WITH TEST AFTER
069100             UNTIL WS-EOF.
069200
069300     CLOSE WORK2.
069400     CLOSE WORK1.
069500
069600 3200-EXIT.
069700     EXIT.
069800
069900*****************************************************************
070000* 3210-FILTER-BUDGET-REC.                                       *
070100*****************************************************************
070200 3210-FILTER-BUDGET-REC.
070300     IF  NOT WS-EOF
070400         MOVE II-BUDGET-MAX        TO WS-STAT-CURRENT-VALUE
070500         IF  WS-STAT-STDDEV = ZEROES
070600             OR (WS-STAT-CURRENT-VALUE >= WS-STAT-LOW
070700             AND WS-STAT-CURRENT-VALUE <= WS-STAT-HIGH)
070800             WRITE W1-RECORD-AREA FROM ZMLT-INTERACTION-RECORD
070900             MOVE 'ZMLT080'        TO EW-PROGRAM
071000             MOVE 'WORK1'          TO EW-FILE
071100             MOVE '3210'           TO EW-PARAGRAPH
071200             MOVE FS-WORK1         TO EW-FILE-STATUS
071300             PERFORM 9990-CHECK-STATUS THRU 9990-EXIT
071400         ELSE
071500             ADD 1                 TO WS-OUTLIER-BUDGET
071600         END-IF
071700         PERFORM 3120-READ-WORK2  THRU 3120-EXIT
071800     END-IF.
071900
072000 3210-EXIT.
072100     EXIT.
072200
072300*****************************************************************
072400* 3300-COUNT-AGE - READS WORK1, ACCUMULATES ON II-USER-AGE.      *
072500*****************************************************************
072600 3300-COUNT-AGE.
072700     MOVE ZEROES                  TO WS-STAT-SUM
072800                                      WS-STAT-SUMSQ
072900                                      WS-STAT-COUNT.
073000     OPEN INPUT WORK1.
073100     MOVE 'ZMLT080'               TO EW-PROGRAM.
073200     MOVE 'WORK1'                 TO EW-FILE.
073300     MOVE '3300'                  TO EW-PARAGRAPH.
073400     MOVE FS-WORK1                TO EW-FILE-STATUS.
073500     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
073600
073700     SET WS-NOT-EOF                TO TRUE.
073800     PERFORM 3320-READ-WORK1       THRU 3320-EXIT.
073900     PERFORM 3330-ACCUM-AGE        THRU 3330-EXIT
074000             WITH TEST AFTER
074100             UNTIL WS-EOF.
074200     CLOSE WORK1.
074300
074400 3300-EXIT.
074500     EXIT.
074600
074700*****************************************************************
074800* 3320-READ-WORK1 - SHARED BY THE USER-AGE SUB-PASS'S COUNT AND  *
074900* FILTER STEPS, AND BY THE VECTOR-CLIP PASS BELOW.               *
075000*****************************************************************
075100 3320-READ-WORK1.
075200     READ WORK1 INTO ZMLT-INTERACTION-RECORD
075300         AT END
075400             SET WS-EOF               TO TRUE
075500     END-READ.
075600
075700 3320-EXIT.
075800     EXIT.
075900
076000*****************************************************************
076100* 3330-ACCUM-AGE.                                               *
076200*****************************************************************
076300 3330-ACCUM-AGE.
076400     IF  NOT WS-EOF
076500         ADD 1                     TO WS-STAT-COUNT
076600         ADD II-USER-AGE           TO WS-STAT-SUM
076700         COMPUTE WS-STAT-SUMSQ = WS-STAT-SUMSQ +
076800                 (II-USER-AGE * II-USER-AGE)
076900         PERFORM 3320-READ-WORK1  THRU 3320-EXIT
077000     END-IF.
077100
077200 3330-EXIT.
077300     EXIT.
077400
077500*****************************************************************
077600* 3400-FILTER-AGE - WORK1 TO WORK2.                             *
077700*****************************************************************
077800 3400-FILTER-AGE.
077900     OPEN INPUT  WORK1.
078000     MOVE 'ZMLT080'               TO EW-PROGRAM.
078100     MOVE 'WORK1'                 TO EW-FILE.
078200     MOVE '3400'                  TO EW-PARAGRAPH.
078300     MOVE FS-WORK1                TO EW-FILE-STATUS.
078400     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
078500
078600     OPEN OUTPUT WORK2.
078700     MOVE 'WORK2'                 TO EW-FILE.
078800     MOVE FS-WORK2                TO EW-FILE-STATUS.
078900     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
079000
079100     SET WS-NOT-EOF                TO TRUE.
079200     PERFORM 3320-READ-WORK1       THRU 3320-EXIT.
079300     PERFORM 3410-FILTER-AGE-REC   THRU 3410-EXIT
079400             WITH TEST AFTER
079500             UNTIL WS-EOF.
079600
079700     CLOSE WORK1.
079800     CLOSE WORK2.
079900
080000 3400-EXIT.
080100     EXIT.
080200
080300*****************************************************************
080400* 3410-FILTER-AGE-REC.                                          *
080500*****************************************************************
080600 3410-FILTER-AGE-REC.
080700     IF  NOT WS-EOF
080800         MOVE II-USER-AGE          TO WS-STAT-CURRENT-VALUE
080900         IF  WS-STAT-STDDEV = ZEROES
081000             OR (WS-STAT-CURRENT-VALUE >= WS-STAT-LOW
081100             AND WS-STAT-CURRENT-VALUE <= WS-STAT-HIGH)
081200             WRITE W2-RECORD-AREA FROM ZMLT-INTERACTION-RECORD
081300             MOVE 'ZMLT080'        TO EW-PROGRAM
081400             MOVE 'WORK2'          TO EW-FILE
081500             MOVE '3410'           TO EW-PARAGRAPH
081600             MOVE FS-WORK2         TO EW-FILE-STATUS
081700             PERFORM 9990-CHECK-STATUS THRU 9990-EXIT
081800         ELSE
081900             ADD 1                 TO WS-OUTLIER-AGE
082000         END-IF
082100         PERFORM 3320-READ-WORK1  THRU 3320-EXIT
082200     END-IF.
082300
082400 3410-EXIT.
082500     EXIT.
082600
082700*****************************************************************
082800* 3500-COUNT-BOOKCNT - READS WORK2, ACCUMULATES ON              *
082900* II-ITEM-BOOKING-COUNT.                                         *
083000*****************************************************************
083100 3500-COUNT-BOOKCNT.
083200     MOVE ZEROES                  TO WS-STAT-SUM
083300                                      WS-STAT-SUMSQ
083400                                      WS-STAT-COUNT.
083500     OPEN INPUT WORK2.
083600     MOVE 'ZMLT080'               TO EW-PROGRAM.
083700     MOVE 'WORK2'                 TO EW-FILE.
083800     MOVE '3500'                  TO EW-PARAGRAPH.
083900     MOVE FS-WORK2                TO EW-FILE-STATUS.
084000     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
084100
084200     SET WS-NOT-EOF                TO TRUE.
084300     PERFORM 3120-READ-WORK2       THRU 3120-EXIT.
084400     PERFORM 3530-ACCUM-BOOKCNT    THRU 3530-EXIT
084500             WITH TEST AFTER
084600             UNTIL WS-EOF.
084700     CLOSE WORK2.
084800
084900 3500-EXIT.
085000     EXIT.
085100
085200*****************************************************************
085300* 3530-ACCUM-BOOKCNT.                                           *
085400*****************************************************************
085500 3530-ACCUM-BOOKCNT.
085600     IF  NOT WS-EOF
085700         ADD 1                     TO WS-STAT-COUNT
085800         ADD II-ITEM-BOOKING-COUNT TO WS-STAT-SUM
085900         COMPUTE WS-STAT-SUMSQ = WS-STAT-SUMSQ +
086000                 (II-ITEM-BOOKING-COUNT * II-ITEM-BOOKING-COUNT)
086100         PERFORM 3120-READ-WORK2  THRU 3120-EXIT
086200     END-IF.
086300
086400 3530-EXIT.
086500     EXIT.
086600
086700*****************************************************************
086800* 3600-FILTER-BOOKCNT - WORK2 TO WORK1.  RESULT LANDS IN WORK1,  *
086900* READY FOR 4000-CLIP-VECTORS BELOW.                             *
087000*****************************************************************
087100 3600-FILTER-BOOKCNT.
087200     OPEN INPUT  WORK2.
087300     MOVE 'ZMLT080'               TO EW-PROGRAM.
087400     MOVE 'WORK2'                 TO EW-FILE.
087500     MOVE '3600'                  TO EW-PARAGRAPH.
087600     MOVE FS-WORK2                TO EW-FILE-STATUS.
087700     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
087800
087900     OPEN OUTPUT WORK1.
088000     MOVE 'WORK1'                 TO EW-FILE.
088100     MOVE FS-WORK1                TO EW-FILE-STATUS.
088200     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
088300
088400     SET WS-NOT-EOF                TO TRUE.
088500     PERFORM 3120-READ-WORK2       THRU 3120-EXIT.
088600     PERFORM 3610-FILTER-BOOKCNT-REC THRU 3610-EXIT
088700             WITH TEST AFTER
088800             UNTIL WS-EOF.
088900
089000     CLOSE WORK2.
089100     CLOSE WORK1.
089200
089300 3600-EXIT.
089400     EXIT.
089500
089600*****************************************************************
089700* 3610-FILTER-BOOKCNT-REC.                                      *
089800*****************************************************************
089900 3610-FILTER-BOOKCNT-REC.
090000     IF  NOT WS-EOF
090100         MOVE II-ITEM-BOOKING-COUNT TO WS-STAT-CURRENT-VALUE
090200         IF  WS-STAT-STDDEV = ZEROES
090300             OR (WS-STAT-CURRENT-VALUE >= WS-STAT-LOW
090400             AND WS-STAT-CURRENT-VALUE <= WS-STAT-HIGH)
090500             WRITE W1-RECORD-AREA FROM ZMLT-INTERACTION-RECORD
090600             MOVE 'ZMLT080'        TO EW-PROGRAM
090700             MOVE 'WORK1'          TO EW-FILE
090800             MOVE '3610'           TO EW-PARAGRAPH
090900             MOVE FS-WORK1         TO EW-FILE-STATUS
091000             PERFORM 9990-CHECK-STATUS THRU 9990-EXIT
091100         ELSE
091200             ADD 1                 TO WS-OUTLIER-BOOKCNT
091300         END-IF
091400         PERFORM 3120-READ-WORK2  THRU 3120-EXIT
091500     END-IF.
091600
091700 3610-EXIT.
091800     EXIT.
091900
092000*****************************************************************
092100* 4000-CLIP-VECTORS - BUSINESS RULE 16, RE-APPLIED DEFENSIVELY   *
092200* AT CLEANING TIME (SAME OCCURS-TABLE REDEFINES TECHNIQUE AS     *
092300* ZMLT050).  WORK1 TO WORK2.                                     *
092400*****************************************************************
092500 4000-CLIP-VECTORS.
092600     OPEN INPUT  WORK1.
092700     MOVE 'ZMLT080'               TO EW-PROGRAM.
092800     MOVE 'WORK1'                 TO EW-FILE.
092900     MOVE '4000'                  TO EW-PARAGRAPH.
093000     MOVE FS-WORK1                TO EW-FILE-STATUS.
093100     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
093200
093300     OPEN OUTPUT WORK2.
093400     MOVE 'WORK2'                 TO EW-FILE.
093500     MOVE FS-WORK2                TO EW-FILE-STATUS.
093600     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
093700
093800     SET WS-NOT-EOF                TO TRUE.
093900     PERFORM 3320-READ-WORK1       THRU 3320-EXIT.
094000     PERFORM 4100-CLIP-REC         THRU 4100-EXIT
094100             WITH TEST AFTER
094200             UNTIL WS-EOF.
094300
094400     CLOSE WORK1.
094500     CLOSE WORK2.
094600
094700 4000-EXIT.
094800     EXIT.
094900
095000*****************************************************************
095100* 4100-CLIP-REC.                                                *
095200*****************************************************************
095300 4100-CLIP-REC.
095400     IF  NOT WS-EOF
095500         PERFORM 4200-CLIP-VECTOR-PAIR THRU 4200-EXIT
095600                 VARYING WS-VECTOR-SUB FROM 1 BY 1
095700                 UNTIL WS-VECTOR-SUB > 8
095800         WRITE W2-RECORD-AREA FROM ZMLT-INTERACTION-RECORD
095900         MOVE 'ZMLT080'            TO EW-PROGRAM
096000         MOVE 'WORK2'              TO EW-FILE
096100         MOVE '4100'               TO EW-PARAGRAPH
096200         MOVE FS-WORK2             TO EW-FILE-STATUS
096300         PERFORM 9990-CHECK-STATUS THRU 9990-EXIT
096400         PERFORM 3320-READ-WORK1  THRU 3320-EXIT
096500     END-IF.
096600
096700 4100-EXIT.
096800     EXIT.
096900
097000*****************************************************************
097100* 4200-CLIP-VECTOR-PAIR - ONE USER-VECTOR AND ONE ITEM-VECTOR   *
097200* COMPONENT PER CALL.                                            *
097300*****************************************************************
097400 4200-CLIP-VECTOR-PAIR.
097500     IF  II-USER-VECTOR-COMP(WS-VECTOR-SUB) < 0
097600         MOVE ZEROES   TO II-USER-VECTOR-COMP(WS-VECTOR-SUB)
097700     END-IF.
097800     IF  II-USER-VECTOR-COMP(WS-VECTOR-SUB) > 1
097900         MOVE 1        TO II-USER-VECTOR-COMP(WS-VECTOR-SUB)
098000     END-IF.
098100     IF  II-ITEM-VECTOR-COMP(WS-VECTOR-SUB) < 0
098200         MOVE ZEROES   TO II-ITEM-VECTOR-COMP(WS-VECTOR-SUB)
098300     END-IF.
098400     IF  II-ITEM-VECTOR-COMP(WS-VECTOR-SUB) > 1
098500         MOVE 1        TO II-ITEM-VECTOR-COMP(WS-VECTOR-SUB)
098600     END-IF.
098700
098800 4200-EXIT.
098900     EXIT.
099000
099100*****************************************************************
099200* 5000-DEDUP - KEEP-FIRST ON (USER-ID, RECOMMENDATION-ID) VIA    *
099300* THE IN-MEMORY TABLE ABOVE.  WORK2 TO CLEANED.                  *
099400*****************************************************************
099500 5000-DEDUP.
099600     MOVE ZEROES                  TO WS-DEDUP-COUNT.
099700     OPEN INPUT  WORK2.
099800     MOVE 'ZMLT080'               TO EW-PROGRAM.
099900     MOVE 'WORK2'                 TO EW-FILE.
100000     MOVE '5000'                  TO EW-PARAGRAPH.
100100     MOVE FS-WORK2                TO EW-FILE-STATUS.
100200     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
100300
100400     OPEN OUTPUT CLEANED.
100500     MOVE 'CLEANED'               TO EW-FILE.
100600     MOVE FS-CLEANED              TO EW-FILE-STATUS.
100700     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
100800
100900     SET WS-NOT-EOF                TO TRUE.
101000     PERFORM 5100-READ-WORK2       THRU 5100-EXIT.
101100     PERFORM 5200-DEDUP-REC        THRU 5200-EXIT
101200             WITH TEST AFTER
101300             UNTIL WS-EOF.
101400
101500     CLOSE WORK2.
101600     CLOSE CLEANED.
101700
101800 5000-EXIT.
101900     EXIT.
102000
102100*****************************************************************
102200* 5100-READ-WORK2.                                              *
102300*****************************************************************
102400 5100-READ-WORK2.
102500     READ WORK2 INTO ZMLT-INTERACTION-RECORD
102600         AT END
102700             SET WS-EOF               TO TRUE
102800     END-READ.
102900
103000 5100-EXIT.
103100     EXIT.
103200
103300*****************************************************************
103400* 5200-DEDUP-REC - A PLAIN SERIAL SEARCH, NOT SEARCH ALL, SINCE  *
103500* THE TABLE FILLS IN FILE ORDER RATHER THAN KEY ORDER.           *
103600*****************************************************************
103700 5200-DEDUP-REC.
103800     IF  NOT WS-EOF
103900         SET WS-DEDUP-NOT-FOUND       TO TRUE
104000         IF  WS-DEDUP-COUNT > ZEROES
104100             SET WS-DEDUP-IDX TO 1
104200             SEARCH WS-DEDUP-ENTRY
104300                 AT END
104400                     SET WS-DEDUP-NOT-FOUND TO TRUE
104500                 WHEN WD-USER-ID(WS-DEDUP-IDX) = II-USER-ID
104600                  AND WD-RECOMMENDATION-ID(WS-DEDUP-IDX) =
104700                          II-RECOMMENDATION-ID
104800                     SET WS-DEDUP-FOUND TO TRUE
104900             END-SEARCH
105000         END-IF
105100
105200         IF  WS-DEDUP-NOT-FOUND
105300             IF  WS-DEDUP-COUNT < 50000
105400                 ADD 1                    TO WS-DEDUP-COUNT
105500                 SET WS-DEDUP-IDX         TO WS-DEDUP-COUNT
105600                 MOVE II-USER-ID
105700                         TO WD-USER-ID(WS-DEDUP-IDX)
105800                 MOVE II-RECOMMENDATION-ID
105900                         TO WD-RECOMMENDATION-ID(WS-DEDUP-IDX)
106000             ELSE
106100                 MOVE 'ZMLT080'       TO EW-PROGRAM
106200                 MOVE 'DEDUP TABLE FULL - RAISE OCCURS LIMIT'
106300                                      TO EW-REASON
106400                 PERFORM 9980-ABEND THRU 9980-EXIT
106500             END-IF
106600             WRITE CR-RECORD-AREA FROM ZMLT-INTERACTION-RECORD
106700             MOVE 'ZMLT080'           TO EW-PROGRAM
106800             MOVE 'CLEANED'           TO EW-FILE
106900             MOVE '5200'              TO EW-PARAGRAPH
107000             MOVE FS-CLEANED          TO EW-FILE-STATUS
107100             PERFORM 9990-CHECK-STATUS THRU 9990-EXIT
107200             ADD 1                    TO WS-RECS-WRITTEN
107300         ELSE
107400             ADD 1                    TO WS-DUP-DROPPED
107500         END-IF
107600         PERFORM 5100-READ-WORK2     THRU 5100-EXIT
107700     END-IF.
107800
107900 5200-EXIT.
108000     EXIT.
108100
108200*****************************************************************
108300* 9000-TERMINATE.                                               *
108400*****************************************************************
108500 9000-TERMINATE.
108600     MOVE WS-RECS-READ            TO WC-READ.
108700     MOVE WS-RECS-WRITTEN         TO WC-WRITTEN.
108800     DISPLAY WS-COUNTS-LINE.
108900     DISPLAY 'ZMLT080 DROPPED-MISSING USER-ID: ' WS-DROP-USER-ID
109000             ' CLIMATE: '          WS-DROP-CLIMATE
109100             ' REC-SCORE: '        WS-DROP-REC-SCORE.
109200     DISPLAY 'ZMLT080 AVG-VALUE IMPUTED: ' WS-AVG-VALUE-IMPUTED
109300             ' CATEGORICAL FILLED: '       WS-CAT-FILLED.
109400     DISPLAY 'ZMLT080 OUTLIERS BUDGET: '  WS-OUTLIER-BUDGET
109500             ' AGE: '                      WS-OUTLIER-AGE
109600             ' BOOKING-COUNT: '            WS-OUTLIER-BOOKCNT.
109700     DISPLAY 'ZMLT080 DUPLICATES DROPPED: ' WS-DUP-DROPPED.
109800
109900 9000-EXIT.
110000     EXIT.
