000100*****************************************************************
000200* ZMLTUMC  -  Raw user master record (USERS-IN).                *
000300*                                                                *
000400* Layout of the nightly extract handed to ZMLT010 by the        *
000500* upstream profile feed.  One row per registered traveller,     *
000600* onboarding switch first so ZMLT010 can test eligibility       *
000700* without unpacking the rest of the row.                        *
000800*****************************************************************
000900 01  ZMLT-USER-MASTER-RECORD.
001000     05  UM-ONBOARD-SW          PIC  X(01).
001100         88  UM-ONBOARD-DONE            VALUE 'Y'.
001200         88  UM-ONBOARD-NOT-DONE        VALUE 'N'.
001300     05  UM-USER-ID              PIC  X(12).
001400     05  UM-DATE-OF-BIRTH        PIC  X(10).
001500     05  UM-NATIONALITY          PIC  X(02).
001600     05  UM-USER-CATEGORY        PIC  X(12).
001700     05  UM-USER-CREATED-AT      PIC  X(19).
001800     05  UM-USER-VECTOR.
001900         10  UM-UV-CLIMATE       PIC S9(01)V9(04).
002000         10  UM-UV-CULTURE       PIC S9(01)V9(04).
002100         10  UM-UV-ADVENTURE     PIC S9(01)V9(04).
002200         10  UM-UV-RELAXATION    PIC S9(01)V9(04).
002300         10  UM-UV-NIGHTLIFE     PIC S9(01)V9(04).
002400         10  UM-UV-NATURE        PIC S9(01)V9(04).
002500         10  UM-UV-LUXURY        PIC S9(01)V9(04).
002600         10  UM-UV-POPULARITY    PIC S9(01)V9(04).
002700     05  UM-PRIMARY-SEGMENT      PIC  X(16).
002800     05  UM-SEGMENT-CONFIDENCE   PIC S9(01)V9(04).
002900     05  UM-TRAVEL-TYPES         PIC  X(40).
003000     05  UM-BUDGET-MIN           PIC S9(07)V99.
003100     05  UM-BUDGET-MAX           PIC S9(07)V99.
003200     05  UM-BUDGET-FLEXIBILITY   PIC  X(10).
003300     05  UM-ACTIVITY-LEVEL-ENUM  PIC  X(10).
003400     05  UM-ACCOMMODATION-LEVEL  PIC  X(10).
003500     05  UM-TRAVEL-WITH-CHILDREN PIC  X(01).
003600     05  UM-SEARCH-COUNT-90D     PIC  9(05).
003700     05  UM-BOOKING-COUNT-LIFE   PIC  9(05).
003800     05  UM-AVG-BOOKING-VALUE    PIC S9(07)V99.
003900     05  FILLER                  PIC  X(15).
