000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZMLT000.
000300 AUTHOR.        R HALVORSEN.
000400 INSTALLATION.  DREAMSCAPE TRAVEL SYSTEMS - DATA ENGINEERING.
000500 DATE-WRITTEN.  03/14/1994.
000600 DATE-COMPILED.
000700 SECURITY.      DREAMSCAPE INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZMLT000 - ML TRAINING-DATASET ETL - NIGHTLY BATCH DRIVER      *
001100*                                                               *
001200* This program is the control step for the nightly build of    *
001300* the recommender training dataset.  It CALLs ZMLT010 through   *
001400* ZMLT110 in fixed order; each step reads the prior step's      *
001500* output file and writes its own (see ZMLT010 thru ZMLT110 for  *
001600* the step-by-step record layouts).  A step that hits a hard    *
001700* error sets RETURN-CODE and does STOP RUN from inside the      *
001800* called program, which ends this run unit too - ZMLT000 does   *
001900* not attempt to continue past a failed step.                   *
002000*                                                               *
002100* Date       UserID   Description                               *
002200* ---------- -------- ----------------------------------------- *
002300* 03/14/1994 RHALVORS INITIAL VERSION - WROTE THE TEN-STEP CHAIN *
002400*            RHALVORS EXTRACT/MERGE/FEATURE/LABEL/SAMPLE/CLEAN/  *
002500*            RHALVORS ANON/EXPORT AS SEPARATE CALLED PROGRAMS    *
002600*            RHALVORS PER THE PROFILE-TEAM SPEC REQ #DS-0117.    *DS-0117 
002700* 05/02/1994 RHALVORS ADDED STEP-NAME TABLE SO THE BANNER LINE   *
002800*            RHALVORS PRINTS FROM DATA INSTEAD OF 11 DISPLAYs.   *
002900* 11/09/1994 TOKONKWO FIXED STEP ORDER - NEGATIVE SAMPLING MUST  *
003000*            TOKONKWO RUN BEFORE CLEANING PER DS-0142 REWRITE.   *DS-0142 
003100* 02/20/1995 TOKONKWO ADDED VALIDATION AS STEP 11, SEPARATE FROM *
003200*            TOKONKWO EXPORT PER DS-0151.                        *DS-0151 
003300* 08/11/1996 MSANTANA DISPLAY CONFIG BLOCK AT START OF RUN FOR   *
003400*            MSANTANA THE OPERATOR LOG, REQUEST OPS-4471.        *OPS-4471
003500* 01/06/1998 MSANTANA REVIEWED ALL DATE WORK FOR CENTURY         *
003600*            MSANTANA WINDOWING AHEAD OF Y2K; NO 2-DIGIT YEAR    *
003700*            MSANTANA FIELDS IN THIS PROGRAM, NO CHANGE NEEDED.  *
003800* 09/02/1999 MSANTANA Y2K CERTIFICATION SIGN-OFF, DS-0400.       *DS-0400 
003900* 04/17/2001 DFENWICK ADDED RUN-TIMESTAMP REDEFINES SO THE       *
004000*            DFENWICK BANNER SHOWS HH:MM:SS, REQUEST OPS-5002.   *OPS-5002
004100* 10/30/2003 DFENWICK CONFIG BLOCK BYTE-TABLE REDEFINES ADDED    *
004200*            DFENWICK FOR THE AUDIT DUMP UTILITY, DS-0588.       *DS-0588 
004300* 06/19/2006 PABERNAT RAISED NEGATIVE-SAMPLE-RATIO COMMENT TO    *
004400*            PABERNAT MATCH THE CURRENT 2.0 CONSTANT, DS-0710.   *DS-0710 
004500* 03/02/2009 PABERNAT ADDED NOTE ON WHY STOP RUN IN A CALLED     *
004600*            PABERNAT STEP ALSO ENDS THIS DRIVER, DS-0777.       *DS-0777 
004700*                                                               *
004800*****************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     UPSI-0 ON  STATUS IS ZMLT-DEBUG-ON
005300            OFF STATUS IS ZMLT-DEBUG-OFF.
005400     CLASS NUMERIC-CONTENT IS '0' THRU '9'.
005500
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800
005900*****************************************************************
006000* CONFIGURATION CONSTANTS - SAME VALUES EVERY STEP PROGRAM      *
006100* COMPILES IN ON ITS OWN (THE SHOP DOES NOT PASS THESE ON THE   *
006200* CALL - EACH STEP OWNS ITS OWN COPY FOR INDEPENDENT RE-RUN).   *
006300*****************************************************************
006400 01  WS-CONFIG-BLOCK.
006500     05  WS-CFG-WINDOW-DAYS      PIC  9(03)      VALUE 090.
006600     05  WS-CFG-NEG-RATIO        PIC  9(01)V9(01) VALUE 2.0.
006700     05  WS-CFG-TEST-SIZE        PIC  9(01)V9(02) VALUE 0.20.
006800     05  WS-CFG-VERSION          PIC  X(04)      VALUE '1.0 '.
006900 01  WS-CONFIG-BLOCK-R REDEFINES WS-CONFIG-BLOCK.
007000     05  WS-CFG-BYTE             PIC  X(01) OCCURS 10 TIMES.
007100
007200 01  WS-RUN-TIMESTAMP            PIC  X(19)      VALUE SPACES.
007300 01  WS-RUN-TIMESTAMP-R REDEFINES WS-RUN-TIMESTAMP.
007400     05  WS-RTS-DATE             PIC  X(10).
007500     05  FILLER                  PIC  X(01).
007600     05  WS-RTS-TIME             PIC  X(08).
007700
007800*****************************************************************
007900* STEP-NAME TABLE - DRIVES THE CALL LOOP BELOW AND THE BANNER.  *
008000*****************************************************************
008100 01  WS-STEP-NAMES.
008200     05  FILLER                  PIC  X(08) VALUE 'ZMLT010 '.
008300     05  FILLER                  PIC  X(08) VALUE 'ZMLT020 '.
008400     05  FILLER                  PIC  X(08) VALUE 'ZMLT030 '.
008500     05  FILLER                  PIC  X(08) VALUE 'ZMLT040 '.
008600     05  FILLER                  PIC  X(08) VALUE 'ZMLT050 '.
008700     05  FILLER                  PIC  X(08) VALUE 'ZMLT060 '.
008800     05  FILLER                  PIC  X(08) VALUE 'ZMLT070 '.
008900     05  FILLER                  PIC  X(08) VALUE 'ZMLT080 '.
009000     05  FILLER                  PIC  X(08) VALUE 'ZMLT090 '.
009100     05  FILLER                  PIC  X(08) VALUE 'ZMLT100 '.
009200     05  FILLER                  PIC  X(08) VALUE 'ZMLT110 '.
009300 01  WS-STEP-NAME-TBL REDEFINES WS-STEP-NAMES.
009400     05  WS-STEP-NAME            PIC  X(08) OCCURS 11 TIMES.
009500
009600 01  WS-STEP-INDEX               PIC S9(04) COMP VALUE ZEROES.
009700 01  WS-STEP-COUNT               PIC S9(04) COMP VALUE 11.
009800
009900 01  WS-BANNER-LINE.
010000     05  FILLER                  PIC  X(14) VALUE
010100             'ZMLT000 STEP: '.
010200     05  WB-STEP-NAME            PIC  X(08) VALUE SPACES.
010300     05  FILLER                  PIC  X(20) VALUE SPACES.
010400
010500 PROCEDURE DIVISION.
010600
010700*****************************************************************
010800* MAIN PROCESS.                                                 *
010900*****************************************************************
011000 0000-MAIN.
011100     PERFORM 1000-INITIALIZE        THRU 1000-EXIT.
011200     PERFORM 2000-RUN-STEPS         THRU 2000-EXIT
011300             VARYING WS-STEP-INDEX FROM 1 BY 1
011400             UNTIL WS-STEP-INDEX > WS-STEP-COUNT.
011500     PERFORM 9000-TERMINATE         THRU 9000-EXIT.
011600     STOP RUN.
011700
011800*****************************************************************
011900* INITIALIZE - DISPLAY THE CONFIG BLOCK FOR THE OPERATOR LOG.   *
012000*****************************************************************
012100 1000-INITIALIZE.
012200     DISPLAY 'ZMLT000 - ML TRAINING DATASET ETL - START'.
012300     DISPLAY 'ZMLT000 - DATA-WINDOW-DAYS      = '
012400              WS-CFG-WINDOW-DAYS.
012500     DISPLAY 'ZMLT000 - NEGATIVE-SAMPLE-RATIO = '
012600              WS-CFG-NEG-RATIO.
012700     DISPLAY 'ZMLT000 - TEST-SIZE             = '
012800              WS-CFG-TEST-SIZE.
012900     DISPLAY 'ZMLT000 - DATASET VERSION       = '
013000              WS-CFG-VERSION.
013100
013200 1000-EXIT.
013300     EXIT.
013400
013500*****************************************************************
013600* RUN-STEPS - CALL EACH STEP PROGRAM IN TURN.                   *
013700*****************************************************************
013800 2000-RUN-STEPS.
013900     MOVE WS-STEP-NAME(WS-STEP-INDEX) TO WB-STEP-NAME.
014000     DISPLAY WS-BANNER-LINE.
014100     CALL WS-STEP-NAME(WS-STEP-INDEX).
014200
014300 2000-EXIT.
014400     EXIT.
014500
014600*****************************************************************
014700* TERMINATE - FINAL BANNER FOR THE OPERATOR LOG.                *
014800*****************************************************************
014900 9000-TERMINATE.
015000     DISPLAY 'ZMLT000 - ML TRAINING DATASET ETL - COMPLETE'.
015100
015200 9000-EXIT.
015300     EXIT.
