000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZMLT110.
000300 AUTHOR.        R HALVORSON.
000400 INSTALLATION.  DREAMSCAPE TRAVEL SYSTEMS - DATA ENGINEERING.
000500 DATE-WRITTEN.  12/09/1994.
000600 DATE-COMPILED.
000700 SECURITY.      DREAMSCAPE INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZMLT110 - VALIDATION                                         *
001100*                                                               *
001200* LAST STEP IN THE PIPELINE.  READS TRAIN-OUT THEN TEST-OUT,    *
001300* ONE VALIDATE PARAGRAPH SET SHARED BY BOTH VIA WS-FILE-SEL      *
001400* RATHER THAN TWO COPIES OF THE SAME LOGIC -- SAME IDEA AS       *
001500* ZMLT090'S WS-CAT-FIELD-SELECTOR TALLY ENGINE, JUST SELECTING   *
001600* A FILE INSTEAD OF A CATEGORICAL FIELD.  REQUIRED-FIELD AND     *
001700* DOMAIN VIOLATIONS ARE HARD ERRORS (ZMLTWRKP'S 9980-ABEND);     *
001800* OUT-OF-RANGE VECTOR COMPONENTS ARE CLIPPED IN PLACE WITH A     *
001900* DISPLAYED WARNING, NOT AN ABEND -- THIS STEP DOES NOT REWRITE  *
002000* THE PARTITION FILES, SO THE CLIP ONLY CORRECTS THE IN-MEMORY   *
002100* COPY USED FOR THE REST OF THIS RECORD'S CHECKS.                *
002200*                                                                *
002300* Date       UserID   Description                               *
002400* ---------- -------- ----------------------------------------- *
002500* 12/09/1994 RHALVORS INITIAL VERSION PER DS-0141 -- REQUIRED-   *DS-0141 
002600*            RHALVORS FIELD, VECTOR-RANGE AND DOMAIN CHECKS ON   *
002700*            RHALVORS BOTH PARTITION FILES.                      *
002800* 04/02/1995 RHALVORS SHARED ONE VALIDATE PARAGRAPH SET ACROSS   *
002900*            RHALVORS TRAIN-OUT AND TEST-OUT INSTEAD OF TWO      *
003000*            RHALVORS COPIES OF THE SAME PROCEDURE DIVISION,     *
003100*            RHALVORS DS-0162.                                  * DS-0162 
003200* 01/12/1998 MSANTANA REVIEWED FOR Y2K - NO DATE ARITHMETIC IN   *
003300*            MSANTANA THIS STEP, NO CHANGE REQUIRED.             *
003400* 09/02/1999 MSANTANA Y2K CERTIFICATION SIGN-OFF, DS-0400.       *DS-0400 
003500* 11/19/2003 DFENWICK ADDED FILE-STATUS CHECKS VIA ZMLTWRKC/     *
003600*            DFENWICK ZMLTWRKP INSTEAD OF THE HOME-GROWN ONES,   *
003700*            DFENWICK DS-0590.                                  * DS-0590 
003800* 07/22/2005 TOKONKWO CLARIFIED IN THE COMMENTS WHY THE          *
003900*            TOKONKWO REQUIRED-FIELD CHECK ON THE FOUR NUMERIC   *
004000*            TOKONKWO FIELDS IS A NO-OP HERE, AFTER A QUESTION   *
004100*            TOKONKWO FROM THE AUDIT TEAM, DS-0688.              *DS-0688 
004200*                                                               *
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     UPSI-0 ON  STATUS IS ZMLT-DEBUG-ON
004800            OFF STATUS IS ZMLT-DEBUG-OFF.
004900     CLASS NUMERIC-CONTENT IS '0' THRU '9'.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT TRAIN-OUT   ASSIGN TO TRAINOUT
005400            FILE STATUS IS FS-TRAIN.
005500     SELECT TEST-OUT    ASSIGN TO TESTOUT
005600            FILE STATUS IS FS-TEST.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100*****************************************************************
006200* GENERIC FD BUFFERS -- SAME PATTERN AS EVERY OTHER STEP THAT    *
006300* READS THE INTERACTION-RECORD SHAPE, SEE ZMLT050'S HEADER.      *
006400*****************************************************************
006500 FD  TRAIN-OUT
006600     RECORDING MODE IS F.
006700 01  TR-RECORD-AREA               PIC  X(560).
006800
006900 FD  TEST-OUT
007000     RECORDING MODE IS F.
007100 01  TE-RECORD-AREA               PIC  X(560).
007200
007300 WORKING-STORAGE SECTION.
007400 COPY ZMLTWRKC.
007500 COPY ZMLTINTC.
007600
007700 01  WS-FILE-STATUSES.
007800     05  FS-TRAIN                 PIC  X(02) VALUE SPACES.
007900     05  FS-TEST                  PIC  X(02) VALUE SPACES.
008000
008100 01  WS-SWITCHES.
008200     05  WS-EOF-SW                PIC  X(01) VALUE 'N'.
008300         88  WS-EOF                      VALUE 'Y'.
008400         88  WS-NOT-EOF                  VALUE 'N'.
008500
008600*****************************************************************
008700* FILE-SELECTOR TABLE -- WS-FILE-SEL DRIVES WHICH FD IS OPENED/  *
008800* READ/CLOSED AND WHICH NAME GOES IN THE WARNING/ABEND LINES,    *
008900* ONE VALIDATE PARAGRAPH SET FOR BOTH PARTITIONS.                *
009000*****************************************************************
009100 01  WS-FILE-NAME-TABLE.
009200     05  FILLER                   PIC  X(12) VALUE 'TRAIN-OUT   '.
009300     05  FILLER                   PIC  X(12) VALUE 'TEST-OUT    '.
009400 01  WS-FILE-NAME-TBL REDEFINES WS-FILE-NAME-TABLE.
009500     05  WS-FILE-NAME             PIC  X(12) OCCURS 2 TIMES.
009600
009700 01  WS-FILE-SEL                  PIC S9(02) COMP VALUE ZEROES.
009800
009900*****************************************************************
010000* ENGAGEMENT-SCORE DOMAIN TABLE -- THE FIVE LEGAL VALUES, SAME   *
010100* TABLE ZMLT100 USES TO CLASSIFY A ROW.                          *
010200*****************************************************************
010300 01  WS-DOMAIN-SCORE-TABLE.
010400     05  FILLER                   PIC S9(01)V9(01) VALUE -1.0.
010500     05  FILLER                   PIC S9(01)V9(01) VALUE  0.0.
010600     05  FILLER                   PIC S9(01)V9(01) VALUE  1.0.
010700     05  FILLER                   PIC S9(01)V9(01) VALUE  3.0.
010800     05  FILLER                   PIC S9(01)V9(01) VALUE  5.0.
010900 01  WS-DOMAIN-SCORE-TBL REDEFINES WS-DOMAIN-SCORE-TABLE.
011000     05  WS-DOMAIN-SCORE          PIC S9(01)V9(01) OCCURS 5 TIMES.
011100
011200 01  WS-DOMAIN-SUB                PIC S9(04) COMP VALUE ZEROES.
011300 01  WS-SCORE-MATCH-SW            PIC  X(01) VALUE 'N'.
011400     88  WS-SCORE-MATCHED               VALUE 'Y'.
011500     88  WS-SCORE-NOT-MATCHED           VALUE 'N'.
011600
011700 01  WS-VECTOR-SUB                PIC S9(04) COMP VALUE ZEROES.
011800
011900 01  WS-COUNTERS.
012000     05  WS-RECS-READ             PIC S9(08) COMP VALUE ZEROES.
012100     05  WS-CLIP-WARN-COUNT       PIC S9(08) COMP VALUE ZEROES.
012200 01  WS-COUNTERS-R REDEFINES WS-COUNTERS.
012300     05  WS-COUNTERS-COMP         PIC S9(08) COMP OCCURS 2 TIMES.
012400
012500*****************************************************************
012600* WARNING LINE -- CLIP WARNING, NON-FATAL, SEE BANNER ABOVE.     *
012700*****************************************************************
012800 01  WS-CLIP-WARN-LINE.
012900     05  FILLER                   PIC  X(22) VALUE
013000             'ZMLT110 CLIP WARNING -'.
013100     05  WC-FILE                  PIC  X(12) VALUE SPACES.
013200     05  FILLER                   PIC  X(08) VALUE ' REC # '.
013300     05  WC-REC-NUM               PIC ZZZ,ZZZ,ZZ9.
013400     05  FILLER                   PIC  X(16) VALUE
013500             ' VECTOR COMP # '.
013600     05  WC-COMP-NUM              PIC  9.
013700
013800 PROCEDURE DIVISION.
013900
014000 COPY ZMLTWRKP.
014100
014200*****************************************************************
014300* MAIN PROCESS.                                                 *
014400*****************************************************************
014500 0000-MAIN.
014600     PERFORM 1000-VALIDATE-ONE-FILE THRU 1000-EXIT
014700             VARYING WS-FILE-SEL FROM 1 BY 1
014800             UNTIL WS-FILE-SEL > 2.
014900     PERFORM 9000-TERMINATE         THRU 9000-EXIT.
015000     STOP RUN.
015100
015200*****************************************************************
015300* 1000-VALIDATE-ONE-FILE - OPEN/READ/VALIDATE/CLOSE WHICHEVER    *
015400* PARTITION WS-FILE-SEL NAMES.                                   *
015500*****************************************************************
015600 1000-VALIDATE-ONE-FILE.
015700     PERFORM 1010-OPEN-CURRENT      THRU 1010-EXIT.
015800     SET WS-NOT-EOF                  TO TRUE.
015900     PERFORM 1100-READ-CURRENT       THRU 1100-EXIT.
016000     PERFORM 1200-VALIDATE-ONE-REC   THRU 1200-EXIT
016100             WITH TEST AFTER
016200             UNTIL WS-EOF.
016300     PERFORM 1010-CLOSE-CURRENT      THRU 1010-EXIT.
016400
016500 1000-EXIT.
016600     EXIT.
016700
016800*****************************************************************
016900* 1010-OPEN-CURRENT / 1010-CLOSE-CURRENT SHARE ONE PARAGRAPH     *
017000* NUMBER -- THE PAIR ONLY EVER RUNS BACK TO BACK AROUND THE      *
017100* READ LOOP ABOVE, SAME AS ZMLT090'S OPEN/CLOSE-CURRENT PAIR.    *
017200*****************************************************************
017300 1010-OPEN-CURRENT.
017400     EVALUATE WS-FILE-SEL
017500         WHEN 1
017600             OPEN INPUT TRAIN-OUT
017700             MOVE FS-TRAIN              TO EW-FILE-STATUS
017800         WHEN 2
017900             OPEN INPUT TEST-OUT
018000             MOVE FS-TEST               TO EW-FILE-STATUS
018100     END-EVALUATE.
018200     MOVE 'ZMLT110'                TO EW-PROGRAM.
018300     MOVE WS-FILE-NAME(WS-FILE-SEL) TO EW-FILE.
018400     MOVE '1010'                   TO EW-PARAGRAPH.
018500     PERFORM 9990-CHECK-STATUS   THRU 9990-EXIT.
018600
018700 1010-CLOSE-CURRENT.
018800     EVALUATE WS-FILE-SEL
018900         WHEN 1
019000             CLOSE TRAIN-OUT
019100             MOVE FS-TRAIN              TO EW-FILE-STATUS
019200         WHEN 2
019300             CLOSE TEST-OUT
019400             MOVE FS-TEST               TO EW-FILE-STATUS
019500     END-EVALUATE.
019600     PERFORM 9990-CHECK-STATUS   THRU 9990-EXIT.
019700
019800 1010-EXIT.
019900     EXIT.
020000
020100*****************************************************************
020200* 1100-READ-CURRENT.                                            *
020300*****************************************************************
020400 1100-READ-CURRENT.
020500     EVALUATE WS-FILE-SEL
020600         WHEN 1
020700             READ TRAIN-OUT INTO ZMLT-INTERACTION-RECORD
020800                 AT END
020900                     SET WS-EOF            TO TRUE
021000                 NOT AT END
021100                     MOVE FS-TRAIN         TO EW-FILE-STATUS
021200             END-READ
021300         WHEN 2
021400             READ TEST-OUT INTO ZMLT-INTERACTION-RECORD
021500                 AT END
021600                     SET WS-EOF            TO TRUE
021700                 NOT AT END
021800                     MOVE FS-TEST          TO EW-FILE-STATUS
021900             END-READ
022000     END-EVALUATE.
022100     IF  NOT WS-EOF
022200         ADD 1                     TO WS-RECS-READ
022300         MOVE 'ZMLT110'            TO EW-PROGRAM
022400         MOVE WS-FILE-NAME(WS-FILE-SEL) TO EW-FILE
022500         MOVE '1100'               TO EW-PARAGRAPH
022600         PERFORM 9990-CHECK-STATUS THRU 9990-EXIT
022700     END-IF.
022800
022900 1100-EXIT.
023000     EXIT.
023100
023200*****************************************************************
023300* 1200-VALIDATE-ONE-REC - ONE RECORD THROUGH ALL FOUR CHECKS IN  *
023400* THE ORDER THE SPEC'S VALIDATION SECTION LISTS THEM.            *
023500*****************************************************************
023600 1200-VALIDATE-ONE-REC.
023700     IF  NOT WS-EOF
023800         PERFORM 1300-CHECK-REQUIRED     THRU 1300-EXIT
023900         PERFORM 1400-CLIP-VECTORS       THRU 1400-EXIT
024000         PERFORM 1500-CHECK-ENGAGEMENT   THRU 1500-EXIT
024100         PERFORM 1600-CHECK-BOOKING-PROB THRU 1600-EXIT
024200         PERFORM 1100-READ-CURRENT       THRU 1100-EXIT
024300     END-IF.
024400
024500 1200-EXIT.
024600     EXIT.
024700
024800*****************************************************************
024900* 1300-CHECK-REQUIRED - SPEC'S VALIDATION SECTION, FIRST BULLET. *
025000*                                                                *
025100* USER-HASH AND ITEM-DESTINATION-ID ARE THE ONLY TWO OF THE SIX  *
025200* REQUIRED FIELDS THIS RECORD SHAPE CAN ACTUALLY SHOW "MISSING"  *
025300* ON -- BOTH ARE ALPHANUMERIC AND BLANK MEANS ABSENT.  THE OTHER *
025400* FOUR (THE USER-CLIMATE-PREF COMPONENT DATA-CLEANING'S DROP-    *
025500* MISSING PASS CHECKS, RECOMMENDATION-SCORE, ENGAGEMENT-SCORE    *
025600* AND BOOKING-PROBABILITY) ARE NUMERIC FIELDS WITH NO MISSING    *
025700* REPRESENTATION OF THEIR OWN -- DATA-CLEANING ALREADY DROPPED   *
025800* ANY ROW MISSING THEM BEFORE FINAL WAS EVER BUILT, AND THE      *
025900* DOMAIN CHECKS BELOW CATCH ENGAGEMENT-SCORE AND BOOKING-        *
026000* PROBABILITY AT AN INVALID VALUE IF ONE EVER SLIPPED THROUGH.   *
026100* NOTHING FURTHER TO CHECK ON THOSE FOUR HERE.                   *
026200*****************************************************************
026300 1300-CHECK-REQUIRED.
026400     IF  II-USER-HASH = SPACES
026500         MOVE 'ZMLT110'            TO EW-PROGRAM
026600         MOVE 'REQUIRED FIELD USER-HASH IS MISSING'
026700                                   TO EW-REASON
026800         PERFORM 9980-ABEND      THRU 9980-EXIT
026900     END-IF.
027000     IF  II-ITEM-DESTINATION-ID = SPACES
027100         MOVE 'ZMLT110'            TO EW-PROGRAM
027200         MOVE 'REQUIRED FIELD ITEM-DESTINATION-ID IS MISSING'
027300                                   TO EW-REASON
027400         PERFORM 9980-ABEND      THRU 9980-EXIT
027500     END-IF.
027600
027700 1300-EXIT.
027800     EXIT.
027900
028000*****************************************************************
028100* 1400-CLIP-VECTORS - SPEC'S VALIDATION SECTION, SECOND BULLET.  *
028200* OUT-OF-RANGE CLIPPED WITH A WARNING, NOT A HARD ERROR -- SAME  *
028300* CLIP RULE ZMLT050 APPLIES DURING FEATURE-ENGINEERING, JUST     *
028400* WITH A DISPLAYED WARNING HERE SINCE THIS STEP IS SUPPOSED TO   *
028500* BE A CLEAN PASS-THROUGH CHECK, NOT ANOTHER CLEANING STAGE.     *
028600*****************************************************************
028700 1400-CLIP-VECTORS.
028800     PERFORM 1410-CLIP-ONE-PAIR  THRU 1410-EXIT
028900             VARYING WS-VECTOR-SUB FROM 1 BY 1
029000             UNTIL WS-VECTOR-SUB > 8.
029100
029200 1400-EXIT.
029300     EXIT.
029400
029500*****************************************************************
029600* 1410-CLIP-ONE-PAIR - ONE USER-VECTOR AND ONE ITEM-VECTOR       *
029700* COMPONENT PER CALL, VIA THE OCCURS-TABLE REDEFINES.            *
029800*****************************************************************
029900 1410-CLIP-ONE-PAIR.
030000     IF  II-USER-VECTOR-COMP(WS-VECTOR-SUB) < 0
030100         MOVE ZEROES   TO II-USER-VECTOR-COMP(WS-VECTOR-SUB)
030200         PERFORM 1420-WARN-CLIP   THRU 1420-EXIT
030300     END-IF.
030400     IF  II-USER-VECTOR-COMP(WS-VECTOR-SUB) > 1
030500         MOVE 1        TO II-USER-VECTOR-COMP(WS-VECTOR-SUB)
030600         PERFORM 1420-WARN-CLIP   THRU 1420-EXIT
030700     END-IF.
030800     IF  II-ITEM-VECTOR-COMP(WS-VECTOR-SUB) < 0
030900         MOVE ZEROES   TO II-ITEM-VECTOR-COMP(WS-VECTOR-SUB)
031000         PERFORM 1420-WARN-CLIP   THRU 1420-EXIT
031100     END-IF.
031200     IF  II-ITEM-VECTOR-COMP(WS-VECTOR-SUB) > 1
031300         MOVE 1        TO II-ITEM-VECTOR-COMP(WS-VECTOR-SUB)
031400         PERFORM 1420-WARN-CLIP   THRU 1420-EXIT
031500     END-IF.
031600
031700 1410-EXIT.
031800     EXIT.
031900
032000*****************************************************************
032100* 1420-WARN-CLIP.                                               *
032200*****************************************************************
032300 1420-WARN-CLIP.
032400     ADD 1                          TO WS-CLIP-WARN-COUNT.
032500     MOVE WS-FILE-NAME(WS-FILE-SEL) TO WC-FILE.
032600     MOVE WS-RECS-READ              TO WC-REC-NUM.
032700     MOVE WS-VECTOR-SUB             TO WC-COMP-NUM.
032800     DISPLAY WS-CLIP-WARN-LINE.
032900
033000 1420-EXIT.
033100     EXIT.
033200
033300*****************************************************************
033400* 1500-CHECK-ENGAGEMENT - SPEC'S VALIDATION SECTION, THIRD       *
033500* BULLET.  SAME SERIAL TABLE SEARCH ZMLT100 USES TO CLASSIFY A   *
033600* ROW, HERE JUST LOOKING FOR A MATCH RATHER THAN A CLASS INDEX.  *
033700*****************************************************************
033800 1500-CHECK-ENGAGEMENT.
033900     SET WS-SCORE-NOT-MATCHED         TO TRUE.
034000     PERFORM 1510-MATCH-ONE-DOMAIN  THRU 1510-EXIT
034100             VARYING WS-DOMAIN-SUB FROM 1 BY 1
034200             UNTIL WS-DOMAIN-SUB > 5.
034300     IF  WS-SCORE-NOT-MATCHED
034400         MOVE 'ZMLT110'            TO EW-PROGRAM
034500         MOVE 'ENGAGEMENT-SCORE NOT IN {-1,0,1,3,5} DOMAIN'
034600                                   TO EW-REASON
034700         PERFORM 9980-ABEND      THRU 9980-EXIT
034800     END-IF.
034900
035000 1500-EXIT.
035100     EXIT.
035200
035300*****************************************************************
035400* 1510-MATCH-ONE-DOMAIN.                                        *
035500*****************************************************************
035600 1510-MATCH-ONE-DOMAIN.
035700     IF  II-ENGAGEMENT-SCORE = WS-DOMAIN-SCORE(WS-DOMAIN-SUB)
035800         SET WS-SCORE-MATCHED        TO TRUE
035900     END-IF.
036000
036100 1510-EXIT.
036200     EXIT.
036300
036400*****************************************************************
036500* 1600-CHECK-BOOKING-PROB - SPEC'S VALIDATION SECTION, FOURTH    *
036600* BULLET.  II-BOOKING-PROBABILITY IS AN UNSIGNED SINGLE DIGIT,   *
036700* SO ONLY 0 AND 1 ARE LEGAL.                                     *
036800*****************************************************************
036900 1600-CHECK-BOOKING-PROB.
037000     IF  II-BOOKING-PROBABILITY NOT = 0 AND
037100         II-BOOKING-PROBABILITY NOT = 1
037200         MOVE 'ZMLT110'            TO EW-PROGRAM
037300         MOVE 'BOOKING-PROBABILITY NOT IN {0,1} DOMAIN'
037400                                   TO EW-REASON
037500         PERFORM 9980-ABEND      THRU 9980-EXIT
037600     END-IF.
037700
037800 1600-EXIT.
037900     EXIT.
038000
038100*****************************************************************
038200* 9000-TERMINATE.                                               *
038300*****************************************************************
038400 9000-TERMINATE.
038500     DISPLAY 'ZMLT110 RECORDS VALIDATED: '   WS-RECS-READ.
038600     DISPLAY 'ZMLT110 VECTOR CLIP WARNINGS: ' WS-CLIP-WARN-COUNT.
038700
038800 9000-EXIT.
038900     EXIT.
