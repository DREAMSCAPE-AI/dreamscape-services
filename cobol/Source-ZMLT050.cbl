000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZMLT050.
000300 AUTHOR.        R HALVORSEN.
000400 INSTALLATION.  DREAMSCAPE TRAVEL SYSTEMS - DATA ENGINEERING.
000500 DATE-WRITTEN.  03/25/1994.
000600 DATE-COMPILED.
000700 SECURITY.      DREAMSCAPE INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZMLT050 - FEATURE-ENGINEERING                                *
001100*                                                               *
001200* MERGED already carries the two 8-D vectors as named fields    *
001300* (they came across that way from ZMLTUSRC/ZMLTRECC), so there  *
001400* is no real "unpack" work left to do here beyond re-clipping   *
001500* them defensively through the OCCURS-table REDEFINES.  The     *
001600* real work of this step is the derived fields: age from date   *
001700* of birth, season and weekend flag from the creation           *
001800* timestamp, days until departure from the latest search, and   *
001900* the budget-default safety net for left-join misses out of     *
002000* ZMLT040.                                                      *
002100*                                                               *
002200* Date       UserID   Description                               *
002300* ---------- -------- ----------------------------------------- *
002400* 03/25/1994 RHALVORS INITIAL VERSION PER DS-0121.               *DS-0121 
002500* 06/14/1995 TOKONKWO ADDED THE JULIAN-DAY WEEKDAY CALC - WAS    *
002600*            TOKONKWO DOING A 7-WAY EVALUATE ON THE DAY NAME     *
002700*            TOKONKWO BEFORE, THIS IS A LOT LESS CODE, DS-0164.  *DS-0164 
002800* 01/06/1998 MSANTANA REVIEWED FOR Y2K - AGE AND DEPARTURE MATH  *
002900*            MSANTANA ALREADY ROUTE THROUGH THE 4-DIGIT-YEAR     *
003000*            MSANTANA JULIAN ROUTINE IN ZMLTWRKC, NO CHANGE.     *
003100* 09/02/1999 MSANTANA Y2K CERTIFICATION SIGN-OFF, DS-0400.       *DS-0400 
003200* 04/17/2001 DFENWICK CLIPPED DAYS-UNTIL-DEPARTURE TO ZERO ON A  *
003300*            DFENWICK NEGATIVE RESULT INSTEAD OF ABENDING ON THE *
003400*            DFENWICK UNSIGNED MOVE, OPS-5060.                   *OPS-5060
003500* 10/30/2003 DFENWICK ADDED FILE-STATUS CHECKS VIA ZMLTWRKC      *
003600*            DFENWICK INSTEAD OF THE HOME-GROWN ONES, DS-0588.   *DS-0588 
003700* 06/19/2006 PABERNAT RE-APPLIED THE BUDGET DEFAULTS HERE TOO,   *
003800*            PABERNAT NOT JUST AT EXTRACT, SO A LEFT-JOIN MISS   *
003900*            PABERNAT OUT OF ZMLT040 STILL GETS 0.00/5000.00,    *
004000*            PABERNAT DS-0711.                                  * DS-0711 
004100*                                                               *
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     UPSI-0 ON  STATUS IS ZMLT-DEBUG-ON
004700            OFF STATUS IS ZMLT-DEBUG-OFF.
004800     CLASS NUMERIC-CONTENT IS '0' THRU '9'.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT MERGED    ASSIGN TO MERGEDF
005300            FILE STATUS IS FS-MERGED.
005400     SELECT FEATURED  ASSIGN TO FEATRDF
005500            FILE STATUS IS FS-FEATURED.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000*****************************************************************
006100* MERGED AND FEATURED ARE BOTH INTERACTION-RECORD SHAPED (560   *
006200* BYTES) -- THE FD RECORDS STAY GENERIC HERE AND THE REAL       *
006300* II-FIELD NAMES LIVE ONCE IN WORKING-STORAGE (COPY ZMLTINTC    *
006400* BELOW), MOVED IN AND OUT VIA READ INTO / WRITE FROM, SO THE   *
006500* COPYBOOK IS NOT COPIED TWICE UNDER TWO FD NAMES.               *
006600*****************************************************************
006700 FD  MERGED
006800     RECORDING MODE IS F.
006900 01  MR-RECORD-AREA               PIC  X(560).
007000
007100 FD  FEATURED
007200     RECORDING MODE IS F.
007300 01  FR-RECORD-AREA               PIC  X(560).
007400
007500 WORKING-STORAGE SECTION.
007600 COPY ZMLTWRKC.
007700 COPY ZMLTINTC.
007800
007900 01  WS-FILE-STATUSES.
008000     05  FS-MERGED                PIC  X(02) VALUE SPACES.
008100     05  FS-FEATURED              PIC  X(02) VALUE SPACES.
008200
008300 01  WS-SWITCHES.
008400     05  WS-EOF-SW                PIC  X(01) VALUE 'N'.
008500         88  WS-EOF                      VALUE 'Y'.
008600         88  WS-NOT-EOF                  VALUE 'N'.
008700
008800 01  WS-AGE-YEARS                 PIC S9(05) COMP VALUE ZEROES.
008900 01  WS-DEPARTURE-DAYS            PIC S9(09) COMP VALUE ZEROES.
009000 01  WS-CREATED-JDN               PIC S9(09) COMP VALUE ZEROES.
009100 01  WS-DEPART-JDN                PIC S9(09) COMP VALUE ZEROES.
009200 01  WS-BIRTH-JDN                 PIC S9(09) COMP VALUE ZEROES.
009300 01  WS-TODAY-JDN                 PIC S9(09) COMP VALUE ZEROES.
009400 01  WS-VECTOR-SUB                PIC S9(04) COMP VALUE ZEROES.
009500
009600 01  WS-ACCUMULATORS.
009700     05  WS-RECS-READ             PIC S9(08) COMP VALUE ZEROES.
009800     05  WS-RECS-WRITTEN          PIC S9(08) COMP VALUE ZEROES.
009900     05  WS-AGE-MISSING           PIC S9(08) COMP VALUE ZEROES.
010000     05  WS-DEPART-MISSING        PIC S9(08) COMP VALUE ZEROES.
010100 01  WS-ACCUM-R REDEFINES WS-ACCUMULATORS.
010200     05  WS-ACCUM-COMP            PIC S9(08) COMP OCCURS 4 TIMES.
010300
010400 01  WS-COUNTS-LINE.
010500     05  FILLER                   PIC  X(12) VALUE
010600             'ZMLT050 IN:'.
010700     05  WC-READ                  PIC ZZZ,ZZZ,ZZ9.
010800     05  FILLER                   PIC  X(01) VALUE SPACE.
010900     05  FILLER                   PIC  X(12) VALUE
011000             'OUT:      '.
011100     05  WC-WRITTEN               PIC ZZZ,ZZZ,ZZ9.
011200
011300 PROCEDURE DIVISION.
011400
011500 COPY ZMLTWRKP.
011600
011700*****************************************************************
011800* MAIN PROCESS.                                                 *
011900*****************************************************************
012000 0000-MAIN.
012100     PERFORM 1000-INITIALIZE        THRU 1000-EXIT.
012200     PERFORM 2000-PROCESS-REC       THRU 2000-EXIT
012300             WITH TEST AFTER
012400             UNTIL WS-EOF.
012500     PERFORM 9000-TERMINATE         THRU 9000-EXIT.
012600     STOP RUN.
012700
012800*****************************************************************
012900* INITIALIZE.                                                   *
013000*****************************************************************
013100 1000-INITIALIZE.
013200     PERFORM 9950-GET-RUN-DATE    THRU 9950-EXIT.
013300     MOVE RD-TODAY-CCYY-MM-DD     TO DW-DATE-IN.
013400     PERFORM 9960-CALC-JDN        THRU 9960-EXIT.
013500     MOVE DW-JDN                  TO WS-TODAY-JDN.
013600
013700     OPEN INPUT  MERGED.
013800     MOVE 'ZMLT050'               TO EW-PROGRAM.
013900     MOVE 'MERGED'                TO EW-FILE.
014000     MOVE '1000'                  TO EW-PARAGRAPH.
014100     MOVE FS-MERGED               TO EW-FILE-STATUS.
014200     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
014300
014400     OPEN OUTPUT FEATURED.
014500     MOVE 'FEATURED'              TO EW-FILE.
014600     MOVE FS-FEATURED             TO EW-FILE-STATUS.
014700     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
014800
014900     PERFORM 2100-READ-REC        THRU 2100-EXIT.
015000
015100 1000-EXIT.
015200     EXIT.
015300
015400*****************************************************************
015500* 2000-PROCESS-REC.                                             *
015600*****************************************************************
015700 2000-PROCESS-REC.
015800     IF  NOT WS-EOF
015900         PERFORM 2200-CLIP-VECTORS    THRU 2200-EXIT
016000         PERFORM 2300-CALC-AGE        THRU 2300-EXIT
016100         PERFORM 2400-CALC-SEASON     THRU 2400-EXIT
016200         PERFORM 2500-CALC-DEPARTURE  THRU 2500-EXIT
016300         PERFORM 2600-APPLY-BUDGET    THRU 2600-EXIT
016400         MOVE ZEROES               TO II-DAYS-SINCE-LAST-SEARCH
016500                                       II-DAYS-SINCE-LAST-BOOKING
016600         PERFORM 2700-WRITE-FEATURED  THRU 2700-EXIT
016700         PERFORM 2100-READ-REC        THRU 2100-EXIT
016800     END-IF.
016900
017000 2000-EXIT.
017100     EXIT.
017200
017300*****************************************************************
017400* 2100-READ-REC.                                                *
017500*****************************************************************
017600 2100-READ-REC.
017700     READ MERGED INTO ZMLT-INTERACTION-RECORD
017800         AT END
017900             SET WS-EOF               TO TRUE
018000         NOT AT END
018100             ADD 1                    TO WS-RECS-READ
018200     END-READ.
018300
018400 2100-EXIT.
018500     EXIT.
018600
018700*****************************************************************
018800* 2200-CLIP-VECTORS - BUSINESS RULE 16, APPLIED DEFENSIVELY AT  *
018900* THIS STEP AS WELL AS AT CLEANING SO A BAD COMPONENT NEVER     *
019000* RIDES THROUGH LABEL-CONSTRUCTION'S ARITHMETIC.                 *
019100*****************************************************************
019200 2200-CLIP-VECTORS.
019300     PERFORM 2210-CLIP-ONE-PAIR  THRU 2210-EXIT
019400             VARYING WS-VECTOR-SUB FROM 1 BY 1
019500             UNTIL WS-VECTOR-SUB > 8.
019600
019700 2200-EXIT.
019800     EXIT.
019900
020000*****************************************************************
020100* 2210-CLIP-ONE-PAIR - ONE USER-VECTOR AND ONE ITEM-VECTOR      *
020200* COMPONENT PER CALL, VIA THE OCCURS-TABLE REDEFINES.            *
020300*****************************************************************
020400 2210-CLIP-ONE-PAIR.
020500     IF  II-USER-VECTOR-COMP(WS-VECTOR-SUB) < 0
020600         MOVE ZEROES   TO II-USER-VECTOR-COMP(WS-VECTOR-SUB)
020700     END-IF.
020800     IF  II-USER-VECTOR-COMP(WS-VECTOR-SUB) > 1
020900         MOVE 1        TO II-USER-VECTOR-COMP(WS-VECTOR-SUB)
021000     END-IF.
021100     IF  II-ITEM-VECTOR-COMP(WS-VECTOR-SUB) < 0
021200         MOVE ZEROES   TO II-ITEM-VECTOR-COMP(WS-VECTOR-SUB)
021300     END-IF.
021400     IF  II-ITEM-VECTOR-COMP(WS-VECTOR-SUB) > 1
021500         MOVE 1        TO II-ITEM-VECTOR-COMP(WS-VECTOR-SUB)
021600     END-IF.
021700
021800 2210-EXIT.
021900     EXIT.
022000
022100*****************************************************************
022200* 2300-CALC-AGE - BUSINESS RULE 6.  A BLANK DATE OF BIRTH       *
022300* LEAVES THE AGE AT ZERO, WHICH DATA-CLEANING'S DROP-MISSING    *
022400* AND MEDIAN-IMPUTE PASSES TREAT AS "MISSING" DOWNSTREAM.       *
022500*****************************************************************
022600 2300-CALC-AGE.
022700     IF  II-DATE-OF-BIRTH = SPACES OR II-DATE-OF-BIRTH = ZEROES
022800         MOVE ZEROES               TO II-USER-AGE
022900         ADD 1                     TO WS-AGE-MISSING
023000     ELSE
023100         MOVE II-DATE-OF-BIRTH     TO DW-DATE-IN
023200         PERFORM 9960-CALC-JDN   THRU 9960-EXIT
023300         MOVE DW-JDN               TO WS-BIRTH-JDN
023400         COMPUTE WS-AGE-YEARS =
023500                 (WS-TODAY-JDN - WS-BIRTH-JDN) / 365
023600         IF  WS-AGE-YEARS < 18
023700             MOVE 18               TO II-USER-AGE
023800         ELSE
023900             IF  WS-AGE-YEARS > 100
024000                 MOVE 100          TO II-USER-AGE
024100             ELSE
024200                 MOVE WS-AGE-YEARS TO II-USER-AGE
024300             END-IF
024400         END-IF
024500     END-IF.
024600
024700 2300-EXIT.
024800     EXIT.
024900
025000*****************************************************************
025100* 2400-CALC-SEASON - BUSINESS RULE 7.  TIMESTAMP WAS ALREADY    *
025200* SET TO CREATED-AT BY ZMLT040; THE MONTH AND WEEKDAY BOTH      *
025300* COME OFF THE SAME REDEFINES.                                  *
025400*****************************************************************
025500 2400-CALC-SEASON.
025600     EVALUATE II-TS-MM
025700         WHEN '12' WHEN '01' WHEN '02'
025800             MOVE 'WINTER' TO II-SEASON
025900         WHEN '03' WHEN '04' WHEN '05'
026000             MOVE 'SPRING' TO II-SEASON
026100         WHEN '06' WHEN '07' WHEN '08'
026200             MOVE 'SUMMER' TO II-SEASON
026300         WHEN OTHER
026400             MOVE 'AUTUMN' TO II-SEASON
026500     END-EVALUATE.
026600
026700     MOVE II-TIMESTAMP(1:10)       TO DW-DATE-IN.
026800     PERFORM 9960-CALC-JDN       THRU 9960-EXIT.
026900     MOVE DW-JDN                   TO WS-CREATED-JDN.
027000     IF  DW-IS-SATURDAY OR DW-IS-SUNDAY
027100         MOVE 'Y'                  TO II-IS-WEEKEND
027200     ELSE
027300         MOVE 'N'                  TO II-IS-WEEKEND
027400     END-IF.
027500
027600 2400-EXIT.
027700     EXIT.
027800
027900*****************************************************************
028000* 2500-CALC-DEPARTURE - BUSINESS RULE 8.  ZMLT040 CARRIED THE   *
028100* LATEST SEARCH'S RAW DEPARTURE-DATE FORWARD IN                  *
028200* II-SEARCH-DEPARTURE-DATE; NOTHING AFTER THIS STEP NEEDS IT.   *
028300*****************************************************************
028400 2500-CALC-DEPARTURE.
028500     IF  II-SEARCH-DEPARTURE-DATE = SPACES
028600         MOVE ZEROES               TO II-DAYS-UNTIL-DEPARTURE
028700         ADD 1                     TO WS-DEPART-MISSING
028800     ELSE
028900         MOVE II-SEARCH-DEPARTURE-DATE TO DW-DATE-IN
029000         PERFORM 9960-CALC-JDN   THRU 9960-EXIT
029100         MOVE DW-JDN               TO WS-DEPART-JDN
029200         COMPUTE WS-DEPARTURE-DAYS =
029300                 WS-DEPART-JDN - WS-CREATED-JDN
029400         IF  WS-DEPARTURE-DAYS < 0
029500             MOVE ZEROES           TO II-DAYS-UNTIL-DEPARTURE
029600         ELSE
029700             IF  WS-DEPARTURE-DAYS > 365
029800                 MOVE 365          TO II-DAYS-UNTIL-DEPARTURE
029900             ELSE
030000                 MOVE WS-DEPARTURE-DAYS
030100                                   TO II-DAYS-UNTIL-DEPARTURE
030200             END-IF
030300         END-IF
030400     END-IF.
030500
030600 2500-EXIT.
030700     EXIT.
030800
030900*****************************************************************
031000* 2600-APPLY-BUDGET - BUSINESS RULE 9 SAFETY NET, SEE THE       *
031100* 2009-06-19 CHANGE-LOG ENTRY ABOVE.                             *
031200*****************************************************************
031300 2600-APPLY-BUDGET.
031400     IF  II-BUDGET-MIN = ZEROES AND II-BUDGET-MAX = ZEROES
031500         MOVE 5000.00              TO II-BUDGET-MAX
031600     END-IF.
031700
031800 2600-EXIT.
031900     EXIT.
032000
032100*****************************************************************
032200* 2700-WRITE-FEATURED.                                           *
032300*****************************************************************
032400 2700-WRITE-FEATURED.
032500     WRITE FR-RECORD-AREA FROM ZMLT-INTERACTION-RECORD.
032600     MOVE 'ZMLT050'               TO EW-PROGRAM.
032700     MOVE 'FEATURED'              TO EW-FILE.
032800     MOVE '2700'                  TO EW-PARAGRAPH.
032900     MOVE FS-FEATURED             TO EW-FILE-STATUS.
033000     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
033100     ADD 1                        TO WS-RECS-WRITTEN.
033200
033300 2700-EXIT.
033400     EXIT.
033500
033600*****************************************************************
033700* 9000-TERMINATE.                                               *
033800*****************************************************************
033900 9000-TERMINATE.
034000     CLOSE MERGED.
034100     CLOSE FEATURED.
034200
034300     MOVE WS-RECS-READ            TO WC-READ.
034400     MOVE WS-RECS-WRITTEN         TO WC-WRITTEN.
034500     DISPLAY WS-COUNTS-LINE.
034600     DISPLAY 'ZMLT050 AGE MISSING: '     WS-AGE-MISSING
034700             ' DEPARTURE MISSING: '      WS-DEPART-MISSING.
034800
034900 9000-EXIT.
035000     EXIT.
