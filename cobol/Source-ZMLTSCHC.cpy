000100*****************************************************************
000200* ZMLTSCHC -  Search-event record.                               *
000300*                                                                *
000400* Shared by SEARCHES-IN (raw search log, sorted USER-ID /        *
000500* SEARCHED-AT descending) and SEARCHES-EXTRACT (ZMLT030's one-   *
000600* row-per-user "latest search" output).                          *
000700*****************************************************************
000800 01  ZMLT-SEARCH-RECORD.
000900     05  SR-SEARCH-ID            PIC  X(12).
001000     05  SR-USER-ID              PIC  X(12).
001100     05  SR-SEARCH-ORIGIN        PIC  X(03).
001200     05  SR-SEARCH-DESTINATION   PIC  X(03).
001300     05  SR-DEPARTURE-DATE       PIC  X(10).
001400     05  SR-RETURN-DATE          PIC  X(10).
001500     05  SR-SEARCH-PASSENGERS    PIC  9(02).
001600     05  SR-SEARCH-CABIN-CLASS   PIC  X(10).
001700     05  SR-SEARCHED-AT          PIC  X(19).
001800     05  SR-RESULTS-COUNT        PIC  9(04).
001900     05  FILLER                  PIC  X(05).
