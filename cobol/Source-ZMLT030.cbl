000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZMLT030.
000300 AUTHOR.        R HALVORSEN.
000400 INSTALLATION.  DREAMSCAPE TRAVEL SYSTEMS - DATA ENGINEERING.
000500 DATE-WRITTEN.  03/18/1994.
000600 DATE-COMPILED.
000700 SECURITY.      DREAMSCAPE INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZMLT030 - EXTRACT-SEARCHES                                   *
001100*                                                               *
001200* SEARCHES-IN arrives from the sort step already in USER-ID /   *
001300* SEARCHED-AT DESCENDING sequence (see the JCL SORT card ahead  *
001400* of this step), so the first row this program sees for a      *
001500* given USER-ID is that user's most recent search.  Every row  *
001600* behind it for the same user is older and is thrown away      *
001700* without being looked at again - BUSINESS RULE 4 only wants   *
001800* the single latest search per user, and if the latest one is  *
001900* outside the trailing window then nothing older can be inside *
002000* it either, so the whole group is skipped.                    *
002100*                                                               *
002200* Date       UserID   Description                               *
002300* ---------- -------- ----------------------------------------- *
002400* 03/18/1994 RHALVORS INITIAL VERSION PER DS-0119.               *DS-0119 
002500* 11/30/1994 TOKONKWO ADDED USERS-KEPT COUNTER FOR THE OPS       *
002600*            TOKONKWO RECONCILIATION REPORT, REQUEST OPS-3313.   *OPS-3313
002700* 06/14/1995 TOKONKWO RELIED ON SORT SEQUENCE INSTEAD OF A       *
002800*            TOKONKWO HIGH-VALUES COMPARE TABLE TO FIND THE      *
002900*            TOKONKWO LATEST SEARCH - MUCH CHEAPER, DS-0163.     *DS-0163 
003000* 01/06/1998 MSANTANA REVIEWED FOR Y2K - SEARCHED-AT IS A FULL   *
003100*            MSANTANA 4-DIGIT-YEAR STRING, NO CHANGE REQUIRED.   *
003200* 09/02/1999 MSANTANA Y2K CERTIFICATION SIGN-OFF, DS-0400.       *DS-0400 
003300* 04/17/2001 DFENWICK MOVED THE WINDOW-DAYS CONSTANT UP NEXT TO  *
003400*            DFENWICK THE OTHER CONFIG CONSTANTS, OPS-5041.      *OPS-5041
003500* 10/30/2003 DFENWICK ADDED FILE-STATUS CHECKS VIA ZMLTWRKC      *
003600*            DFENWICK INSTEAD OF THE HOME-GROWN ONES, DS-0588.   *DS-0588
003700* 06/19/2007 TOKONKWO 2300-CHECK-WINDOW WAS TESTING THE AGE      *
003800*            TOKONKWO WINDOW ONLY AND KEEPING ROWS WITH A BLANK  *
003900*            TOKONKWO USER-ID THAT FELL INSIDE IT - ZMLT040      *
004000*            TOKONKWO CANNOT JOIN THOSE BACK TO A USER, SO THEY  *
004100*            TOKONKWO WERE RIDING ALONG IN SEARCHES-EXTRACT FOR  *
004200*            TOKONKWO NOTHING.  NOW REJECTED AND COUNTED         *
004300*            TOKONKWO SEPARATELY, PER DS-0733.                   *DS-0733
004400*                                                               *
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     UPSI-0 ON  STATUS IS ZMLT-DEBUG-ON
005000            OFF STATUS IS ZMLT-DEBUG-OFF.
005100     CLASS NUMERIC-CONTENT IS '0' THRU '9'.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SEARCHES-IN      ASSIGN TO SEARCHIN
005600            FILE STATUS IS FS-SEARCHES-IN.
005700     SELECT SEARCHES-EXTRACT ASSIGN TO SEARCHEX
005800            FILE STATUS IS FS-SEARCHES-EXTR.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 FD  SEARCHES-IN
006400     RECORDING MODE IS F.
006500     COPY ZMLTSCHC.
006600
006700 FD  SEARCHES-EXTRACT
006800     RECORDING MODE IS F.
006900 01  ZMLT-SEARCH-RECORD-OUT.
007000     05  SO-RECORD                PIC  X(90).
007100
007200 WORKING-STORAGE SECTION.
007300 COPY ZMLTWRKC.
007400
007500 01  WS-FILE-STATUSES.
007600     05  FS-SEARCHES-IN           PIC  X(02) VALUE SPACES.
007700     05  FS-SEARCHES-EXTR         PIC  X(02) VALUE SPACES.
007800
007900 01  WS-SWITCHES.
008000     05  WS-EOF-SW                PIC  X(01) VALUE 'N'.
008100         88  WS-EOF                      VALUE 'Y'.
008200         88  WS-NOT-EOF                  VALUE 'N'.
008300     05  WS-FIRST-CARD-SW         PIC  X(01) VALUE 'Y'.
008400         88  WS-FIRST-CARD               VALUE 'Y'.
008500         88  WS-NOT-FIRST-CARD           VALUE 'N'.
008600     05  WS-NEW-USER-SW           PIC  X(01) VALUE 'N'.
008700         88  WS-NEW-USER                 VALUE 'Y'.
008800         88  WS-SAME-USER                VALUE 'N'.
008900     05  WS-KEEP-SW               PIC  X(01) VALUE 'N'.
009000         88  WS-KEEP                     VALUE 'Y'.
009100         88  WS-DO-NOT-KEEP               VALUE 'N'.
009200
009300 01  WS-PREV-USER-ID              PIC  X(12) VALUE SPACES.
009400 01  WS-WINDOW-DAYS               PIC  9(03) VALUE 090.
009500 01  WS-SEARCHED-JDN               PIC S9(09) COMP VALUE ZEROES.
009600 01  WS-TODAY-JDN                  PIC S9(09) COMP VALUE ZEROES.
009700 01  WS-AGE-DAYS                   PIC S9(09) COMP VALUE ZEROES.
009800
009900 01  WS-ACCUMULATORS.
010000     05  WS-SEARCHES-READ         PIC S9(08) COMP VALUE ZEROES.
010100     05  WS-USERS-KEPT            PIC S9(08) COMP VALUE ZEROES.
010200     05  WS-USERS-OUT-OF-WINDOW   PIC S9(08) COMP VALUE ZEROES.
010300     05  WS-BLANK-USERID-CNT      PIC S9(08) COMP VALUE ZEROES.
010400 01  WS-ACCUM-R REDEFINES WS-ACCUMULATORS.
010500     05  WS-ACCUM-COMP            PIC S9(08) COMP OCCURS 4 TIMES.
010600
010700 01  WS-COUNTS-LINE.
010800     05  FILLER                   PIC  X(23) VALUE
010900             'ZMLT030 SEARCHES READ: '.
011000     05  WC-READ                  PIC ZZZ,ZZZ,ZZ9.
011100     05  FILLER                   PIC  X(01) VALUE SPACE.
011200     05  FILLER                   PIC  X(16) VALUE
011300             'USERS KEPT:   '.
011400     05  WC-KEPT                  PIC ZZZ,ZZZ,ZZ9.
011500
011600 PROCEDURE DIVISION.
011700
011800 COPY ZMLTWRKP.
011900
012000*****************************************************************
012100* MAIN PROCESS.                                                 *
012200*****************************************************************
012300 0000-MAIN.
012400     PERFORM 1000-INITIALIZE        THRU 1000-EXIT.
012500     PERFORM 2000-PROCESS-SEARCH    THRU 2000-EXIT
012600             WITH TEST AFTER
012700             UNTIL WS-EOF.
012800     PERFORM 9000-TERMINATE         THRU 9000-EXIT.
012900     STOP RUN.
013000
013100*****************************************************************
013200* INITIALIZE.                                                   *
013300*****************************************************************
013400 1000-INITIALIZE.
013500     PERFORM 9950-GET-RUN-DATE    THRU 9950-EXIT.
013600     MOVE RD-TODAY-CCYY-MM-DD     TO DW-DATE-IN.
013700     PERFORM 9960-CALC-JDN        THRU 9960-EXIT.
013800     MOVE DW-JDN                  TO WS-TODAY-JDN.
013900
014000     OPEN INPUT  SEARCHES-IN.
014100     MOVE 'ZMLT030'               TO EW-PROGRAM.
014200     MOVE 'SEARCHES-IN'           TO EW-FILE.
014300     MOVE '1000'                  TO EW-PARAGRAPH.
014400     MOVE FS-SEARCHES-IN          TO EW-FILE-STATUS.
014500     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
014600
014700     OPEN OUTPUT SEARCHES-EXTRACT.
014800     MOVE 'SEARCHES-EXTR'         TO EW-FILE.
014900     MOVE FS-SEARCHES-EXTR        TO EW-FILE-STATUS.
015000     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
015100
015200     PERFORM 2100-READ-SEARCH    THRU 2100-EXIT.
015300
015400 1000-EXIT.
015500     EXIT.
015600
015700*****************************************************************
015800* 2000-PROCESS-SEARCH - CONTROL BREAK ON USER-ID.               *
015900*****************************************************************
016000 2000-PROCESS-SEARCH.
016100     IF  NOT WS-EOF
016200         PERFORM 2200-CHECK-BREAK    THRU 2200-EXIT
016300         IF  WS-NEW-USER
016400             PERFORM 2300-CHECK-WINDOW  THRU 2300-EXIT
016500             IF  WS-KEEP
016600                 PERFORM 2400-WRITE-EXTRACT THRU 2400-EXIT
016700             END-IF
016800         END-IF
016900         MOVE SR-USER-ID          TO WS-PREV-USER-ID
017000         SET WS-NOT-FIRST-CARD    TO TRUE
017100         PERFORM 2100-READ-SEARCH THRU 2100-EXIT
017200     END-IF.
017300
017400 2000-EXIT.
017500     EXIT.
017600
017700*****************************************************************
017800* 2100-READ-SEARCH.                                             *
017900*****************************************************************
018000 2100-READ-SEARCH.
018100     READ SEARCHES-IN
018200         AT END
018300             SET WS-EOF               TO TRUE
018400         NOT AT END
018500             ADD 1                    TO WS-SEARCHES-READ
018600     END-READ.
018700
018800 2100-EXIT.
018900     EXIT.
019000
019100*****************************************************************
019200* 2200-CHECK-BREAK - IS THIS THE FIRST (LATEST) ROW FOR THE     *
019300* USER, OR A LEFTOVER FROM THE SAME GROUP WE ALREADY DECIDED    *
019400* ON?                                                            *
019500*****************************************************************
019600 2200-CHECK-BREAK.
019700     IF  WS-FIRST-CARD
019800         SET WS-NEW-USER              TO TRUE
019900     ELSE
020000         IF  SR-USER-ID NOT = WS-PREV-USER-ID
020100             SET WS-NEW-USER          TO TRUE
020200         ELSE
020300             SET WS-SAME-USER         TO TRUE
020400         END-IF
020500     END-IF.
020600
020700 2200-EXIT.
020800     EXIT.
020900
021000*****************************************************************
021100* 2300-CHECK-WINDOW - BUSINESS RULE 4 WINDOW FILTER.  A ROW IS   *
021200* KEPT ONLY WHEN SEARCHED-AT FALLS IN THE WINDOW *AND* USER-ID   *
021300* IS PRESENT - A BLANK USER-ID CANNOT BE JOINED BACK TO A USER   *
021400* IN ZMLT040 SO IT IS REJECTED HERE, COUNTED SEPARATELY FROM     *
021500* OUT-OF-WINDOW ROWS FOR THE RUN LOG.                             *
021600*****************************************************************
021700 2300-CHECK-WINDOW.
021800     SET WS-DO-NOT-KEEP            TO TRUE.
021900
022000     IF  SR-USER-ID = SPACES
022100         ADD 1                     TO WS-BLANK-USERID-CNT
022200     ELSE
022300         MOVE SR-SEARCHED-AT(1:10)     TO DW-DATE-IN
022400         PERFORM 9960-CALC-JDN         THRU 9960-EXIT
022500         MOVE DW-JDN                   TO WS-SEARCHED-JDN
022600         COMPUTE WS-AGE-DAYS = WS-TODAY-JDN - WS-SEARCHED-JDN
022700
022800         IF  WS-AGE-DAYS >= ZEROES AND WS-AGE-DAYS <= WS-WINDOW-DAYS
022900             SET WS-KEEP               TO TRUE
023000         ELSE
023100             ADD 1                     TO WS-USERS-OUT-OF-WINDOW
023200         END-IF
023300     END-IF.
023400
023500 2300-EXIT.
023600     EXIT.
023700
023800*****************************************************************
023900* 2400-WRITE-EXTRACT.                                           *
024000*****************************************************************
024100 2400-WRITE-EXTRACT.
024200     MOVE ZMLT-SEARCH-RECORD      TO SO-RECORD.
024300     WRITE ZMLT-SEARCH-RECORD-OUT.
024400     MOVE 'ZMLT030'               TO EW-PROGRAM.
024500     MOVE 'SEARCHES-EXTR'         TO EW-FILE.
024600     MOVE '2400'                  TO EW-PARAGRAPH.
024700     MOVE FS-SEARCHES-EXTR        TO EW-FILE-STATUS.
024800     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
024900     ADD 1                        TO WS-USERS-KEPT.
025000
025100 2400-EXIT.
025200     EXIT.
025300
025400*****************************************************************
025500* 9000-TERMINATE.                                               *
025600*****************************************************************
025700 9000-TERMINATE.
025800     CLOSE SEARCHES-IN.
025900     CLOSE SEARCHES-EXTRACT.
026000
026100     MOVE WS-SEARCHES-READ        TO WC-READ.
026200     MOVE WS-USERS-KEPT           TO WC-KEPT.
026300     DISPLAY WS-COUNTS-LINE.
026400     DISPLAY 'ZMLT030 USERS OUT OF WINDOW: '
026500              WS-USERS-OUT-OF-WINDOW
026600             ' BLANK USER-ID: '       WS-BLANK-USERID-CNT.
026700
026800 9000-EXIT.
026900     EXIT.
