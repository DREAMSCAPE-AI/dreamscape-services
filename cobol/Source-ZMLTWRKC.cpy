000100*****************************************************************
000200* ZMLTWRKC -  Shared file-status / hard-error/date/sqrt working  *
000300* storage.  Every ZMLT01x-ZMLT11x program COPYs this member once *
000400* into WORKING-STORAGE; the paragraphs that use these fields     *
000500* (9940-9990) live in ZMLTWRKP, COPYd once at the top of the     *
000600* PROCEDURE DIVISION.                                            *
000700*****************************************************************
000800 01  ZMLT-ERROR-WORK.
000900     05  EW-PROGRAM              PIC  X(08) VALUE SPACES.
001000     05  EW-FILE                 PIC  X(12) VALUE SPACES.
001100     05  EW-PARAGRAPH            PIC  X(08) VALUE SPACES.
001200     05  EW-FILE-STATUS          PIC  X(02) VALUE SPACES.
001300     05  EW-REASON               PIC  X(40) VALUE SPACES.
001400
001500 01  ZMLT-FILE-ERROR-LINE.
001600     05  FILLER                  PIC  X(13) VALUE 'FILE ERROR - '.
001700     05  FL-PROGRAM              PIC  X(08) VALUE SPACES.
001800     05  FILLER                  PIC  X(08) VALUE ' FILE:  '.
001900     05  FL-FILE                 PIC  X(12) VALUE SPACES.
002000     05  FILLER                  PIC  X(11) VALUE ' STATUS:   '.
002100     05  FL-FILE-STATUS          PIC  X(02) VALUE SPACES.
002200     05  FILLER                  PIC  X(13) VALUE ' PARAGRAPH: '.
002300     05  FL-PARAGRAPH            PIC  X(08) VALUE SPACES.
002400
002500 01  ZMLT-ABEND-LINE.
002600     05  FILLER                  PIC  X(16) VALUE
002700             'ZMLT0999 ABEND -'.
002800     05  AB-PROGRAM              PIC  X(08) VALUE SPACES.
002900     05  FILLER                  PIC  X(10) VALUE ' REASON:  '.
003000     05  AB-REASON               PIC  X(40) VALUE SPACES.
003100
003200*****************************************************************
003300* Date work area -- every step that needs "days between two     *
003400* YYYY-MM-DD strings" or "what weekday is this" calls 9960      *
003500* below rather than carrying its own copy of the Julian-day     *
003600* arithmetic.  No FUNCTION verbs in this shop's compiler era,   *
003700* so the day number is built the Fliegel/Van Flandern way.      *
003800*****************************************************************
003900 01  ZMLT-DATE-WORK.
004000     05  DW-DATE-IN              PIC  X(10).
004100     05  DW-DATE-IN-R REDEFINES DW-DATE-IN.
004200         10  DW-IN-YYYY          PIC  9(04).
004300         10  FILLER              PIC  X(01).
004400         10  DW-IN-MM            PIC  9(02).
004500         10  FILLER              PIC  X(01).
004600         10  DW-IN-DD            PIC  9(02).
004700     05  DW-A                    PIC S9(08) COMP.
004800     05  DW-Y                    PIC S9(08) COMP.
004900     05  DW-M                    PIC S9(08) COMP.
005000     05  DW-JDN                  PIC S9(09) COMP.
005100     05  DW-WEEKDAY-REM          PIC S9(04) COMP.
005200     05  DW-WEEKDAY-QUOT         PIC S9(09) COMP.
005300         88  DW-IS-SATURDAY             VALUE 5.
005400         88  DW-IS-SUNDAY               VALUE 6.
005500
005600 01  ZMLT-RUN-DATE-WORK.
005700     05  RD-TODAY-YYYYMMDD       PIC  9(08).
005800     05  RD-TODAY-YYYYMMDD-R REDEFINES RD-TODAY-YYYYMMDD.
005900         10  RD-TODAY-YYYY       PIC  9(04).
006000         10  RD-TODAY-MM         PIC  9(02).
006100         10  RD-TODAY-DD         PIC  9(02).
006200     05  RD-TODAY-CCYY-MM-DD     PIC  X(10).
006300
006400*****************************************************************
006500* Square-root work area -- DATA-CLEANING's 3-sigma pass needs a  *
006600* standard deviation and this compiler era has no FUNCTION SQRT, *
006700* so 9940 below grinds one out by Newton's method.  20 passes is *
006800* far more than the 4-decimal precision this shop needs ever     *
006900* calls for.                                                     *
007000*****************************************************************
007100 01  ZMLT-SQRT-WORK.
007200     05  MW-SQRT-IN              PIC S9(09)V9(04) COMP-3.
007300     05  MW-SQRT-OUT             PIC S9(09)V9(04) COMP-3.
007400     05  MW-SQRT-PREV            PIC S9(09)V9(04) COMP-3.
007500     05  MW-SQRT-SUB             PIC S9(04) COMP VALUE ZEROES.
007600
007700*****************************************************************
007800* End   -  ZMLTWRKC working storage.                             *
007900*****************************************************************
