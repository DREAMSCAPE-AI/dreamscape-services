000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZMLT090.
000300 AUTHOR.        R HALVORS.
000400 INSTALLATION.  DREAMSCAPE TRAVEL SYSTEMS - DATA ENGINEERING.
000500 DATE-WRITTEN.  11/14/1994.
000600 DATE-COMPILED.
000700 SECURITY.      DREAMSCAPE INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZMLT090 - GDPR-ANONYMIZATION (ORIGINALLY "THE PRIVACY-SCRUB   *
001100* PASS" -- SEE THE 2006 ENTRY BELOW)                             *
001200*                                                               *
001300* CLEANED TO FINAL, THREE PASSES:                               *
001400*   1) CLEANED TO WORK1 -- PER ROW: HASH USER-ID INTO            *
001500*      USER-HASH, MAP NATIONALITY TO USER-REGION, BIN USER-AGE   *
001600*      INTO USER-AGE-GROUP, THEN OVERLAY THE PII BLOCK WITH THE  *
001700*      HASH/AGE-GROUP VIA THE REDEFINES IN ZMLTINTC SO USER-ID,  *
001800*      DATE-OF-BIRTH AND RECOMMENDATION-ID ARE GONE FOR GOOD.    *
001900*   2) WORK1, READ-ONLY -- TALLY EVERY VALUE OF THE SIX NAMED    *
002000*      CATEGORICAL FIELDS INTO AN IN-MEMORY TABLE.               *
002100*   3) WORK1 TO FINAL -- ANY VALUE THAT TALLIED UNDER 10 TIMES   *
002200*      IN THE WHOLE FILE IS REPLACED WITH 'OTHER'.               *
002300* WRITES FINAL.                                                  *
002400*                                                               *
002500* Date       UserID   Description                               *
002600* ---------- -------- ----------------------------------------- *
002700* 11/14/1994 RHALVORS INITIAL VERSION PER DS-0132 -- HASH,       *DS-0132 
002800*            RHALVORS REGION TABLE AND AGE-BIN PASS.             *
002900* 02/20/1995 RHALVORS ADDED THE RARE-CATEGORY SUPPRESSION PASS,  *
003000*            RHALVORS DS-0164.                                  * DS-0164 
003100* 08/03/1995 TOKONKWO EXPANDED THE REGION TABLE -- OPS HAD BEEN  *
003200*            TOKONKWO SEEING NATIONALITY CODES FALL THROUGH TO   *
003300*            TOKONKWO 'OTHER' THAT SHOULD HAVE MAPPED, DS-0182.  *DS-0182 
003400* 01/09/1998 MSANTANA REVIEWED FOR Y2K - NO 2-DIGIT YEARS IN     *
003500*            MSANTANA THIS PROGRAM, NO CHANGE REQUIRED.          *
003600* 09/02/1999 MSANTANA Y2K CERTIFICATION SIGN-OFF, DS-0400.       *DS-0400 
003700* 11/12/2003 DFENWICK ADDED FILE-STATUS CHECKS VIA ZMLTWRKC/     *
003800*            DFENWICK ZMLTWRKP INSTEAD OF THE HOME-GROWN ONES,   *
003900*            DFENWICK DS-0590.                                  * DS-0590 
004000* 07/22/2006 PABERNAT RENAMED THIS STEP "GDPR-ANONYMIZATION" PER *
004100*            PABERNAT LEGAL'S REVIEW OF THE EU DATA-HANDLING     *
004200*            PABERNAT REQUIREMENTS -- NO LOGIC CHANGE, DS-0715.  *DS-0715 
004300* 10/05/2006 PABERNAT DROPPED THE SORT STEP FROM THE RARE-       *
004400*            PABERNAT CATEGORY PASS -- THE DISTINCT-VALUE COUNT  *
004500*            PABERNAT NEVER JUSTIFIED THE SORT STEP COST, AN     *
004600*            PABERNAT IN-MEMORY TALLY TABLE IS PLENTY, DS-0719.  *DS-0719 
004700*                                                               *
004800*****************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     UPSI-0 ON  STATUS IS ZMLT-DEBUG-ON
005300            OFF STATUS IS ZMLT-DEBUG-OFF.
005400     CLASS NUMERIC-CONTENT IS '0' THRU '9'.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT CLEANED   ASSIGN TO CLEANEDF
005900            FILE STATUS IS FS-CLEANED.
006000     SELECT WORK1     ASSIGN TO WORK1FL
006100            FILE STATUS IS FS-WORK1.
006200     SELECT FINAL     ASSIGN TO FINALFL
006300            FILE STATUS IS FS-FINAL.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800*****************************************************************
006900* CLEANED, WORK1 AND FINAL ARE ALL INTERACTION-RECORD SHAPED    *
007000* (560 BYTES) -- GENERIC FD RECORDS HERE, REAL FIELD NAMES LIVE  *
007100* ONCE IN WORKING-STORAGE (COPY ZMLTINTC BELOW), SEE ZMLT050'S   *
007200* HEADER FOR WHY.                                                *
007300*****************************************************************
007400 FD  CLEANED
007500     RECORDING MODE IS F.
007600 01  CL-RECORD-AREA               PIC  X(560).
007700
007800 FD  WORK1
007900     RECORDING MODE IS F.
008000 01  W1-RECORD-AREA               PIC  X(560).
008100
008200 FD  FINAL
008300     RECORDING MODE IS F.
008400 01  FI-RECORD-AREA               PIC  X(560).
008500
008600 WORKING-STORAGE SECTION.
008700 COPY ZMLTWRKC.
008800 COPY ZMLTINTC.
008900
009000 01  WS-FILE-STATUSES.
009100     05  FS-CLEANED               PIC  X(02) VALUE SPACES.
009200     05  FS-WORK1                 PIC  X(02) VALUE SPACES.
009300     05  FS-FINAL                 PIC  X(02) VALUE SPACES.
009400
009500 01  WS-SWITCHES.
009600     05  WS-EOF-SW                PIC  X(01) VALUE 'N'.
009700         88  WS-EOF                      VALUE 'Y'.
009800         88  WS-NOT-EOF                  VALUE 'N'.
009900     05  WS-CAT-FOUND-SW          PIC  X(01) VALUE 'N'.
010000         88  WS-CAT-FOUND                VALUE 'Y'.
010100         88  WS-CAT-NOT-FOUND             VALUE 'N'.
010200
010300*****************************************************************
010400* HASH WORK AREA -- THIS COMPILER HAS NO SHA-256 LIBRARY, SO     *
010500* USER-ID IS SCRAMBLED THE ONLY WAY A BATCH COBOL PROGRAM CAN:   *
010600* TREAT THE 12 RAW BYTES AS THREE BINARY NUMBERS, WEIGHT AND     *
010700* ADD THEM, AND SPELL THE RESULT OUT IN BASE 36.  NOT CRYPTO-    *
010800* GRADE, BUT IT MEETS THE CONTRACT -- THE SAME USER-ID ALWAYS    *
010900* PRODUCES THE SAME 16-CHARACTER CODE AND THERE IS NO WAY BACK   *
011000* FROM THE CODE TO THE ID.                                       *
011100*****************************************************************
011200 01  WS-HASH-INPUT                PIC  X(12).
011300 01  WS-HASH-INPUT-R REDEFINES WS-HASH-INPUT.
011400     05  WS-HASH-PART             PIC S9(09) COMP OCCURS 3 TIMES.
011500
011600 01  WS-HASH-WORK.
011700     05  WS-HASH-SEED             PIC S9(09) COMP VALUE ZEROES.
011800     05  WS-HASH-QUOTIENT         PIC S9(09) COMP VALUE ZEROES.
011900     05  WS-HASH-REMAINDER        PIC S9(04) COMP VALUE ZEROES.
012000     05  WS-HASH-DIGIT-SUB        PIC S9(04) COMP VALUE ZEROES.
012100
012200 01  WS-HASH-ALPHABET             PIC  X(36) VALUE
012300         '0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
012400
012500 01  WS-AGE-FOR-BIN               PIC  9(03) VALUE ZEROES.
012600 01  WS-AGE-GROUP-TEXT            PIC  X(05) VALUE SPACES.
012700
012800*****************************************************************
012900* NATIONALITY TO REGION TABLE -- STATIC, LOADED BY VALUE CLAUSE  *
013000* RATHER THAN FROM A FILE, SAME AS THE ZMLTKEYC LOOKUP TABLES    *
013100* BUT FIXED REFERENCE DATA INSTEAD OF A DAILY EXTRACT.  HELD IN  *
013200* COUNTRY-CODE ORDER FOR SEARCH ALL.  NOT EVERY COUNTRY DREAM-   *
013300* SCAPE SEES IS LISTED -- SEE DS-0182 ABOVE -- ANYTHING MISSING  *DS-0182 
013400* FALLS THROUGH TO 'OTHER'.                                      *
013500*****************************************************************
013600 01  ZMLT-REGION-TABLE-DATA.
013700     05  FILLER               PIC  X(15) VALUE
013800             'AEMIDDLE EAST  '.
013900     05  FILLER               PIC  X(15) VALUE
014000             'ARSOUTH AMERICA'.
014100     05  FILLER               PIC  X(15) VALUE
014200             'AUOCEANIA      '.
014300     05  FILLER               PIC  X(15) VALUE
014400             'BRSOUTH AMERICA'.
014500     05  FILLER               PIC  X(15) VALUE
014600             'CANORTH AMERICA'.
014700     05  FILLER               PIC  X(15) VALUE
014800             'CLSOUTH AMERICA'.
014900     05  FILLER               PIC  X(15) VALUE
015000             'CNASIA         '.
015100     05  FILLER               PIC  X(15) VALUE
015200             'COSOUTH AMERICA'.
015300     05  FILLER               PIC  X(15) VALUE
015400             'DEEUROPE       '.
015500     05  FILLER               PIC  X(15) VALUE
015600             'EGAFRICA       '.
015700     05  FILLER               PIC  X(15) VALUE
015800             'ESEUROPE       '.
015900     05  FILLER               PIC  X(15) VALUE
016000             'FJOCEANIA      '.
016100     05  FILLER               PIC  X(15) VALUE
016200             'FREUROPE       '.
016300     05  FILLER               PIC  X(15) VALUE
016400             'GBEUROPE       '.
016500     05  FILLER               PIC  X(15) VALUE
016600             'IDASIA         '.
016700     05  FILLER               PIC  X(15) VALUE
016800             'ILMIDDLE EAST  '.
016900     05  FILLER               PIC  X(15) VALUE
017000             'INASIA         '.
017100     05  FILLER               PIC  X(15) VALUE
017200             'ITEUROPE       '.
017300     05  FILLER               PIC  X(15) VALUE
017400             'JPASIA         '.
017500     05  FILLER               PIC  X(15) VALUE
017600             'KEAFRICA       '.
017700     05  FILLER               PIC  X(15) VALUE
017800             'KRASIA         '.
017900     05  FILLER               PIC  X(15) VALUE
018000             'MAAFRICA       '.
018100     05  FILLER               PIC  X(15) VALUE
018200             'MXNORTH AMERICA'.
018300     05  FILLER               PIC  X(15) VALUE
018400             'NGAFRICA       '.
018500     05  FILLER               PIC  X(15) VALUE
018600             'NLEUROPE       '.
018700     05  FILLER               PIC  X(15) VALUE
018800             'NZOCEANIA      '.
018900     05  FILLER               PIC  X(15) VALUE
019000             'PESOUTH AMERICA'.
019100     05  FILLER               PIC  X(15) VALUE
019200             'PTEUROPE       '.
019300     05  FILLER               PIC  X(15) VALUE
019400             'QAMIDDLE EAST  '.
019500     05  FILLER               PIC  X(15) VALUE
019600             'SAMIDDLE EAST  '.
019700     05  FILLER               PIC  X(15) VALUE
019800             'SGASIA         '.
019900     05  FILLER               PIC  X(15) VALUE
020000             'THASIA         '.
020100     05  FILLER               PIC  X(15) VALUE
020200             'TRMIDDLE EAST  '.
020300     05  FILLER               PIC  X(15) VALUE
020400             'USNORTH AMERICA'.
020500     05  FILLER               PIC  X(15) VALUE
020600             'VNASIA         '.
020700     05  FILLER               PIC  X(15) VALUE
020800             'ZAAFRICA       '.
020900 01  ZMLT-REGION-TABLE REDEFINES ZMLT-REGION-TABLE-DATA.
021000     05  RG-ENTRY                 OCCURS 36 TIMES
021100                                   ASCENDING KEY RG-COUNTRY
021200                                   INDEXED BY RG-IDX.
021300         10  RG-COUNTRY           PIC  X(02).
021400         10  RG-REGION            PIC  X(13).
021500
021600*****************************************************************
021700* RARE-CATEGORY SUPPRESSION -- ONE GENERIC TALLY/SUBSTITUTE      *
021800* ENGINE SHARED BY THE SIX NAMED FIELDS, DISCRIMINATED BY        *
021900* WS-CAT-FIELD-SELECTOR RATHER THAN SIX COPIES OF THE SAME       *
022000* LOOKUP LOGIC (SAME IDEA AS ZMLT080'S VECTOR-CLIP SUBSCRIPT     *
022100* LOOP, JUST KEYED BY FIELD-ID INSTEAD OF ARRAY POSITION).       *
022200*****************************************************************
022300 01  WS-CAT-FIELD-SELECTOR        PIC S9(02) COMP VALUE ZEROES.
022400     88  WS-FIELD-PRIMARY-SEGMENT        VALUE 1.
022500     88  WS-FIELD-USER-CATEGORY          VALUE 2.
022600     88  WS-FIELD-TRAVEL-TYPES           VALUE 3.
022700     88  WS-FIELD-ACCOMMODATION          VALUE 4.
022800     88  WS-FIELD-ACTIVITY-LEVEL         VALUE 5.
022900     88  WS-FIELD-BUDGET-FLEX            VALUE 6.
023000
023100 01  WS-CAT-VALUE                 PIC  X(40) VALUE SPACES.
023200
023300 01  ZMLT-CAT-COUNT-TABLE.
023400     05  WC-CAT-ENTRY  OCCURS 1 TO 2000 TIMES
023500                        DEPENDING ON WS-CAT-ENTRY-COUNT
023600                        INDEXED BY WC-CAT-IDX.
023700         10  WC-CAT-FIELD-ID      PIC S9(02) COMP.
023800         10  WC-CAT-VALUE         PIC  X(40).
023900         10  WC-CAT-COUNT         PIC S9(08) COMP.
024000 01  WS-CAT-ENTRY-COUNT           PIC S9(08) COMP VALUE ZEROES.
024100
024200 01  WS-ACCUMULATORS.
024300     05  WS-RECS-READ             PIC S9(08) COMP VALUE ZEROES.
024400     05  WS-RECS-WRITTEN          PIC S9(08) COMP VALUE ZEROES.
024500     05  WS-REGION-UNMAPPED       PIC S9(08) COMP VALUE ZEROES.
024600     05  WS-CAT-SUPPRESSED        PIC S9(08) COMP VALUE ZEROES.
024700 01  WS-ACCUM-R REDEFINES WS-ACCUMULATORS.
024800     05  WS-ACCUM-COMP            PIC S9(08) COMP OCCURS 4 TIMES.
024900
025000 01  WS-COUNTS-LINE.
025100     05  FILLER                   PIC  X(12) VALUE
025200             'ZMLT090 IN:'.
025300     05  WC-READ                  PIC ZZZ,ZZZ,ZZ9.
025400     05  FILLER                   PIC  X(01) VALUE SPACE.
025500     05  FILLER                   PIC  X(12) VALUE
025600             'OUT:      '.
025700     05  WC-WRITTEN               PIC ZZZ,ZZZ,ZZ9.
025800
025900 PROCEDURE DIVISION.
026000
026100 COPY ZMLTWRKP.
026200
026300*****************************************************************
026400* MAIN PROCESS.                                                 *
026500*****************************************************************
026600 0000-MAIN.
026700     PERFORM 1000-ANONYMIZE-PII      THRU 1000-EXIT.
026800     PERFORM 2000-COUNT-CATEGORIES   THRU 2000-EXIT.
026900     PERFORM 2200-APPLY-SUPPRESSION  THRU 2200-EXIT.
027000     PERFORM 9000-TERMINATE          THRU 9000-EXIT.
027100     STOP RUN.
027200
027300*****************************************************************
027400* 1000-ANONYMIZE-PII - BUSINESS RULES 18-20.  CLEANED TO WORK1.  *
027500*****************************************************************
027600 1000-ANONYMIZE-PII.
027700     OPEN INPUT  CLEANED.
027800     MOVE 'ZMLT090'               TO EW-PROGRAM.
027900     MOVE 'CLEANED'               TO EW-FILE.
028000     MOVE '1000'                  TO EW-PARAGRAPH.
028100     MOVE FS-CLEANED              TO EW-FILE-STATUS.
028200     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
028300
028400     OPEN OUTPUT WORK1.
028500     MOVE 'WORK1'                 TO EW-FILE.
028600     MOVE FS-WORK1                TO EW-FILE-STATUS.
028700     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
028800
028900     SET WS-NOT-EOF                TO TRUE.
029000     PERFORM 1100-READ-CLEANED     THRU 1100-EXIT.
029100     PERFORM 1200-ANONYMIZE-REC    THRU 1200-EXIT
029200             WITH TEST AFTER
029300             UNTIL WS-EOF.
029400
029500     CLOSE CLEANED.
029600     CLOSE WORK1.
029700
029800 1000-EXIT.
029900     EXIT.
030000
030100*****************************************************************
030200* 1100-READ-CLEANED.                                            *
030300*****************************************************************
030400 1100-READ-CLEANED.
030500     READ CLEANED INTO ZMLT-INTERACTION-RECORD
030600         AT END
030700             SET WS-EOF               TO TRUE
030800         NOT AT END
030900             ADD 1                    TO WS-RECS-READ
031000     END-READ.
031100
031200 1100-EXIT.
031300     EXIT.
031400
031500*****************************************************************
031600* 1200-ANONYMIZE-REC - ORDER MATTERS: USER-ID, NATIONALITY AND   *
031700* USER-AGE ALL LIVE INSIDE THE 39-BYTE PII BLOCK, SO EVERYTHING  *
031800* THAT NEEDS TO READ THEM HAS TO RUN BEFORE THE MOVE SPACES      *
031900* BELOW CLEARS THE BLOCK FOR THE HASH/AGE-GROUP OVERLAY.         *
032000*****************************************************************
032100 1200-ANONYMIZE-REC.
032200     IF  NOT WS-EOF
032300         MOVE II-USER-ID              TO WS-HASH-INPUT
032400         MOVE II-USER-AGE             TO WS-AGE-FOR-BIN
032500         PERFORM 1300-CALC-REGION     THRU 1300-EXIT
032600         PERFORM 1400-CALC-AGE-GROUP  THRU 1400-EXIT
032700         MOVE SPACES                  TO II-PII-BLOCK-R
032800         PERFORM 1500-CALC-USER-HASH  THRU 1500-EXIT
032900         MOVE WS-AGE-GROUP-TEXT       TO II-USER-AGE-GROUP
033000         WRITE W1-RECORD-AREA FROM ZMLT-INTERACTION-RECORD
033100         MOVE 'ZMLT090'               TO EW-PROGRAM
033200         MOVE 'WORK1'                 TO EW-FILE
033300         MOVE '1200'                  TO EW-PARAGRAPH
033400         MOVE FS-WORK1                TO EW-FILE-STATUS
033500         PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT
033600         PERFORM 1100-READ-CLEANED    THRU 1100-EXIT
033700     END-IF.
033800
033900 1200-EXIT.
034000     EXIT.
034100
034200*****************************************************************
034300* 1300-CALC-REGION - BUSINESS RULE 19.  NATIONALITY MUST BE     *
034400* READ BEFORE 1200 ABOVE CLEARS THE PII BLOCK; USER-REGION IS   *
034500* ITS OWN FIELD OUTSIDE THAT BLOCK SO IT SURVIVES THE CLEAR.     *
034600*****************************************************************
034700 1300-CALC-REGION.
034800     SET RG-IDX                   TO 1.
034900     SEARCH ALL RG-ENTRY
035000         AT END
035100             MOVE 'OTHER'             TO II-USER-REGION
035200             ADD 1                    TO WS-REGION-UNMAPPED
035300         WHEN RG-COUNTRY(RG-IDX) = II-NATIONALITY
035400             MOVE RG-REGION(RG-IDX)   TO II-USER-REGION
035500     END-SEARCH.
035600
035700 1300-EXIT.
035800     EXIT.
035900
036000*****************************************************************
036100* 1400-CALC-AGE-GROUP - BUSINESS RULE 20.  BOUNDARIES ARE THE   *
036200* UPPER END OF EACH BAND -- 25, 35, 50, 65, THEN EVERYTHING      *
036300* LEFT OVER IS 65+.                                              *
036400*****************************************************************
036500 1400-CALC-AGE-GROUP.
036600     EVALUATE TRUE
036700         WHEN WS-AGE-FOR-BIN NOT > 25
036800             MOVE '18-25'             TO WS-AGE-GROUP-TEXT
036900         WHEN WS-AGE-FOR-BIN NOT > 35
037000             MOVE '26-35'             TO WS-AGE-GROUP-TEXT
037100         WHEN WS-AGE-FOR-BIN NOT > 50
037200             MOVE '36-50'             TO WS-AGE-GROUP-TEXT
037300         WHEN WS-AGE-FOR-BIN NOT > 65
037400             MOVE '51-65'             TO WS-AGE-GROUP-TEXT
037500         WHEN OTHER
037600             MOVE '65+'               TO WS-AGE-GROUP-TEXT
037700     END-EVALUATE.
037800
037900 1400-EXIT.
038000     EXIT.
038100
038200*****************************************************************
038300* 1500-CALC-USER-HASH - BUSINESS RULE 18.  WEIGHT-AND-ADD THE    *
038400* THREE BINARY WORDS UNDERLYING THE RAW USER-ID BYTES, THEN      *
038500* SPELL THE MAGNITUDE OUT IN BASE 36, RIGHT TO LEFT.             *
038600*****************************************************************
038700 1500-CALC-USER-HASH.
038800     COMPUTE WS-HASH-SEED =
038900             (WS-HASH-PART(1) * 31)
039000             + (WS-HASH-PART(2) * 37)
039100             + (WS-HASH-PART(3) * 41).
039200     IF  WS-HASH-SEED < 0
039300         COMPUTE WS-HASH-SEED = WS-HASH-SEED * -1
039400     END-IF.
039500     MOVE WS-HASH-SEED                TO WS-HASH-QUOTIENT.
039600     PERFORM 1510-EMIT-HASH-DIGIT    THRU 1510-EXIT
039700             VARYING WS-HASH-DIGIT-SUB FROM 16 BY -1
039800             UNTIL WS-HASH-DIGIT-SUB < 1.
039900
040000 1500-EXIT.
040100     EXIT.
040200
040300*****************************************************************
040400* 1510-EMIT-HASH-DIGIT - ONE BASE-36 DIGIT PER CALL, FILLING     *
040500* USER-HASH FROM THE RIGHT.                                      *
040600*****************************************************************
040700 1510-EMIT-HASH-DIGIT.
040800     DIVIDE WS-HASH-QUOTIENT BY 36
040900             GIVING WS-HASH-QUOTIENT
041000             REMAINDER WS-HASH-REMAINDER.
041100     MOVE WS-HASH-ALPHABET(WS-HASH-REMAINDER + 1:1)
041200             TO II-USER-HASH(WS-HASH-DIGIT-SUB:1).
041300
041400 1510-EXIT.
041500     EXIT.
041600
041700*****************************************************************
041800* 2000-COUNT-CATEGORIES - BUSINESS RULE 21, FIRST HALF.  READ-   *
041900* ONLY PASS OVER WORK1 BUILDING THE DISTINCT-VALUE TALLY TABLE   *
042000* FOR ALL SIX NAMED CATEGORICAL FIELDS AT ONCE.                  *
042100*****************************************************************
042200 2000-COUNT-CATEGORIES.
042300     MOVE ZEROES                  TO WS-CAT-ENTRY-COUNT.
042400     OPEN INPUT WORK1.
042500     MOVE 'ZMLT090'               TO EW-PROGRAM.
042600     MOVE 'WORK1'                 TO EW-FILE.
042700     MOVE '2000'                  TO EW-PARAGRAPH.
042800     MOVE FS-WORK1                TO EW-FILE-STATUS.
042900     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
043000
043100     SET WS-NOT-EOF                TO TRUE.
043200     PERFORM 2010-READ-WORK1       THRU 2010-EXIT.
043300     PERFORM 2020-TALLY-REC        THRU 2020-EXIT
043400             WITH TEST AFTER
043500             UNTIL WS-EOF.
043600     CLOSE WORK1.
043700
043800 2000-EXIT.
043900     EXIT.
044000
044100*****************************************************************
044200* 2010-READ-WORK1 - SHARED BY THE COUNT PASS AND THE APPLY PASS  *
044300* BELOW, WHICHEVER ONE HAS WORK1 OPEN AT THE TIME.               *
044400*****************************************************************
044500 2010-READ-WORK1.
044600     READ WORK1 INTO ZMLT-INTERACTION-RECORD
044700         AT END
044800             SET WS-EOF               TO TRUE
044900     END-READ.
045000
045100 2010-EXIT.
045200     EXIT.
045300
045400*****************************************************************
045500* 2020-TALLY-REC.                                               *
045600*****************************************************************
045700 2020-TALLY-REC.
045800     IF  NOT WS-EOF
045900         PERFORM 2150-TALLY-ONE-FIELD  THRU 2150-EXIT
046000                 VARYING WS-CAT-FIELD-SELECTOR FROM 1 BY 1
046100                 UNTIL WS-CAT-FIELD-SELECTOR > 6
046200         PERFORM 2010-READ-WORK1       THRU 2010-EXIT
046300     END-IF.
046400
046500 2020-EXIT.
046600     EXIT.
046700
046800*****************************************************************
046900* 2100-EXTRACT-CAT-VALUE - COPIES THE FIELD NAMED BY            *
047000* WS-CAT-FIELD-SELECTOR INTO THE GENERIC WORK AREA.  SHARED BY   *
047100* BOTH THE TALLY PASS AND THE APPLY PASS.                        *
047200*****************************************************************
047300 2100-EXTRACT-CAT-VALUE.
047400     EVALUATE TRUE
047500         WHEN WS-FIELD-PRIMARY-SEGMENT
047600             MOVE II-PRIMARY-SEGMENT      TO WS-CAT-VALUE
047700         WHEN WS-FIELD-USER-CATEGORY
047800             MOVE II-USER-CATEGORY        TO WS-CAT-VALUE
047900         WHEN WS-FIELD-TRAVEL-TYPES
048000             MOVE II-TRAVEL-TYPES         TO WS-CAT-VALUE
048100         WHEN WS-FIELD-ACCOMMODATION
048200             MOVE II-ACCOMMODATION-LEVEL  TO WS-CAT-VALUE
048300         WHEN WS-FIELD-ACTIVITY-LEVEL
048400             MOVE II-ACTIVITY-LEVEL-ENUM  TO WS-CAT-VALUE
048500         WHEN WS-FIELD-BUDGET-FLEX
048600             MOVE II-BUDGET-FLEXIBILITY   TO WS-CAT-VALUE
048700     END-EVALUATE.
048800
048900 2100-EXIT.
049000     EXIT.
049100
049200*****************************************************************
049300* 2150-TALLY-ONE-FIELD - PLAIN SERIAL SEARCH, NOT SEARCH ALL,    *
049400* SINCE THE TABLE FILLS IN FIRST-SEEN ORDER RATHER THAN KEY      *
049500* ORDER (SAME REASONING AS THE DEDUP TABLE OVER IN ZMLT080).     *
049600*****************************************************************
049700 2150-TALLY-ONE-FIELD.
049800     PERFORM 2100-EXTRACT-CAT-VALUE THRU 2100-EXIT.
049900     SET WS-CAT-NOT-FOUND         TO TRUE.
050000     IF  WS-CAT-ENTRY-COUNT > ZEROES
050100         SET WC-CAT-IDX TO 1
050200         SEARCH WC-CAT-ENTRY
050300             AT END
050400                 SET WS-CAT-NOT-FOUND TO TRUE
050500             WHEN WC-CAT-FIELD-ID(WC-CAT-IDX) =
050600                     WS-CAT-FIELD-SELECTOR
050700              AND WC-CAT-VALUE(WC-CAT-IDX) = WS-CAT-VALUE
050800                 ADD 1 TO WC-CAT-COUNT(WC-CAT-IDX)
050900                 SET WS-CAT-FOUND TO TRUE
051000         END-SEARCH
051100     END-IF.
051200
051300     IF  WS-CAT-NOT-FOUND
051400         IF  WS-CAT-ENTRY-COUNT < 2000
051500             ADD 1                    TO WS-CAT-ENTRY-COUNT
051600             SET WC-CAT-IDX           TO WS-CAT-ENTRY-COUNT
051700             MOVE WS-CAT-FIELD-SELECTOR
051800                     TO WC-CAT-FIELD-ID(WC-CAT-IDX)
051900             MOVE WS-CAT-VALUE
052000                     TO WC-CAT-VALUE(WC-CAT-IDX)
052100             MOVE 1                   TO WC-CAT-COUNT(WC-CAT-IDX)
052200         ELSE
052300             MOVE 'ZMLT090'           TO EW-PROGRAM
052400             MOVE 'CAT TALLY TABLE FULL - RAISE OCCURS LIMIT'
052500                                      TO EW-REASON
052600             PERFORM 9980-ABEND     THRU 9980-EXIT
052700         END-IF
052800     END-IF.
052900
053000 2150-EXIT.
053100     EXIT.
053200
053300*****************************************************************
053400* 2200-APPLY-SUPPRESSION - BUSINESS RULE 21, SECOND HALF, AND    *
053500* BUSINESS RULE 5'S FINAL STEP (THE PII DROP IS ALREADY DONE --  *
053600* SEE 1200 ABOVE).  WORK1 TO FINAL.                              *
053700*****************************************************************
053800 2200-APPLY-SUPPRESSION.
053900     OPEN INPUT  WORK1.
054000     MOVE 'ZMLT090'               TO EW-PROGRAM.
054100     MOVE 'WORK1'                 TO EW-FILE.
054200     MOVE '2200'                  TO EW-PARAGRAPH.
054300     MOVE FS-WORK1                TO EW-FILE-STATUS.
054400     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
054500
054600     OPEN OUTPUT FINAL.
054700     MOVE 'FINAL'                 TO EW-FILE.
054800     MOVE FS-FINAL                TO EW-FILE-STATUS.
054900     PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
055000
055100     SET WS-NOT-EOF                TO TRUE.
055200     PERFORM 2010-READ-WORK1       THRU 2010-EXIT.
055300     PERFORM 2210-SUPPRESS-REC     THRU 2210-EXIT
055400             WITH TEST AFTER
055500             UNTIL WS-EOF.
055600
055700     CLOSE WORK1.
055800     CLOSE FINAL.
055900
056000 2200-EXIT.
056100     EXIT.
056200
056300*****************************************************************
056400* 2210-SUPPRESS-REC.                                            *
056500*****************************************************************
056600 2210-SUPPRESS-REC.
056700     IF  NOT WS-EOF
056800         PERFORM 2250-APPLY-ONE-FIELD THRU 2250-EXIT
056900                 VARYING WS-CAT-FIELD-SELECTOR FROM 1 BY 1
057000                 UNTIL WS-CAT-FIELD-SELECTOR > 6
057100         WRITE FI-RECORD-AREA FROM ZMLT-INTERACTION-RECORD
057200         MOVE 'ZMLT090'            TO EW-PROGRAM
057300         MOVE 'FINAL'              TO EW-FILE
057400         MOVE '2210'               TO EW-PARAGRAPH
057500         MOVE FS-FINAL             TO EW-FILE-STATUS
057600         PERFORM 9990-CHECK-STATUS THRU 9990-EXIT
057700         ADD 1                     TO WS-RECS-WRITTEN
057800         PERFORM 2010-READ-WORK1   THRU 2010-EXIT
057900     END-IF.
058000
058100 2210-EXIT.
058200     EXIT.
058300
058400*****************************************************************
058500* 2250-APPLY-ONE-FIELD - THE ENTRY HAS TO BE FOUND, SINCE THE    *
058600* TABLE WAS BUILT FROM THIS SAME FILE; IF IT IS SOMEHOW NOT      *
058700* (SHOULDN'T HAPPEN) THE VALUE IS LEFT ALONE RATHER THAN         *
058800* GUESSED AT.                                                    *
058900*****************************************************************
059000 2250-APPLY-ONE-FIELD.
059100     PERFORM 2100-EXTRACT-CAT-VALUE THRU 2100-EXIT.
059200     SET WS-CAT-NOT-FOUND         TO TRUE.
059300     SET WC-CAT-IDX                TO 1.
059400     SEARCH WC-CAT-ENTRY
059500         AT END
059600             SET WS-CAT-NOT-FOUND     TO TRUE
059700         WHEN WC-CAT-FIELD-ID(WC-CAT-IDX) =
059800                 WS-CAT-FIELD-SELECTOR
059900          AND WC-CAT-VALUE(WC-CAT-IDX) = WS-CAT-VALUE
060000             SET WS-CAT-FOUND         TO TRUE
060100     END-SEARCH.
060200
060300     IF  WS-CAT-FOUND
060400         IF  WC-CAT-COUNT(WC-CAT-IDX) < 10
060500             MOVE 'OTHER'             TO WS-CAT-VALUE
060600             ADD 1                    TO WS-CAT-SUPPRESSED
060700         END-IF
060800     END-IF.
060900
061000     PERFORM 2900-STORE-CAT-VALUE THRU 2900-EXIT.
061100
061200 2250-EXIT.
061300     EXIT.
061400
061500*****************************************************************
061600* 2900-STORE-CAT-VALUE - WRITES THE (POSSIBLY SUPPRESSED) VALUE  *
061700* BACK TO THE FIELD NAMED BY WS-CAT-FIELD-SELECTOR.              *
061800*****************************************************************
061900 2900-STORE-CAT-VALUE.
062000     EVALUATE TRUE
062100         WHEN WS-FIELD-PRIMARY-SEGMENT
062200             MOVE WS-CAT-VALUE   TO II-PRIMARY-SEGMENT
062300         WHEN WS-FIELD-USER-CATEGORY
062400             MOVE WS-CAT-VALUE   TO II-USER-CATEGORY
062500         WHEN WS-FIELD-TRAVEL-TYPES
062600             MOVE WS-CAT-VALUE   TO II-TRAVEL-TYPES
062700         WHEN WS-FIELD-ACCOMMODATION
062800             MOVE WS-CAT-VALUE   TO II-ACCOMMODATION-LEVEL
062900         WHEN WS-FIELD-ACTIVITY-LEVEL
063000             MOVE WS-CAT-VALUE   TO II-ACTIVITY-LEVEL-ENUM
063100         WHEN WS-FIELD-BUDGET-FLEX
063200             MOVE WS-CAT-VALUE   TO II-BUDGET-FLEXIBILITY
063300     END-EVALUATE.
063400
063500 2900-EXIT.
063600     EXIT.
063700
063800*****************************************************************
063900* 9000-TERMINATE.                                               *
064000*****************************************************************
064100 9000-TERMINATE.
064200     MOVE WS-RECS-READ            TO WC-READ.
064300     MOVE WS-RECS-WRITTEN         TO WC-WRITTEN.
064400     DISPLAY WS-COUNTS-LINE.
064500     DISPLAY 'ZMLT090 REGION FALLTHROUGH TO OTHER: '
064600             WS-REGION-UNMAPPED.
064700     DISPLAY 'ZMLT090 CATEGORY VALUES SUPPRESSED TO OTHER: '
064800             WS-CAT-SUPPRESSED.
064900
065000 9000-EXIT.
065100     EXIT.
