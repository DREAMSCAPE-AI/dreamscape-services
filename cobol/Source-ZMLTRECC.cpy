000100*****************************************************************
000200* ZMLTRECC -  Recommendation-interaction record.                *
000300*                                                                *
000400* Shared by RECS-IN (raw engine log) and RECS-EXTRACT (ZMLT020's*
000500* windowed output) -- the extract step only drops rows, it does *
000600* not reshape them, so one layout serves both files.             *
000700*****************************************************************
000800 01  ZMLT-RECOMMENDATION-RECORD.
000900     05  RC-RECOMMENDATION-ID    PIC  X(12).
001000     05  RC-USER-ID              PIC  X(12).
001100     05  RC-DESTINATION-ID       PIC  X(12).
001200     05  RC-DESTINATION-NAME     PIC  X(30).
001300     05  RC-DESTINATION-TYPE     PIC  X(12).
001400     05  RC-RECOMMENDATION-SCORE PIC S9(01)V9(04).
001500     05  RC-RECOMMENDATION-CONF  PIC S9(01)V9(04).
001600     05  RC-CONTEXT-TYPE         PIC  X(12).
001700     05  RC-STATUS               PIC  X(10).
001800         88  RC-STATUS-GENERATED        VALUE 'GENERATED '.
001900         88  RC-STATUS-VIEWED           VALUE 'VIEWED    '.
002000         88  RC-STATUS-CLICKED          VALUE 'CLICKED   '.
002100         88  RC-STATUS-BOOKED           VALUE 'BOOKED    '.
002200         88  RC-STATUS-REJECTED         VALUE 'REJECTED  '.
002300     05  RC-VIEWED-AT            PIC  X(19).
002400     05  RC-CLICKED-AT           PIC  X(19).
002500     05  RC-BOOKED-AT            PIC  X(19).
002600     05  RC-REJECTED-AT          PIC  X(19).
002700     05  RC-USER-RATING          PIC  9(01).
002800     05  RC-CREATED-AT           PIC  X(19).
002900     05  RC-ITEM-VECTOR.
003000         10  RC-IV-CLIMATE       PIC S9(01)V9(04).
003100         10  RC-IV-CULTURE       PIC S9(01)V9(04).
003200         10  RC-IV-ADVENTURE     PIC S9(01)V9(04).
003300         10  RC-IV-RELAXATION    PIC S9(01)V9(04).
003400         10  RC-IV-NIGHTLIFE     PIC S9(01)V9(04).
003500         10  RC-IV-NATURE        PIC S9(01)V9(04).
003600         10  RC-IV-LUXURY        PIC S9(01)V9(04).
003700         10  RC-IV-POPULARITY    PIC S9(01)V9(04).
003800     05  RC-ITEM-COUNTRY         PIC  X(02).
003900     05  RC-ITEM-POPULARITY-SCR  PIC S9(01)V9(04).
004000     05  RC-ITEM-BOOKING-COUNT   PIC  9(07).
004100     05  RC-ITEM-SEARCH-COUNT    PIC  9(07).
004200     05  FILLER                  PIC  X(13).
